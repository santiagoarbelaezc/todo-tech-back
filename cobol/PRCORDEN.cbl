000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       PRCORDEN.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     02/09/1991.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* PROCESO BATCH DE ORDENES DE VENTA (CABECERA + DETALLE).    *
000130* LEE EL ARCHIVO DE TRANSACCIONES ORDNOV Y POR CADA UNA:     *
000140*   C - CREA UNA ORDEN NUEVA                                 *
000150*   L - AGREGA UNA LINEA (DETALLE) A UNA ORDEN EXISTENTE      *
000160*   U - ACTUALIZA LA CANTIDAD DE UNA LINEA EXISTENTE          *
000170*   E - ELIMINA UNA LINEA                                     *
000180*   D - APLICA UN DESCUENTO PORCENTUAL SOBRE LA ORDEN         *
000190*   T - CAMBIA EL ESTADO DE LA ORDEN (TRANSICION CONTROLADA)  *
000200*   X - ELIMINA LA ORDEN COMPLETA (CON SUS LINEAS)            *
000210* LOS MAESTROS DE ORDENES Y DETALLE SE CARGAN COMPLETOS EN    *
000220* TABLAS EN MEMORIA AL INICIO, SE ACTUALIZAN CONTRA CADA      *
000230* TRANSACCION, Y SE VUELCAN COMPLETOS AL FINALIZAR.           *
000240* SE ABREN ADEMAS, SOLO COMO CONSULTA (ENTRADA), LOS           *
000250* MAESTROS DE CLIENTE, USUARIO Y PRODUCTO PARA VALIDAR        *
000260* CLAVES FORANEAS Y DISPONIBILIDAD DE STOCK.                  *
000270*-----------------------------------------------------------*
000280* HISTORIAL DE CAMBIOS                                       *
000290*-----------------------------------------------------------*
000300* 02/09/1991 EPB ----- VERSION ORIGINAL (SOLO ALTA DE ORDEN    *  ORIGINAL
000310*                      Y AGREGADO DE LINEAS).                  *  ORIGINAL
000320* 17/04/1992 EPB ----- TK-0087: SE AGREGA APLICACION DE        *  TK-0087 
000330*                      DESCUENTO (COD. DE TRANSACCION 'D').    *  TK-0087 
000340* 22/11/1994 RQ  ----- TK-0203: SE AGREGA CAMBIO DE ESTADO     *  TK-0203 
000350*                      CONTROLADO POR MAQUINA DE ESTADOS       *  TK-0203 
000360*                      (COD. DE TRANSACCION 'T').               * TK-0203 
000370* 05/03/1996 RQ  ----- TK-0276: SE AGREGAN ACTUALIZACION Y     *  TK-0276 
000380*                      BAJA DE LINEA (COD. 'U' Y 'E').          * TK-0276 
000390* 14/12/1998 RQ  ----- TK-0512 (Y2K): FECHAS A FORMATO         *  TK-0512 
000400*                      CCYYMMDD EN TODOS LOS CAMPOS DE FECHA.  *  TK-0512 
000410* 19/07/2001 MVZ ----- TK-0601: SE AGREGA BAJA DE ORDEN        *  TK-0601 
000420*                      COMPLETA (COD. 'X'), SOLO SI PENDIENTE. *  TK-0601 
000430* 08/05/2006 MVZ ----- TK-0888: LA REFERENCIA TEMPORAL         *  TK-0888
000440*                      (ORDNOV-REF-TEMPORAL) PERMITE ENCADENAR *  TK-0888
000450*                      UN ALTA DE ORDEN CON EL AGREGADO DE SUS *  TK-0888
000460*                      LINEAS DENTRO DE LA MISMA CORRIDA.       * TK-0888
000470* 11/09/2012 MVZ ----- TK-1147: 20300-ACTUALIZO-LINEA NO         * TK-1147
000480*                      VALIDABA PRODUCTO INEXISTENTE ANTES DE   *  TK-1147
000490*                      CONTROLAR STOCK (SUBINDICE CERO CONTRA   *  TK-1147
000500*                      TBL-PRD); SE AGREGA EL MISMO CONTROL QUE  * TK-1147
000510*                      YA TENIA 20200-AGREGO-LINEA.              * TK-1147
000520*-----------------------------------------------------------*
000530
000540 ENVIRONMENT DIVISION.
000550*--------------------
000560
000570 CONFIGURATION SECTION.
000580*---------------------
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630*--------------------
000640
000650 FILE-CONTROL.
000660*------------
000670
000680     SELECT ORDNOV            ASSIGN TO "ORDNOV"
000690                             ORGANIZATION IS LINE SEQUENTIAL
000700                             FILE STATUS  IS FS-ORDNOV.
000710
000720     SELECT ORDEN             ASSIGN TO "ORDEN"
000730                             ORGANIZATION IS SEQUENTIAL
000740                             FILE STATUS  IS FS-ORDEN.
000750
000760     SELECT DETALLE           ASSIGN TO "DETALLE"
000770                             ORGANIZATION IS SEQUENTIAL
000780                             FILE STATUS  IS FS-DETALLE.
000790
000800     SELECT CLIENTE           ASSIGN TO "CLIENTE"
000810                             ORGANIZATION IS SEQUENTIAL
000820                             FILE STATUS  IS FS-CLIENTE.
000830
000840     SELECT USUARIO           ASSIGN TO "USUARIO"
000850                             ORGANIZATION IS SEQUENTIAL
000860                             FILE STATUS  IS FS-USUARIO.
000870
000880     SELECT PRODUCTO          ASSIGN TO "PRODUCTO"
000890                             ORGANIZATION IS SEQUENTIAL
000900                             FILE STATUS  IS FS-PRODUCTO.
000910
000920     SELECT LISTADO           ASSIGN TO "LISTADO"
000930                             ORGANIZATION IS LINE SEQUENTIAL
000940                             FILE STATUS  IS FS-LISTADO.
000950
000960 DATA DIVISION.
000970*-------------
000980
000990 FILE SECTION.
001000*------------
001010
001020 FD  ORDNOV
001030     RECORDING MODE IS F
001040     BLOCK 0.
001050 01  REG-ORDNOV-FD                  PIC  X(1069).
001060
001070 FD  ORDEN
001080     RECORDING MODE IS F
001090     BLOCK 0.
001100 01  REG-ORDEN-FD                   PIC  X(1134).
001110
001120 FD  DETALLE
001130     RECORDING MODE IS F
001140     BLOCK 0.
001150 01  REG-DETALLE-FD                 PIC  X(064).
001160
001170 FD  CLIENTE
001180     RECORDING MODE IS F
001190     BLOCK 0.
001200 01  REG-CLIENTE-FD                 PIC  X(335).
001210
001220 FD  USUARIO
001230     RECORDING MODE IS F
001240     BLOCK 0.
001250 01  REG-USUARIO-FD                 PIC  X(688).
001260
001270 FD  PRODUCTO
001280     RECORDING MODE IS F
001290     BLOCK 0.
001300 01  REG-PRODUCTO-FD                PIC  X(1096).
001310
001320 FD  LISTADO
001330     RECORDING MODE IS F
001340     BLOCK 0.
001350 01  REG-LISTADO-FD                 PIC  X(132).
001360
001370
001380 WORKING-STORAGE SECTION.
001390*-----------------------
001400 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'PRCORDEN'.
001410
001420 77  FS-ORDNOV                     PIC  X(02) VALUE ' '.
001430     88 88-FS-ORDNOV-OK                       VALUE '00'.
001440     88 88-FS-ORDNOV-EOF                      VALUE '10'.
001450
001460 77  FS-ORDEN                      PIC  X(02) VALUE ' '.
001470     88 88-FS-ORDEN-OK                        VALUE '00'.
001480     88 88-FS-ORDEN-EOF                       VALUE '10'.
001490
001500 77  FS-DETALLE                    PIC  X(02) VALUE ' '.
001510     88 88-FS-DETALLE-OK                      VALUE '00'.
001520     88 88-FS-DETALLE-EOF                     VALUE '10'.
001530
001540 77  FS-CLIENTE                    PIC  X(02) VALUE ' '.
001550     88 88-FS-CLIENTE-OK                      VALUE '00'.
001560     88 88-FS-CLIENTE-EOF                     VALUE '10'.
001570
001580 77  FS-USUARIO                    PIC  X(02) VALUE ' '.
001590     88 88-FS-USUARIO-OK                      VALUE '00'.
001600     88 88-FS-USUARIO-EOF                     VALUE '10'.
001610
001620 77  FS-PRODUCTO                   PIC  X(02) VALUE ' '.
001630     88 88-FS-PRODUCTO-OK                     VALUE '00'.
001640     88 88-FS-PRODUCTO-EOF                    VALUE '10'.
001650
001660 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
001670     88 88-FS-LISTADO-OK                      VALUE '00'.
001680
001690 77  WS-OPEN-ORDNOV                PIC  X     VALUE 'N'.
001700     88 88-OPEN-ORDNOV-SI                     VALUE 'S'.
001710 77  WS-OPEN-ORDEN                 PIC  X     VALUE 'N'.
001720     88 88-OPEN-ORDEN-SI                       VALUE 'S'.
001730 77  WS-OPEN-DETALLE               PIC  X     VALUE 'N'.
001740     88 88-OPEN-DETALLE-SI                    VALUE 'S'.
001750 77  WS-OPEN-CLIENTE               PIC  X     VALUE 'N'.
001760     88 88-OPEN-CLIENTE-SI                    VALUE 'S'.
001770 77  WS-OPEN-USUARIO               PIC  X     VALUE 'N'.
001780     88 88-OPEN-USUARIO-SI                    VALUE 'S'.
001790 77  WS-OPEN-PRODUCTO              PIC  X     VALUE 'N'.
001800     88 88-OPEN-PRODUCTO-SI                   VALUE 'S'.
001810 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
001820     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
001830
001840 77  WS-ORDNOV-ERROR               PIC  X     VALUE 'N'.
001850     88 88-ORDNOV-ERROR-SI                    VALUE 'S'.
001860     88 88-ORDNOV-ERROR-NO                    VALUE 'N'.
001870
001880 77  WS-LEIDOS-ORDNOV              PIC  9(09) COMP VALUE 0.
001890 77  WS-LEIDOS-ORDEN               PIC  9(09) COMP VALUE 0.
001900 77  WS-LEIDOS-DETALLE             PIC  9(09) COMP VALUE 0.
001910 77  WS-LEIDOS-CLIENTE             PIC  9(09) COMP VALUE 0.
001920 77  WS-LEIDOS-USUARIO             PIC  9(09) COMP VALUE 0.
001930 77  WS-LEIDOS-PRODUCTO            PIC  9(09) COMP VALUE 0.
001940 77  WS-GRABADOS-ORDEN             PIC  9(09) COMP VALUE 0.
001950 77  WS-GRABADOS-DETALLE           PIC  9(09) COMP VALUE 0.
001960
001970 77  WS-CANT-ORDENES-CREADAS       PIC  9(09) COMP VALUE 0.
001980 77  WS-CANT-LINEAS-AGREGADAS      PIC  9(09) COMP VALUE 0.
001990 77  WS-CANT-LINEAS-ACTUALIZ       PIC  9(09) COMP VALUE 0.
002000 77  WS-CANT-LINEAS-ELIMINADAS     PIC  9(09) COMP VALUE 0.
002010 77  WS-CANT-DESCUENTOS            PIC  9(09) COMP VALUE 0.
002020 77  WS-CANT-CAMBIOS-ESTADO        PIC  9(09) COMP VALUE 0.
002030 77  WS-CANT-ORDENES-ELIMINADAS    PIC  9(09) COMP VALUE 0.
002040 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
002050
002060 77  WS-PROX-ORD-ID                PIC  9(09) COMP VALUE 0.
002070 77  WS-PROX-DET-ID                PIC  9(09) COMP VALUE 0.
002080 77  WS-SUFIJO-ORDEN               PIC  9(07) COMP VALUE 0.
002090 77  WS-SUFIJO-ED                  PIC  9(07).
002100
002110 77  WS-SUBE-ORD                   PIC  9(05) COMP VALUE 0.
002120 77  WS-SUBE-DET                   PIC  9(05) COMP VALUE 0.
002130 77  WS-SUBE-CLI                   PIC  9(05) COMP VALUE 0.
002140 77  WS-SUBE-USR                   PIC  9(05) COMP VALUE 0.
002150 77  WS-SUBE-PRD                   PIC  9(05) COMP VALUE 0.
002160 77  WS-SUBE-REF                   PIC  9(05) COMP VALUE 0.
002170 77  WS-DET-DESTINO                PIC  9(05) COMP VALUE 0.
002180
002190 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
002200
002210 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
002220 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
002230 77  WS-CLAVE-IMPRESION            PIC  X(20) VALUE ' '.
002240
002250 77  WS-NUMERO-ORDEN-NUEVO         PIC  X(20) VALUE ' '.
002260 77  WS-CANTIDAD-N                 PIC  S9(7) VALUE 0.
002270 77  WS-PORCENTAJE-N                PIC  9(03)V99 VALUE 0.
002280 77  WS-BASE-IMPONIBLE             PIC  S9(9)V99 VALUE 0.
002290 77  WS-ACUM-SUBTOTAL              PIC  S9(9)V99 VALUE 0.
002300
002310 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
002320 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
002330     03  WS-FEC-PROC-CCYY          PIC  9(04).
002340     03  WS-FEC-PROC-MM            PIC  9(02).
002350     03  WS-FEC-PROC-DD            PIC  9(02).
002360
002370*-----------------------------------------------
002380* TABLA EN MEMORIA DEL MAESTRO DE ORDENES
002390*-----------------------------------------------
002400 01  TBL-ORDENES.
002410     05  TBL-ORD-CANT              PIC  9(05) COMP VALUE 0.
002420     05  TBL-ORD-ENTRY OCCURS 1 TO 5000 TIMES
002430                       DEPENDING ON TBL-ORD-CANT
002440                       INDEXED BY IX-ORD.
002450         10  TBL-ORD-NUMERO-ORDEN  PIC  X(20).
002460         10  TBL-ORD-ID            PIC  9(09).
002470         10  TBL-ORD-FECHA         PIC  9(08).
002480         10  TBL-ORD-CLIENTE-ID    PIC  9(09).
002490         10  TBL-ORD-VENDEDOR-ID   PIC  9(09).
002500         10  TBL-ORD-ESTADO        PIC  X(20).
002510         10  TBL-ORD-SUBTOTAL      PIC  S9(9)V99.
002520         10  TBL-ORD-DESCUENTO     PIC  S9(9)V99.
002530         10  TBL-ORD-IMPUESTOS     PIC  S9(9)V99.
002540         10  TBL-ORD-TOTAL         PIC  S9(9)V99.
002550         10  TBL-ORD-OBSERVACIONES PIC  X(1000).
002560         10  FILLER                PIC  X(08).
002570
002580*-----------------------------------------------
002590* TABLA EN MEMORIA DEL MAESTRO DE DETALLE-ORDEN
002600*-----------------------------------------------
002610 01  TBL-DETALLES.
002620     05  TBL-DET-CANT              PIC  9(05) COMP VALUE 0.
002630     05  TBL-DET-ENTRY OCCURS 1 TO 20000 TIMES
002640                       DEPENDING ON TBL-DET-CANT
002650                       INDEXED BY IX-DET IX-DETDST.
002660         10  TBL-DET-ID            PIC  9(09).
002670         10  TBL-DET-ORDEN-ID      PIC  9(09).
002680         10  TBL-DET-PRODUCTO-ID   PIC  9(09).
002690         10  TBL-DET-CANTIDAD      PIC  9(07).
002700         10  TBL-DET-PRECIO-UNIT   PIC  S9(9)V99.
002710         10  TBL-DET-SUBTOTAL      PIC  S9(9)V99.
002720         10  FILLER                PIC  X(08).
002730
002740*-----------------------------------------------
002750* TABLA DE REFERENCIAS TEMPORALES (ORDENES CREADAS
002760* EN ESTA MISMA CORRIDA, AUN SIN TRANSACCIONES
002770* POSTERIORES RESUELTAS)
002780*-----------------------------------------------
002790 01  TBL-REFERENCIAS.
002800     05  TBL-REF-CANT              PIC  9(05) COMP VALUE 0.
002810     05  TBL-REF-ENTRY OCCURS 1 TO 5000 TIMES
002820                       DEPENDING ON TBL-REF-CANT
002830                       INDEXED BY IX-REF.
002840         10  TBL-REF-TEMPORAL      PIC  X(20).
002850         10  TBL-REF-ORDEN         PIC  X(20).
002860         10  FILLER                PIC  X(08).
002870
002880*-----------------------------------------------
002890* TABLA DE CONSULTA (SOLO LECTURA) DE CLIENTES
002900*-----------------------------------------------
002910 01  TBL-CLIENTES.
002920     05  TBL-CLI-CANT              PIC  9(05) COMP VALUE 0.
002930     05  TBL-CLI-ENTRY OCCURS 1 TO 3000 TIMES
002940                       DEPENDING ON TBL-CLI-CANT
002950                       INDEXED BY IX-CLI.
002960         10  TBL-CLI-ID            PIC  9(09).
002970         10  FILLER                PIC  X(08).
002980
002990*-----------------------------------------------
003000* TABLA DE CONSULTA (SOLO LECTURA) DE USUARIOS
003010*-----------------------------------------------
003020 01  TBL-USUARIOS.
003030     05  TBL-USR-CANT              PIC  9(05) COMP VALUE 0.
003040     05  TBL-USR-ENTRY OCCURS 1 TO 1000 TIMES
003050                       DEPENDING ON TBL-USR-CANT
003060                       INDEXED BY IX-USR.
003070         10  TBL-USR-ID            PIC  9(09).
003080         10  FILLER                PIC  X(08).
003090
003100*-----------------------------------------------
003110* TABLA DE CONSULTA (SOLO LECTURA) DE PRODUCTOS
003120*-----------------------------------------------
003130 01  TBL-PRODUCTOS.
003140     05  TBL-PRD-CANT              PIC  9(05) COMP VALUE 0.
003150     05  TBL-PRD-ENTRY OCCURS 1 TO 4000 TIMES
003160                       DEPENDING ON TBL-PRD-CANT
003170                       INDEXED BY IX-PRD.
003180         10  TBL-PRD-ID            PIC  9(09).
003190         10  TBL-PRD-PRECIO        PIC  S9(9)V99.
003200         10  TBL-PRD-STOCK         PIC  S9(7).
003210         10  TBL-PRD-ESTADO        PIC  X(30).
003220         10  FILLER                PIC  X(08).
003230
003240*------------------------------------
003250* DEFINICION DE REGISTROS MAESTROS
003260*------------------------------------
003270 COPY WORDEN.
003280 COPY WDETORD.
003290 COPY WCLIENTE.
003300 COPY WUSUARIO.
003310 COPY WPRODUC.
003320
003330*-----------------------------------------------
003340* DEFINICION DEL REGISTRO DE TRANSACCION DE ORDENES
003350*-----------------------------------------------
003360 COPY WORDNOV.
003370
003380*------------------------------------
003390* DEFINICION DE LINEA DE IMPRESION
003400*------------------------------------
003410 COPY WLINEA132.
003420
003430*-----------------------------------------------
003440* AREA DE COMUNICACION CON LA RUTINA CANCELA
003450*-----------------------------------------------
003460 COPY WCANCELA.
003470
003480
003490 PROCEDURE DIVISION.
003500*------------------
003510
003520 00000-CUERPO-PRINCIPAL.
003530*-----------------------
003540
003550     PERFORM 10000-INICIO.
003560
003570     PERFORM 20000-PROCESO
003580       UNTIL 88-FS-ORDNOV-EOF.
003590
003600     PERFORM 30000-FINALIZO.
003610
003620     STOP RUN.
003630
003640 10000-INICIO.
003650*-------------
003660
003670     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
003680
003690     PERFORM 10100-ABRO-ARCHIVOS.
003700
003710     PERFORM 10200-CARGO-TABLA-ORDEN.
003720     PERFORM 10300-CIERRO-ORDEN-ENTRADA.
003730
003740     PERFORM 10400-CARGO-TABLA-DETALLE.
003750     PERFORM 10500-CIERRO-DETALLE-ENTRADA.
003760
003770     PERFORM 10600-CARGO-TABLA-CLIENTE.
003780     PERFORM 10700-CARGO-TABLA-USUARIO.
003790     PERFORM 10800-CARGO-TABLA-PRODUCTO.
003800
003810     PERFORM 11000-READ-ORDNOV.
003820
003830 FIN-10000.
003840     EXIT.
003850
003860 10100-ABRO-ARCHIVOS.
003870*-------------------
003880
003890     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003900
003910     OPEN INPUT ORDNOV.
003920     PERFORM 10110-VERIFICO-OPEN.
003930     SET 88-OPEN-ORDNOV-SI     TO TRUE.
003940
003950     OPEN INPUT ORDEN.
003960     MOVE FS-ORDEN             TO WCANCELA-CODRET.
003970     IF NOT 88-FS-ORDEN-OK
003980        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003990        MOVE 'ORDEN   '        TO WCANCELA-RECURSO
004000        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
004010        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004020        PERFORM 99999-CANCELO
004030     END-IF.
004040     SET 88-OPEN-ORDEN-SI      TO TRUE.
004050
004060     OPEN INPUT DETALLE.
004070     IF NOT 88-FS-DETALLE-OK
004080        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004090        MOVE 'DETALLE '        TO WCANCELA-RECURSO
004100        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
004110        MOVE FS-DETALLE        TO WCANCELA-CODRET
004120        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004130        PERFORM 99999-CANCELO
004140     END-IF.
004150     SET 88-OPEN-DETALLE-SI    TO TRUE.
004160
004170     OPEN INPUT CLIENTE.
004180     IF NOT 88-FS-CLIENTE-OK
004190        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004200        MOVE 'CLIENTE '        TO WCANCELA-RECURSO
004210        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
004220        MOVE FS-CLIENTE        TO WCANCELA-CODRET
004230        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004240        PERFORM 99999-CANCELO
004250     END-IF.
004260     SET 88-OPEN-CLIENTE-SI    TO TRUE.
004270
004280     OPEN INPUT USUARIO.
004290     IF NOT 88-FS-USUARIO-OK
004300        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004310        MOVE 'USUARIO '        TO WCANCELA-RECURSO
004320        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
004330        MOVE FS-USUARIO        TO WCANCELA-CODRET
004340        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004350        PERFORM 99999-CANCELO
004360     END-IF.
004370     SET 88-OPEN-USUARIO-SI    TO TRUE.
004380
004390     OPEN INPUT PRODUCTO.
004400     IF NOT 88-FS-PRODUCTO-OK
004410        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004420        MOVE 'PRODUCTO'        TO WCANCELA-RECURSO
004430        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
004440        MOVE FS-PRODUCTO       TO WCANCELA-CODRET
004450        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004460        PERFORM 99999-CANCELO
004470     END-IF.
004480     SET 88-OPEN-PRODUCTO-SI   TO TRUE.
004490
004500     OPEN OUTPUT LISTADO.
004510     IF NOT 88-FS-LISTADO-OK
004520        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004530        MOVE 'LISTADO '        TO WCANCELA-RECURSO
004540        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
004550        MOVE FS-LISTADO        TO WCANCELA-CODRET
004560        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004570        PERFORM 99999-CANCELO
004580     END-IF.
004590     SET 88-OPEN-LISTADO-SI    TO TRUE.
004600
004610 FIN-10100.
004620     EXIT.
004630
004640 10110-VERIFICO-OPEN.
004650*--------------------
004660
004670     IF NOT 88-FS-ORDNOV-OK
004680        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004690        MOVE 'ORDNOV  '        TO WCANCELA-RECURSO
004700        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
004710        MOVE FS-ORDNOV         TO WCANCELA-CODRET
004720        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
004730        PERFORM 99999-CANCELO
004740     END-IF.
004750
004760 FIN-10110.
004770     EXIT.
004780
004790 10200-CARGO-TABLA-ORDEN.
004800*------------------------
004810
004820     MOVE '10200-CARGO-TABLA-ORDEN' TO WS-PARRAFO.
004830
004840     PERFORM 10210-LEO-UNA-ORDEN.
004850
004860     PERFORM 10220-CARGA-UNA-ORDEN THRU FIN-10220
004870         UNTIL 88-FS-ORDEN-EOF.
004880
004890 FIN-10200.
004900     EXIT.
004910
004920 10210-LEO-UNA-ORDEN.
004930*--------------------
004940
004950     INITIALIZE REG-ORDEN.
004960     READ ORDEN INTO REG-ORDEN.
004970
004980     IF NOT 88-FS-ORDEN-OK AND NOT 88-FS-ORDEN-EOF
004990        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005000        MOVE 'ORDEN   '        TO WCANCELA-RECURSO
005010        MOVE 'READ'            TO WCANCELA-OPERACION
005020        MOVE FS-ORDEN          TO WCANCELA-CODRET
005030        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005040        PERFORM 99999-CANCELO
005050     END-IF.
005060
005070 FIN-10210.
005080     EXIT.
005090
005100 10220-CARGA-UNA-ORDEN.
005110*----------------------
005120
005130     ADD 1                       TO WS-LEIDOS-ORDEN.
005140     ADD 1                       TO TBL-ORD-CANT.
005150     SET IX-ORD                  TO TBL-ORD-CANT.
005160
005170     MOVE ORD-NUMERO-ORDEN       TO TBL-ORD-NUMERO-ORDEN(IX-ORD).
005180     MOVE ORD-ID                 TO TBL-ORD-ID(IX-ORD).
005190     MOVE ORD-FECHA              TO TBL-ORD-FECHA(IX-ORD).
005200     MOVE ORD-CLIENTE-ID         TO TBL-ORD-CLIENTE-ID(IX-ORD).
005210     MOVE ORD-VENDEDOR-ID        TO TBL-ORD-VENDEDOR-ID(IX-ORD).
005220     MOVE ORD-ESTADO             TO TBL-ORD-ESTADO(IX-ORD).
005230     MOVE ORD-SUBTOTAL           TO TBL-ORD-SUBTOTAL(IX-ORD).
005240     MOVE ORD-DESCUENTO          TO TBL-ORD-DESCUENTO(IX-ORD).
005250     MOVE ORD-IMPUESTOS          TO TBL-ORD-IMPUESTOS(IX-ORD).
005260     MOVE ORD-TOTAL              TO TBL-ORD-TOTAL(IX-ORD).
005270     MOVE ORD-OBSERVACIONES      TO TBL-ORD-OBSERVACIONES(IX-ORD).
005280
005290     IF ORD-ID > WS-PROX-ORD-ID
005300        MOVE ORD-ID              TO WS-PROX-ORD-ID
005310     END-IF.
005320
005330     PERFORM 10210-LEO-UNA-ORDEN.
005340
005350 FIN-10220.
005360     EXIT.
005370
005380 10300-CIERRO-ORDEN-ENTRADA.
005390*---------------------------
005400
005410     CLOSE ORDEN.
005420     SET 88-OPEN-ORDEN-SI TO FALSE.
005430
005440 FIN-10300.
005450     EXIT.
005460
005470 10400-CARGO-TABLA-DETALLE.
005480*--------------------------
005490
005500     MOVE '10400-CARGO-TABLA-DETALLE' TO WS-PARRAFO.
005510
005520     PERFORM 10410-LEO-UN-DETALLE.
005530
005540     PERFORM 10420-CARGA-UN-DETALLE THRU FIN-10420
005550         UNTIL 88-FS-DETALLE-EOF.
005560
005570 FIN-10400.
005580     EXIT.
005590
005600 10410-LEO-UN-DETALLE.
005610*---------------------
005620
005630     INITIALIZE REG-DETALLE.
005640     READ DETALLE INTO REG-DETALLE.
005650
005660     IF NOT 88-FS-DETALLE-OK AND NOT 88-FS-DETALLE-EOF
005670        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005680        MOVE 'DETALLE '        TO WCANCELA-RECURSO
005690        MOVE 'READ'            TO WCANCELA-OPERACION
005700        MOVE FS-DETALLE        TO WCANCELA-CODRET
005710        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005720        PERFORM 99999-CANCELO
005730     END-IF.
005740
005750 FIN-10410.
005760     EXIT.
005770
005780 10420-CARGA-UN-DETALLE.
005790*-----------------------
005800
005810     ADD 1                  TO WS-LEIDOS-DETALLE.
005820     ADD 1                  TO TBL-DET-CANT.
005830     SET IX-DET             TO TBL-DET-CANT.
005840
005850     MOVE DET-ID             TO TBL-DET-ID(IX-DET).
005860     MOVE DET-ORDEN-ID        TO TBL-DET-ORDEN-ID(IX-DET).
005870     MOVE DET-PRODUCTO-ID     TO TBL-DET-PRODUCTO-ID(IX-DET).
005880     MOVE DET-CANTIDAD        TO TBL-DET-CANTIDAD(IX-DET).
005890     MOVE DET-PRECIO-UNITARIO TO TBL-DET-PRECIO-UNIT(IX-DET).
005900     MOVE DET-SUBTOTAL        TO TBL-DET-SUBTOTAL(IX-DET).
005910
005920     IF DET-ID > WS-PROX-DET-ID
005930        MOVE DET-ID          TO WS-PROX-DET-ID
005940     END-IF.
005950
005960     PERFORM 10410-LEO-UN-DETALLE.
005970
005980 FIN-10420.
005990     EXIT.
006000
006010 10500-CIERRO-DETALLE-ENTRADA.
006020*-----------------------------
006030
006040     CLOSE DETALLE.
006050     SET 88-OPEN-DETALLE-SI TO FALSE.
006060
006070 FIN-10500.
006080     EXIT.
006090
006100 10600-CARGO-TABLA-CLIENTE.
006110*--------------------------
006120
006130     MOVE '10600-CARGO-TABLA-CLIENTE' TO WS-PARRAFO.
006140
006150     PERFORM 10610-LEO-UN-CLIENTE.
006160
006170     PERFORM 10620-CARGA-UN-CLIENTE THRU FIN-10620
006180         UNTIL 88-FS-CLIENTE-EOF.
006190
006200     CLOSE CLIENTE.
006210     SET 88-OPEN-CLIENTE-SI TO FALSE.
006220
006230 FIN-10600.
006240     EXIT.
006250
006260 10610-LEO-UN-CLIENTE.
006270*---------------------
006280
006290     INITIALIZE REG-CLIENTE.
006300     READ CLIENTE INTO REG-CLIENTE.
006310
006320     IF NOT 88-FS-CLIENTE-OK AND NOT 88-FS-CLIENTE-EOF
006330        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006340        MOVE 'CLIENTE '        TO WCANCELA-RECURSO
006350        MOVE 'READ'            TO WCANCELA-OPERACION
006360        MOVE FS-CLIENTE        TO WCANCELA-CODRET
006370        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
006380        PERFORM 99999-CANCELO
006390     END-IF.
006400
006410 FIN-10610.
006420     EXIT.
006430
006440 10620-CARGA-UN-CLIENTE.
006450*-----------------------
006460
006470     ADD 1                  TO WS-LEIDOS-CLIENTE.
006480     ADD 1                  TO TBL-CLI-CANT.
006490     SET IX-CLI             TO TBL-CLI-CANT.
006500     MOVE CLI-ID            TO TBL-CLI-ID(IX-CLI).
006510
006520     PERFORM 10610-LEO-UN-CLIENTE.
006530
006540 FIN-10620.
006550     EXIT.
006560
006570 10700-CARGO-TABLA-USUARIO.
006580*--------------------------
006590
006600     MOVE '10700-CARGO-TABLA-USUARIO' TO WS-PARRAFO.
006610
006620     PERFORM 10710-LEO-UN-USUARIO.
006630
006640     PERFORM 10720-CARGA-UN-USUARIO THRU FIN-10720
006650         UNTIL 88-FS-USUARIO-EOF.
006660
006670     CLOSE USUARIO.
006680     SET 88-OPEN-USUARIO-SI TO FALSE.
006690
006700 FIN-10700.
006710     EXIT.
006720
006730 10710-LEO-UN-USUARIO.
006740*---------------------
006750
006760     INITIALIZE REG-USUARIO.
006770     READ USUARIO INTO REG-USUARIO.
006780
006790     IF NOT 88-FS-USUARIO-OK AND NOT 88-FS-USUARIO-EOF
006800        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006810        MOVE 'USUARIO '        TO WCANCELA-RECURSO
006820        MOVE 'READ'            TO WCANCELA-OPERACION
006830        MOVE FS-USUARIO        TO WCANCELA-CODRET
006840        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
006850        PERFORM 99999-CANCELO
006860     END-IF.
006870
006880 FIN-10710.
006890     EXIT.
006900
006910 10720-CARGA-UN-USUARIO.
006920*-----------------------
006930
006940     ADD 1                  TO WS-LEIDOS-USUARIO.
006950     ADD 1                  TO TBL-USR-CANT.
006960     SET IX-USR             TO TBL-USR-CANT.
006970     MOVE USR-ID            TO TBL-USR-ID(IX-USR).
006980
006990     PERFORM 10710-LEO-UN-USUARIO.
007000
007010 FIN-10720.
007020     EXIT.
007030
007040 10800-CARGO-TABLA-PRODUCTO.
007050*---------------------------
007060
007070     MOVE '10800-CARGO-TABLA-PRODUCTO' TO WS-PARRAFO.
007080
007090     PERFORM 10810-LEO-UN-PRODUCTO.
007100
007110     PERFORM 10820-CARGA-UN-PRODUCTO THRU FIN-10820
007120         UNTIL 88-FS-PRODUCTO-EOF.
007130
007140     CLOSE PRODUCTO.
007150     SET 88-OPEN-PRODUCTO-SI TO FALSE.
007160
007170 FIN-10800.
007180     EXIT.
007190
007200 10810-LEO-UN-PRODUCTO.
007210*----------------------
007220
007230     INITIALIZE REG-PRODUCTO.
007240     READ PRODUCTO INTO REG-PRODUCTO.
007250
007260     IF NOT 88-FS-PRODUCTO-OK AND NOT 88-FS-PRODUCTO-EOF
007270        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007280        MOVE 'PRODUCTO'        TO WCANCELA-RECURSO
007290        MOVE 'READ'            TO WCANCELA-OPERACION
007300        MOVE FS-PRODUCTO       TO WCANCELA-CODRET
007310        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
007320        PERFORM 99999-CANCELO
007330     END-IF.
007340
007350 FIN-10810.
007360     EXIT.
007370
007380 10820-CARGA-UN-PRODUCTO.
007390*------------------------
007400
007410     ADD 1                  TO WS-LEIDOS-PRODUCTO.
007420     ADD 1                  TO TBL-PRD-CANT.
007430     SET IX-PRD             TO TBL-PRD-CANT.
007440     MOVE PRD-ID            TO TBL-PRD-ID(IX-PRD).
007450     MOVE PRD-PRECIO        TO TBL-PRD-PRECIO(IX-PRD).
007460     MOVE PRD-STOCK         TO TBL-PRD-STOCK(IX-PRD).
007470     MOVE PRD-ESTADO        TO TBL-PRD-ESTADO(IX-PRD).
007480
007490     PERFORM 10810-LEO-UN-PRODUCTO.
007500
007510 FIN-10820.
007520     EXIT.
007530
007540 11000-READ-ORDNOV.
007550*------------------
007560
007570     MOVE '11000-READ-ORDNOV'      TO WS-PARRAFO.
007580
007590     INITIALIZE REG-ORDNOV.
007600     READ ORDNOV INTO REG-ORDNOV.
007610
007620     EVALUATE TRUE
007630         WHEN 88-FS-ORDNOV-OK
007640              ADD 1               TO WS-LEIDOS-ORDNOV
007650         WHEN 88-FS-ORDNOV-EOF
007660              CONTINUE
007670         WHEN OTHER
007680              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
007690              MOVE 'ORDNOV  '        TO WCANCELA-RECURSO
007700              MOVE 'READ'            TO WCANCELA-OPERACION
007710              MOVE FS-ORDNOV         TO WCANCELA-CODRET
007720              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
007730              PERFORM 99999-CANCELO
007740     END-EVALUATE.
007750
007760 FIN-11000.
007770     EXIT.
007780
007790 20000-PROCESO.
007800*-------------
007810
007820     SET 88-ORDNOV-ERROR-NO TO TRUE.
007830     MOVE SPACES              TO WS-MJE-ERROR.
007840     MOVE ORDNOV-CLAVE-ORDEN  TO WS-CLAVE-IMPRESION.
007850
007860     EVALUATE TRUE
007870         WHEN 88-ORDNOV-ES-CREAR
007880              PERFORM 20100-CREO-ORDEN
007890         WHEN 88-ORDNOV-ES-AGREGAR-LINEA
007900              PERFORM 20200-AGREGO-LINEA
007910         WHEN 88-ORDNOV-ES-ACTUALIZA-LINEA
007920              PERFORM 20300-ACTUALIZO-LINEA
007930         WHEN 88-ORDNOV-ES-ELIMINA-LINEA
007940              PERFORM 20400-ELIMINO-LINEA
007950         WHEN 88-ORDNOV-ES-DESCUENTO
007960              PERFORM 20500-APLICO-DESCUENTO
007970         WHEN 88-ORDNOV-ES-CAMBIO-ESTADO
007980              PERFORM 20600-CAMBIO-ESTADO
007990         WHEN 88-ORDNOV-ES-ELIMINA-ORDEN
008000              PERFORM 20700-ELIMINO-ORDEN
008010         WHEN OTHER
008020              SET 88-ORDNOV-ERROR-SI TO TRUE
008030              MOVE 'COD. DE TRANSACCION INVALIDO'
008040                TO WS-MJE-ERROR
008050     END-EVALUATE.
008060
008070     IF 88-ORDNOV-ERROR-SI
008080        ADD 1                 TO WS-CANT-ERRONEOS
008090     END-IF.
008100
008110     PERFORM 21100-IMPRIMO-DETALLE.
008120
008130     PERFORM 11000-READ-ORDNOV.
008140
008150 FIN-20000.
008160     EXIT.
008170
008180*-----------------------------------------------------------*
008190* RESUELVE LA CLAVE DE ORDNOV-CLAVE-ORDEN CONTRA LA TABLA    *
008200* DE REFERENCIAS TEMPORALES (ALTAS DE ESTA MISMA CORRIDA)   *
008210* O, SI NO ES UNA REFERENCIA, DIRECTAMENTE CONTRA LA TABLA  *
008220* DE ORDENES. DEJA WS-SUBE-ORD EN 0 SI NO SE ENCONTRO.       *
008230*-----------------------------------------------------------*
008240 20050-RESUELVO-CLAVE-ORDEN.
008250*---------------------------
008260
008270     MOVE 0 TO WS-SUBE-REF.
008280     SET IX-REF TO 1.
008290     SEARCH TBL-REF-ENTRY
008300         AT END CONTINUE
008310         WHEN TBL-REF-TEMPORAL(IX-REF) = ORDNOV-CLAVE-ORDEN
008320              SET WS-SUBE-REF TO IX-REF
008330     END-SEARCH.
008340
008350     MOVE 0 TO WS-SUBE-ORD.
008360     SET IX-ORD TO 1.
008370     IF WS-SUBE-REF > 0
008380        SEARCH TBL-ORD-ENTRY
008390            AT END CONTINUE
008400            WHEN TBL-ORD-NUMERO-ORDEN(IX-ORD) =
008410                                    TBL-REF-ORDEN(WS-SUBE-REF)
008420                 SET WS-SUBE-ORD TO IX-ORD
008430        END-SEARCH
008440     ELSE
008450        SEARCH TBL-ORD-ENTRY
008460            AT END CONTINUE
008470            WHEN TBL-ORD-NUMERO-ORDEN(IX-ORD) =
008480                                         ORDNOV-CLAVE-ORDEN
008490                 SET WS-SUBE-ORD TO IX-ORD
008500        END-SEARCH
008510     END-IF.
008520
008530 FIN-20050.
008540     EXIT.
008550
008560 20100-CREO-ORDEN.
008570*-----------------
008580
008590     PERFORM 20110-BUSCO-CLIENTE.
008600     IF WS-SUBE-CLI = 0
008610        SET 88-ORDNOV-ERROR-SI TO TRUE
008620        MOVE 'CLIENTE INEXISTENTE' TO WS-MJE-ERROR
008630     END-IF.
008640
008650     IF 88-ORDNOV-ERROR-NO
008660        PERFORM 20120-BUSCO-USUARIO
008670        IF WS-SUBE-USR = 0
008680           SET 88-ORDNOV-ERROR-SI TO TRUE
008690           MOVE 'VENDEDOR INEXISTENTE' TO WS-MJE-ERROR
008700        END-IF
008710     END-IF.
008720
008730     IF 88-ORDNOV-ERROR-NO
008740        PERFORM 20130-GENERO-NUMERO-ORDEN
008750
008760        ADD 1                       TO TBL-ORD-CANT
008770        SET IX-ORD                  TO TBL-ORD-CANT
008780        ADD 1                       TO WS-PROX-ORD-ID
008790
008800        MOVE WS-NUMERO-ORDEN-NUEVO  TO TBL-ORD-NUMERO-ORDEN
008810                                                    (IX-ORD)
008820        MOVE WS-PROX-ORD-ID         TO TBL-ORD-ID(IX-ORD)
008830        MOVE WS-FECHA-PROCESO       TO TBL-ORD-FECHA(IX-ORD)
008840        MOVE ORDNOV-CLIENTE-ID      TO
008850                                  TBL-ORD-CLIENTE-ID(IX-ORD)
008860        MOVE ORDNOV-VENDEDOR-ID     TO
008870                                  TBL-ORD-VENDEDOR-ID(IX-ORD)
008880        MOVE 'PENDIENTE'            TO TBL-ORD-ESTADO(IX-ORD)
008890        MOVE 0                      TO
008900                                  TBL-ORD-SUBTOTAL(IX-ORD)
008910        MOVE 0                      TO
008920                                  TBL-ORD-DESCUENTO(IX-ORD)
008930        MOVE 0                      TO
008940                                  TBL-ORD-IMPUESTOS(IX-ORD)
008950        MOVE 0                      TO TBL-ORD-TOTAL(IX-ORD)
008960        MOVE ORDNOV-OBSERVACIONES   TO
008970                             TBL-ORD-OBSERVACIONES(IX-ORD)
008980
008990        IF ORDNOV-REF-TEMPORAL NOT = SPACES
009000           ADD 1                 TO TBL-REF-CANT
009010           SET IX-REF            TO TBL-REF-CANT
009020           MOVE ORDNOV-REF-TEMPORAL TO
009030                                   TBL-REF-TEMPORAL(IX-REF)
009040           MOVE WS-NUMERO-ORDEN-NUEVO TO
009050                                   TBL-REF-ORDEN(IX-REF)
009060        END-IF
009070
009080        ADD 1                    TO WS-CANT-ORDENES-CREADAS
009090        MOVE WS-NUMERO-ORDEN-NUEVO TO WS-CLAVE-IMPRESION
009100        MOVE 'ORDEN CREADA'      TO WS-MJE-ERROR
009110     END-IF.
009120
009130 FIN-20100.
009140     EXIT.
009150
009160 20110-BUSCO-CLIENTE.
009170*--------------------
009180
009190     MOVE 0 TO WS-SUBE-CLI.
009200     SET IX-CLI TO 1.
009210     SEARCH TBL-CLI-ENTRY
009220         AT END CONTINUE
009230         WHEN TBL-CLI-ID(IX-CLI) = ORDNOV-CLIENTE-ID
009240              SET WS-SUBE-CLI TO IX-CLI
009250     END-SEARCH.
009260
009270 FIN-20110.
009280     EXIT.
009290
009300 20120-BUSCO-USUARIO.
009310*--------------------
009320
009330     MOVE 0 TO WS-SUBE-USR.
009340     SET IX-USR TO 1.
009350     SEARCH TBL-USR-ENTRY
009360         AT END CONTINUE
009370         WHEN TBL-USR-ID(IX-USR) = ORDNOV-VENDEDOR-ID
009380              SET WS-SUBE-USR TO IX-USR
009390     END-SEARCH.
009400
009410 FIN-20120.
009420     EXIT.
009430
009440 20130-GENERO-NUMERO-ORDEN.
009450*--------------------------
009460
009470     ADD 1 TO WS-SUFIJO-ORDEN.
009480     MOVE WS-SUFIJO-ORDEN TO WS-SUFIJO-ED.
009490
009500     STRING 'ORD-'                   DELIMITED BY SIZE
009510            WS-FEC-PROC-CCYY          DELIMITED BY SIZE
009520            WS-FEC-PROC-MM            DELIMITED BY SIZE
009530            WS-FEC-PROC-DD            DELIMITED BY SIZE
009540            '-'                       DELIMITED BY SIZE
009550            WS-SUFIJO-ED              DELIMITED BY SIZE
009560            INTO WS-NUMERO-ORDEN-NUEVO.
009570
009580 FIN-20130.
009590     EXIT.
009600
009610 20140-BUSCO-PRODUCTO.
009620*---------------------
009630
009640     MOVE 0 TO WS-SUBE-PRD.
009650     SET IX-PRD TO 1.
009660     SEARCH TBL-PRD-ENTRY
009670         AT END CONTINUE
009680         WHEN TBL-PRD-ID(IX-PRD) = ORDNOV-PRODUCTO-ID
009690              SET WS-SUBE-PRD TO IX-PRD
009700     END-SEARCH.
009710
009720 FIN-20140.
009730     EXIT.
009740
009750*-----------------------------------------------------------*
009760* VALIDACION DE STOCK/DISPONIBILIDAD (FLUJO 6). ASUME QUE    *
009770* WS-SUBE-PRD YA FUE UBICADO POR 20140-BUSCO-PRODUCTO Y QUE  *
009780* WS-CANTIDAD-N CONTIENE LA CANTIDAD SOLICITADA.             *
009790*-----------------------------------------------------------*
009800 20150-VALIDO-STOCK.
009810*-------------------
009820
009830     IF WS-CANTIDAD-N NOT > 0
009840        SET 88-ORDNOV-ERROR-SI TO TRUE
009850        MOVE 'CANTIDAD DEBE SER MAYOR A CERO' TO WS-MJE-ERROR
009860     END-IF.
009870
009880     IF 88-ORDNOV-ERROR-NO
009890        IF TBL-PRD-ESTADO(WS-SUBE-PRD) NOT = 'ACTIVO'
009900           SET 88-ORDNOV-ERROR-SI TO TRUE
009910           MOVE 'PRODUCTO NO ACTIVO' TO WS-MJE-ERROR
009920        END-IF
009930     END-IF.
009940
009950     IF 88-ORDNOV-ERROR-NO
009960        IF TBL-PRD-STOCK(WS-SUBE-PRD) < WS-CANTIDAD-N
009970           SET 88-ORDNOV-ERROR-SI TO TRUE
009980           MOVE 'STOCK INSUFICIENTE' TO WS-MJE-ERROR
009990        END-IF
010000     END-IF.
010010
010020 FIN-20150.
010030     EXIT.
010040
010050 20160-BUSCO-LINEA.
010060*------------------
010070
010080     MOVE 0 TO WS-SUBE-DET.
010090     SET IX-DET TO 1.
010100     SEARCH TBL-DET-ENTRY
010110         AT END CONTINUE
010120         WHEN TBL-DET-ORDEN-ID(IX-DET) = TBL-ORD-ID(WS-SUBE-ORD)
010130          AND TBL-DET-PRODUCTO-ID(IX-DET) = ORDNOV-PRODUCTO-ID
010140              SET WS-SUBE-DET TO IX-DET
010150     END-SEARCH.
010160
010170 FIN-20160.
010180     EXIT.
010190
010200 20200-AGREGO-LINEA.
010210*-------------------
010220
010230     PERFORM 20050-RESUELVO-CLAVE-ORDEN.
010240
010250     IF WS-SUBE-ORD = 0
010260        SET 88-ORDNOV-ERROR-SI TO TRUE
010270        MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
010280     ELSE
010290        IF TBL-ORD-ESTADO(WS-SUBE-ORD) NOT = 'PENDIENTE'
010300           AND TBL-ORD-ESTADO(WS-SUBE-ORD) NOT =
010310                                           'AGREGANDOPRODUCTOS'
010320           SET 88-ORDNOV-ERROR-SI TO TRUE
010330           MOVE 'ORDEN NO ADMITE AGREGADO DE LINEAS'
010340             TO WS-MJE-ERROR
010350        END-IF
010360     END-IF.
010370
010380     IF 88-ORDNOV-ERROR-NO
010390        PERFORM 20140-BUSCO-PRODUCTO
010400        IF WS-SUBE-PRD = 0
010410           SET 88-ORDNOV-ERROR-SI TO TRUE
010420           MOVE 'PRODUCTO INEXISTENTE' TO WS-MJE-ERROR
010430        END-IF
010440     END-IF.
010450
010460     IF 88-ORDNOV-ERROR-NO
010470        MOVE ORDNOV-CANTIDAD   TO WS-CANTIDAD-N
010480        PERFORM 20150-VALIDO-STOCK
010490     END-IF.
010500
010510     IF 88-ORDNOV-ERROR-NO
010520        PERFORM 20160-BUSCO-LINEA
010530        IF WS-SUBE-DET > 0
010540           SET 88-ORDNOV-ERROR-SI TO TRUE
010550           MOVE 'YA EXISTE LINEA PARA ESE PRODUCTO'
010560             TO WS-MJE-ERROR
010570        END-IF
010580     END-IF.
010590
010600     IF 88-ORDNOV-ERROR-NO
010610        ADD 1                  TO TBL-DET-CANT
010620        SET IX-DET             TO TBL-DET-CANT
010630        ADD 1                  TO WS-PROX-DET-ID
010640
010650        MOVE WS-PROX-DET-ID     TO TBL-DET-ID(IX-DET)
010660        MOVE TBL-ORD-ID(WS-SUBE-ORD) TO
010670                                  TBL-DET-ORDEN-ID(IX-DET)
010680        MOVE ORDNOV-PRODUCTO-ID TO TBL-DET-PRODUCTO-ID(IX-DET)
010690        MOVE WS-CANTIDAD-N      TO TBL-DET-CANTIDAD(IX-DET)
010700        MOVE TBL-PRD-PRECIO(WS-SUBE-PRD) TO
010710                                  TBL-DET-PRECIO-UNIT(IX-DET)
010720        COMPUTE TBL-DET-SUBTOTAL(IX-DET) ROUNDED =
010730             TBL-DET-CANTIDAD(IX-DET) *
010740             TBL-DET-PRECIO-UNIT(IX-DET)
010750
010760        PERFORM 20900-RECALCULO-TOTALES
010770
010780        ADD 1                  TO WS-CANT-LINEAS-AGREGADAS
010790        MOVE 'LINEA AGREGADA'  TO WS-MJE-ERROR
010800     END-IF.
010810
010820 FIN-20200.
010830     EXIT.
010840
010850 20300-ACTUALIZO-LINEA.
010860*----------------------
010870
010880     PERFORM 20050-RESUELVO-CLAVE-ORDEN.
010890
010900     IF WS-SUBE-ORD = 0
010910        SET 88-ORDNOV-ERROR-SI TO TRUE
010920        MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
010930     ELSE
010940        IF TBL-ORD-ESTADO(WS-SUBE-ORD) NOT = 'PENDIENTE'
010950           AND TBL-ORD-ESTADO(WS-SUBE-ORD) NOT =
010960                                           'AGREGANDOPRODUCTOS'
010970           SET 88-ORDNOV-ERROR-SI TO TRUE
010980           MOVE 'ORDEN NO ADMITE ACTUALIZACION DE LINEAS'
010990             TO WS-MJE-ERROR
011000        END-IF
011010     END-IF.
011020
011030     IF 88-ORDNOV-ERROR-NO
011040        PERFORM 20160-BUSCO-LINEA
011050        IF WS-SUBE-DET = 0
011060           SET 88-ORDNOV-ERROR-SI TO TRUE
011070           MOVE 'LINEA INEXISTENTE' TO WS-MJE-ERROR
011080        END-IF
011090     END-IF.
011100
011110     IF 88-ORDNOV-ERROR-NO
011120        MOVE ORDNOV-CANTIDAD   TO WS-CANTIDAD-N
011130        PERFORM 20140-BUSCO-PRODUCTO
011140        IF WS-SUBE-PRD = 0
011150           SET 88-ORDNOV-ERROR-SI TO TRUE
011160           MOVE 'PRODUCTO INEXISTENTE' TO WS-MJE-ERROR
011170        ELSE
011180           PERFORM 20150-VALIDO-STOCK
011190        END-IF
011200     END-IF.
011210
011220     IF 88-ORDNOV-ERROR-NO
011230        MOVE WS-CANTIDAD-N      TO TBL-DET-CANTIDAD(WS-SUBE-DET)
011240        COMPUTE TBL-DET-SUBTOTAL(WS-SUBE-DET) ROUNDED =
011250             TBL-DET-CANTIDAD(WS-SUBE-DET) *
011260             TBL-DET-PRECIO-UNIT(WS-SUBE-DET)
011270
011280        PERFORM 20900-RECALCULO-TOTALES
011290
011300        ADD 1                  TO WS-CANT-LINEAS-ACTUALIZ
011310        MOVE 'LINEA ACTUALIZADA' TO WS-MJE-ERROR
011320     END-IF.
011330
011340 FIN-20300.
011350     EXIT.
011360
011370 20400-ELIMINO-LINEA.
011380*--------------------
011390
011400     PERFORM 20050-RESUELVO-CLAVE-ORDEN.
011410
011420     IF WS-SUBE-ORD = 0
011430        SET 88-ORDNOV-ERROR-SI TO TRUE
011440        MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
011450     ELSE
011460        IF TBL-ORD-ESTADO(WS-SUBE-ORD) NOT = 'PENDIENTE'
011470           AND TBL-ORD-ESTADO(WS-SUBE-ORD) NOT =
011480                                           'AGREGANDOPRODUCTOS'
011490           SET 88-ORDNOV-ERROR-SI TO TRUE
011500           MOVE 'ORDEN NO ADMITE ELIMINACION DE LINEAS'
011510             TO WS-MJE-ERROR
011520        END-IF
011530     END-IF.
011540
011550     IF 88-ORDNOV-ERROR-NO
011560        PERFORM 20160-BUSCO-LINEA
011570        IF WS-SUBE-DET = 0
011580           SET 88-ORDNOV-ERROR-SI TO TRUE
011590           MOVE 'LINEA INEXISTENTE' TO WS-MJE-ERROR
011600        END-IF
011610     END-IF.
011620
011630     IF 88-ORDNOV-ERROR-NO
011640        PERFORM 20410-ACHICO-TABLA-DETALLE THRU FIN-20410
011650            VARYING IX-DET FROM WS-SUBE-DET BY 1
011660              UNTIL IX-DET > TBL-DET-CANT
011670
011680        SUBTRACT 1             FROM TBL-DET-CANT
011690
011700        PERFORM 20900-RECALCULO-TOTALES
011710
011720        ADD 1                  TO WS-CANT-LINEAS-ELIMINADAS
011730        MOVE 'LINEA ELIMINADA' TO WS-MJE-ERROR
011740     END-IF.
011750
011760 FIN-20400.
011770     EXIT.
011780
011790*-----------------------------------------------------------*
011800* DESPLAZA UNA POSICION HACIA ATRAS CADA ENTRADA DE LA TABLA *
011810* DE DETALLE A PARTIR DE LA POSICION ELIMINADA (WS-SUBE-DET) *
011820*-----------------------------------------------------------*
011830 20410-ACHICO-TABLA-DETALLE.
011840*---------------------------
011850
011860     IF IX-DET < TBL-DET-CANT
011870        MOVE TBL-DET-ENTRY(IX-DET + 1) TO TBL-DET-ENTRY(IX-DET)
011880     END-IF.
011890
011900 FIN-20410.
011910     EXIT.
011920
011930 20500-APLICO-DESCUENTO.
011940*-----------------------
011950
011960     PERFORM 20050-RESUELVO-CLAVE-ORDEN.
011970
011980     IF WS-SUBE-ORD = 0
011990        SET 88-ORDNOV-ERROR-SI TO TRUE
012000        MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
012010     ELSE
012020        IF TBL-ORD-ESTADO(WS-SUBE-ORD) NOT = 'PENDIENTE'
012030           SET 88-ORDNOV-ERROR-SI TO TRUE
012040           MOVE 'DESCUENTO SOLO SOBRE ORDEN PENDIENTE'
012050             TO WS-MJE-ERROR
012060        END-IF
012070     END-IF.
012080
012090     IF 88-ORDNOV-ERROR-NO
012100        MOVE ORDNOV-PORCENTAJE TO WS-PORCENTAJE-N
012110        IF WS-PORCENTAJE-N NOT > 0 OR WS-PORCENTAJE-N > 100
012120           SET 88-ORDNOV-ERROR-SI TO TRUE
012130           MOVE 'PORCENTAJE FUERA DE RANGO (0,100]'
012140             TO WS-MJE-ERROR
012150        END-IF
012160     END-IF.
012170
012180     IF 88-ORDNOV-ERROR-NO
012190        COMPUTE TBL-ORD-DESCUENTO(WS-SUBE-ORD) ROUNDED =
012200             TBL-ORD-SUBTOTAL(WS-SUBE-ORD) *
012210             (WS-PORCENTAJE-N / 100)
012220
012230        PERFORM 20900-RECALCULO-TOTALES
012240
012250        ADD 1                  TO WS-CANT-DESCUENTOS
012260        MOVE 'DESCUENTO APLICADO' TO WS-MJE-ERROR
012270     END-IF.
012280
012290 FIN-20500.
012300     EXIT.
012310
012320*-----------------------------------------------------------*
012330* RUTINA DE VALIDACION DE CAMBIOS DE ESTADO DE LA ORDEN.     *
012340* LAS REGLAS SE EVALUAN EN ORDEN; LA PRIMERA QUE SE VIOLA    *
012350* RECHAZA LA TRANSICION.                                     *
012360*-----------------------------------------------------------*
012370 20600-CAMBIO-ESTADO.
012380*--------------------
012390
012400     PERFORM 20050-RESUELVO-CLAVE-ORDEN.
012410
012420     IF WS-SUBE-ORD = 0
012430        SET 88-ORDNOV-ERROR-SI TO TRUE
012440        MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
012450     END-IF.
012460
012470     IF 88-ORDNOV-ERROR-NO
012480        PERFORM 20610-VALIDO-TRANSICION
012490     END-IF.
012500
012510     IF 88-ORDNOV-ERROR-NO
012520        MOVE ORDNOV-NUEVO-ESTADO TO TBL-ORD-ESTADO(WS-SUBE-ORD)
012530        ADD 1                  TO WS-CANT-CAMBIOS-ESTADO
012540        MOVE 'CAMBIO DE ESTADO EFECTUADO' TO WS-MJE-ERROR
012550     END-IF.
012560
012570 FIN-20600.
012580     EXIT.
012590
012600 20610-VALIDO-TRANSICION.
012610*------------------------
012620
012630*    REGLA 1 - ESTADO CERRADA ES TERMINAL.
012640     IF TBL-ORD-ESTADO(WS-SUBE-ORD) = 'CERRADA'
012650        SET 88-ORDNOV-ERROR-SI TO TRUE
012660        MOVE 'ORDEN CERRADA: TRANSICION RECHAZADA'
012670          TO WS-MJE-ERROR
012680     END-IF.
012690
012700*    REGLA 2 - PENDIENTE NO PASA DIRECTO A ENTREGADA/CERRADA.
012710     IF 88-ORDNOV-ERROR-NO
012720        IF TBL-ORD-ESTADO(WS-SUBE-ORD) = 'PENDIENTE'
012730           AND (ORDNOV-NUEVO-ESTADO = 'ENTREGADA'
012740            OR  ORDNOV-NUEVO-ESTADO = 'CERRADA')
012750           SET 88-ORDNOV-ERROR-SI TO TRUE
012760           MOVE 'DEBE PASAR POR PAGADA PRIMERO'
012770             TO WS-MJE-ERROR
012780        END-IF
012790     END-IF.
012800
012810*    REGLA 3 - PAGADA NO PASA DIRECTO A CERRADA.
012820     IF 88-ORDNOV-ERROR-NO
012830        IF TBL-ORD-ESTADO(WS-SUBE-ORD) = 'PAGADA'
012840           AND ORDNOV-NUEVO-ESTADO = 'CERRADA'
012850           SET 88-ORDNOV-ERROR-SI TO TRUE
012860           MOVE 'DEBE PASAR POR ENTREGADA PRIMERO'
012870             TO WS-MJE-ERROR
012880        END-IF
012890     END-IF.
012900
012910*    REGLA 4 - NO SE ACEPTAN RETROCESOS.
012920     IF 88-ORDNOV-ERROR-NO
012930        IF (TBL-ORD-ESTADO(WS-SUBE-ORD) = 'PAGADA'
012940              AND ORDNOV-NUEVO-ESTADO = 'PENDIENTE')
012950         OR (TBL-ORD-ESTADO(WS-SUBE-ORD) = 'ENTREGADA'
012960              AND (ORDNOV-NUEVO-ESTADO = 'PENDIENTE'
012970                OR ORDNOV-NUEVO-ESTADO = 'PAGADA'))
012980           SET 88-ORDNOV-ERROR-SI TO TRUE
012990           MOVE 'TRANSICION HACIA ATRAS RECHAZADA'
013000             TO WS-MJE-ERROR
013010        END-IF
013020     END-IF.
013030
013040 FIN-20610.
013050     EXIT.
013060
013070 20700-ELIMINO-ORDEN.
013080*--------------------
013090
013100     PERFORM 20050-RESUELVO-CLAVE-ORDEN.
013110
013120     IF WS-SUBE-ORD = 0
013130        SET 88-ORDNOV-ERROR-SI TO TRUE
013140        MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
013150     ELSE
013160        IF TBL-ORD-ESTADO(WS-SUBE-ORD) NOT = 'PENDIENTE'
013170           SET 88-ORDNOV-ERROR-SI TO TRUE
013180           MOVE 'SOLO SE ELIMINAN ORDENES PENDIENTES'
013190             TO WS-MJE-ERROR
013200        END-IF
013210     END-IF.
013220
013230     IF 88-ORDNOV-ERROR-NO
013240        PERFORM 20710-ELIMINO-LINEAS-DE-LA-ORDEN
013250
013260        PERFORM 20720-ACHICO-TABLA-ORDEN THRU FIN-20720
013270            VARYING IX-ORD FROM WS-SUBE-ORD BY 1
013280              UNTIL IX-ORD > TBL-ORD-CANT
013290
013300        SUBTRACT 1             FROM TBL-ORD-CANT
013310
013320        ADD 1                  TO WS-CANT-ORDENES-ELIMINADAS
013330        MOVE 'ORDEN ELIMINADA' TO WS-MJE-ERROR
013340     END-IF.
013350
013360 FIN-20700.
013370     EXIT.
013380
013390*-----------------------------------------------------------*
013400* BAJA EN CASCADA DE TODAS LAS LINEAS DE UNA ORDEN ELIMINADA.*
013410* RECORRE LA TABLA UNA SOLA VEZ, COMPACTANDO LAS LINEAS QUE  *
013420* NO PERTENECEN A LA ORDEN HACIA EL FRENTE (WS-DET-DESTINO). *
013430*-----------------------------------------------------------*
013440 20710-ELIMINO-LINEAS-DE-LA-ORDEN.
013450*---------------------------------
013460
013470     MOVE 1 TO WS-DET-DESTINO.
013480
013490     PERFORM 20712-COPIO-O-DESCARTO THRU FIN-20712
013500         VARYING IX-DET FROM 1 BY 1
013510           UNTIL IX-DET > TBL-DET-CANT.
013520
013530     COMPUTE TBL-DET-CANT = WS-DET-DESTINO - 1.
013540
013550 FIN-20710.
013560     EXIT.
013570
013580 20712-COPIO-O-DESCARTO.
013590*-----------------------
013600
013610     IF TBL-DET-ORDEN-ID(IX-DET) NOT = TBL-ORD-ID(WS-SUBE-ORD)
013620        IF IX-DET NOT = WS-DET-DESTINO
013630           SET IX-DETDST TO WS-DET-DESTINO
013640           MOVE TBL-DET-ENTRY(IX-DET) TO TBL-DET-ENTRY(IX-DETDST)
013650        END-IF
013660        ADD 1 TO WS-DET-DESTINO
013670     END-IF.
013680
013690 FIN-20712.
013700     EXIT.
013710
013720 20720-ACHICO-TABLA-ORDEN.
013730*-------------------------
013740
013750     IF IX-ORD < TBL-ORD-CANT
013760        MOVE TBL-ORD-ENTRY(IX-ORD + 1) TO TBL-ORD-ENTRY(IX-ORD)
013770     END-IF.
013780
013790 FIN-20720.
013800     EXIT.
013810
013820*-----------------------------------------------------------*
013830* RECALCULA SUBTOTAL/IMPUESTOS/TOTAL DE LA ORDEN UBICADA EN  *
013840* WS-SUBE-ORD, A PARTIR DE LA SUMA DE LAS LINEAS VIGENTES Y  *
013850* DEL DESCUENTO YA ALMACENADO EN LA ORDEN (FLUJO 1).         *
013860*-----------------------------------------------------------*
013870 20900-RECALCULO-TOTALES.
013880*------------------------
013890
013900     PERFORM 20910-SUMO-SUBTOTALES-LINEAS.
013910
013920     MOVE WS-ACUM-SUBTOTAL TO TBL-ORD-SUBTOTAL(WS-SUBE-ORD).
013930
013940     COMPUTE WS-BASE-IMPONIBLE ROUNDED =
013950          TBL-ORD-SUBTOTAL(WS-SUBE-ORD) -
013960          TBL-ORD-DESCUENTO(WS-SUBE-ORD).
013970
013980     COMPUTE TBL-ORD-IMPUESTOS(WS-SUBE-ORD) ROUNDED =
013990          WS-BASE-IMPONIBLE * 0.02.
014000
014010     COMPUTE TBL-ORD-TOTAL(WS-SUBE-ORD) ROUNDED =
014020          WS-BASE-IMPONIBLE + TBL-ORD-IMPUESTOS(WS-SUBE-ORD).
014030
014040 FIN-20900.
014050     EXIT.
014060
014070 20910-SUMO-SUBTOTALES-LINEAS.
014080*-----------------------------
014090
014100     MOVE 0 TO WS-ACUM-SUBTOTAL.
014110
014120     PERFORM 20920-SUMO-UNA-LINEA THRU FIN-20920
014130         VARYING IX-DET FROM 1 BY 1
014140           UNTIL IX-DET > TBL-DET-CANT.
014150
014160 FIN-20910.
014170     EXIT.
014180
014190 20920-SUMO-UNA-LINEA.
014200*---------------------
014210
014220     IF TBL-DET-ORDEN-ID(IX-DET) = TBL-ORD-ID(WS-SUBE-ORD)
014230        ADD TBL-DET-SUBTOTAL(IX-DET) TO WS-ACUM-SUBTOTAL
014240     END-IF.
014250
014260 FIN-20920.
014270     EXIT.
014280
014290 21100-IMPRIMO-DETALLE.
014300*---------------------
014310
014320     MOVE SPACES                    TO WLINEA.
014330     MOVE WS-CLAVE-IMPRESION        TO P1.
014340     MOVE ORDNOV-COD-TRANSACCION    TO P21(1:1).
014350     MOVE ORDNOV-REF-TEMPORAL       TO P36.
014360     MOVE WS-MJE-ERROR(1:27)        TO P106.
014370
014380     PERFORM 21400-WRITE-LISTADO.
014390
014400 FIN-21100.
014410     EXIT.
014420
014430 21400-WRITE-LISTADO.
014440*-------------------
014450
014460     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
014470
014480     WRITE REG-LISTADO-FD FROM WLINEA.
014490
014500     IF NOT 88-FS-LISTADO-OK
014510        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
014520        MOVE 'LISTADO '        TO WCANCELA-RECURSO
014530        MOVE 'WRITE'           TO WCANCELA-OPERACION
014540        MOVE FS-LISTADO        TO WCANCELA-CODRET
014550        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
014560        PERFORM 99999-CANCELO
014570     END-IF.
014580
014590 FIN-21400.
014600     EXIT.
014610
014620 30000-FINALIZO.
014630*--------------
014640
014650     PERFORM 30100-GRABO-TABLA-ORDEN.
014660     PERFORM 30200-GRABO-TABLA-DETALLE.
014670     PERFORM 30300-TOTALES-CONTROL.
014680     PERFORM 31000-CIERRO-ARCHIVOS.
014690
014700 FIN-30000.
014710     EXIT.
014720
014730 30100-GRABO-TABLA-ORDEN.
014740*------------------------
014750
014760     MOVE '30100-GRABO-TABLA-ORDEN' TO WS-PARRAFO.
014770
014780     OPEN OUTPUT ORDEN.
014790     IF NOT 88-FS-ORDEN-OK
014800        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
014810        MOVE 'ORDEN   '        TO WCANCELA-RECURSO
014820        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
014830        MOVE FS-ORDEN          TO WCANCELA-CODRET
014840        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
014850        PERFORM 99999-CANCELO
014860     END-IF.
014870     SET 88-OPEN-ORDEN-SI TO TRUE.
014880
014890     PERFORM 30110-GRABO-UNA-ORDEN THRU FIN-30110
014900         VARYING IX-ORD FROM 1 BY 1
014910           UNTIL IX-ORD > TBL-ORD-CANT.
014920
014930 FIN-30100.
014940     EXIT.
014950
014960 30110-GRABO-UNA-ORDEN.
014970*----------------------
014980
014990     INITIALIZE REG-ORDEN.
015000     MOVE TBL-ORD-NUMERO-ORDEN(IX-ORD)  TO ORD-NUMERO-ORDEN.
015010     MOVE TBL-ORD-ID(IX-ORD)            TO ORD-ID.
015020     MOVE TBL-ORD-FECHA(IX-ORD)         TO ORD-FECHA.
015030     MOVE TBL-ORD-CLIENTE-ID(IX-ORD)    TO ORD-CLIENTE-ID.
015040     MOVE TBL-ORD-VENDEDOR-ID(IX-ORD)   TO ORD-VENDEDOR-ID.
015050     MOVE TBL-ORD-ESTADO(IX-ORD)        TO ORD-ESTADO.
015060     MOVE TBL-ORD-SUBTOTAL(IX-ORD)      TO ORD-SUBTOTAL.
015070     MOVE TBL-ORD-DESCUENTO(IX-ORD)     TO ORD-DESCUENTO.
015080     MOVE TBL-ORD-IMPUESTOS(IX-ORD)     TO ORD-IMPUESTOS.
015090     MOVE TBL-ORD-TOTAL(IX-ORD)         TO ORD-TOTAL.
015100     MOVE TBL-ORD-OBSERVACIONES(IX-ORD) TO ORD-OBSERVACIONES.
015110
015120     WRITE REG-ORDEN-FD FROM REG-ORDEN.
015130     IF 88-FS-ORDEN-OK
015140        ADD 1                TO WS-GRABADOS-ORDEN
015150     ELSE
015160        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
015170        MOVE 'ORDEN   '        TO WCANCELA-RECURSO
015180        MOVE 'WRITE'           TO WCANCELA-OPERACION
015190        MOVE FS-ORDEN          TO WCANCELA-CODRET
015200        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
015210        PERFORM 99999-CANCELO
015220     END-IF.
015230
015240 FIN-30110.
015250     EXIT.
015260
015270 30200-GRABO-TABLA-DETALLE.
015280*--------------------------
015290
015300     MOVE '30200-GRABO-TABLA-DETALLE' TO WS-PARRAFO.
015310
015320     OPEN OUTPUT DETALLE.
015330     IF NOT 88-FS-DETALLE-OK
015340        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
015350        MOVE 'DETALLE '        TO WCANCELA-RECURSO
015360        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
015370        MOVE FS-DETALLE        TO WCANCELA-CODRET
015380        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
015390        PERFORM 99999-CANCELO
015400     END-IF.
015410     SET 88-OPEN-DETALLE-SI TO TRUE.
015420
015430     PERFORM 30210-GRABO-UN-DETALLE THRU FIN-30210
015440         VARYING IX-DET FROM 1 BY 1
015450           UNTIL IX-DET > TBL-DET-CANT.
015460
015470 FIN-30200.
015480     EXIT.
015490
015500 30210-GRABO-UN-DETALLE.
015510*-----------------------
015520
015530     INITIALIZE REG-DETALLE.
015540     MOVE TBL-DET-ID(IX-DET)           TO DET-ID.
015550     MOVE TBL-DET-ORDEN-ID(IX-DET)      TO DET-ORDEN-ID.
015560     MOVE TBL-DET-PRODUCTO-ID(IX-DET)   TO DET-PRODUCTO-ID.
015570     MOVE TBL-DET-CANTIDAD(IX-DET)      TO DET-CANTIDAD.
015580     MOVE TBL-DET-PRECIO-UNIT(IX-DET)   TO DET-PRECIO-UNITARIO.
015590     MOVE TBL-DET-SUBTOTAL(IX-DET)      TO DET-SUBTOTAL.
015600
015610     WRITE REG-DETALLE-FD FROM REG-DETALLE.
015620     IF 88-FS-DETALLE-OK
015630        ADD 1                TO WS-GRABADOS-DETALLE
015640     ELSE
015650        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
015660        MOVE 'DETALLE '        TO WCANCELA-RECURSO
015670        MOVE 'WRITE'           TO WCANCELA-OPERACION
015680        MOVE FS-DETALLE        TO WCANCELA-CODRET
015690        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
015700        PERFORM 99999-CANCELO
015710     END-IF.
015720
015730 FIN-30210.
015740     EXIT.
015750
015760 30300-TOTALES-CONTROL.
015770*---------------------
015780
015790     DISPLAY ' '.
015800     DISPLAY '****************************************'.
015810     DISPLAY 'TOTALES DE CONTROL PGM: PRCORDEN        '.
015820     DISPLAY '****************************************'.
015830
015840     MOVE WS-LEIDOS-ORDNOV       TO WS-CANT-ED.
015850     DISPLAY '* TRANSACCIONES LEIDAS               : '
015860                                 WS-CANT-ED.
015870     MOVE WS-CANT-ORDENES-CREADAS TO WS-CANT-ED.
015880     DISPLAY '* ORDENES CREADAS                    : '
015890                                 WS-CANT-ED.
015900     MOVE WS-CANT-LINEAS-AGREGADAS TO WS-CANT-ED.
015910     DISPLAY '* LINEAS AGREGADAS                   : '
015920                                 WS-CANT-ED.
015930     MOVE WS-CANT-LINEAS-ACTUALIZ  TO WS-CANT-ED.
015940     DISPLAY '* LINEAS ACTUALIZADAS                : '
015950                                 WS-CANT-ED.
015960     MOVE WS-CANT-LINEAS-ELIMINADAS TO WS-CANT-ED.
015970     DISPLAY '* LINEAS ELIMINADAS                  : '
015980                                 WS-CANT-ED.
015990     MOVE WS-CANT-DESCUENTOS     TO WS-CANT-ED.
016000     DISPLAY '* DESCUENTOS APLICADOS               : '
016010                                 WS-CANT-ED.
016020     MOVE WS-CANT-CAMBIOS-ESTADO TO WS-CANT-ED.
016030     DISPLAY '* CAMBIOS DE ESTADO                  : '
016040                                 WS-CANT-ED.
016050     MOVE WS-CANT-ORDENES-ELIMINADAS TO WS-CANT-ED.
016060     DISPLAY '* ORDENES ELIMINADAS                 : '
016070                                 WS-CANT-ED.
016080     MOVE WS-CANT-ERRONEOS       TO WS-CANT-ED.
016090     DISPLAY '* TRANSACCIONES RECHAZADAS POR ERROR : '
016100                                 WS-CANT-ED.
016110     MOVE WS-GRABADOS-ORDEN      TO WS-CANT-ED.
016120     DISPLAY '* ORDENES GRABADAS EN MAESTRO NUEVO  : '
016130                                 WS-CANT-ED.
016140     MOVE WS-GRABADOS-DETALLE    TO WS-CANT-ED.
016150     DISPLAY '* LINEAS GRABADAS EN MAESTRO NUEVO   : '
016160                                 WS-CANT-ED.
016170     DISPLAY '****************************************'.
016180
016190 FIN-30300.
016200     EXIT.
016210
016220 31000-CIERRO-ARCHIVOS.
016230*---------------------
016240
016250     IF 88-OPEN-ORDNOV-SI
016260        CLOSE ORDNOV
016270     END-IF.
016280     IF 88-OPEN-ORDEN-SI
016290        CLOSE ORDEN
016300     END-IF.
016310     IF 88-OPEN-DETALLE-SI
016320        CLOSE DETALLE
016330     END-IF.
016340     IF 88-OPEN-CLIENTE-SI
016350        CLOSE CLIENTE
016360     END-IF.
016370     IF 88-OPEN-USUARIO-SI
016380        CLOSE USUARIO
016390     END-IF.
016400     IF 88-OPEN-PRODUCTO-SI
016410        CLOSE PRODUCTO
016420     END-IF.
016430     IF 88-OPEN-LISTADO-SI
016440        CLOSE LISTADO
016450     END-IF.
016460
016470 FIN-31000.
016480     EXIT.
016490
016500 99999-CANCELO.
016510*-------------
016520
016530     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
016540     PERFORM 31000-CIERRO-ARCHIVOS.
016550     CALL 'CANCELA' USING WCANCELA.
016560     STOP RUN.
016570
016580 FIN-99999.
016590     EXIT.
