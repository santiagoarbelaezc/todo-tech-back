000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE NOVEDADES DE METODOS DE PAGO                *
000030* COD-NOVEDAD: A-ALTA  M-MODIFICACION                            *
000040*----------------------------------------------------------------*
000050 01  REG-MTPNOV.
000060     03  MTPNOV-CLAVE.
000070         05  MTPNOV-METODO-ACTUAL  PIC  X(50).
000080     03  MTPNOV-COD-NOVEDAD        PIC  X(01).
000090         88  88-MTPNOV-ES-ALTA               VALUE 'A'.
000100         88  88-MTPNOV-ES-MODIF              VALUE 'M'.
000110     03  MTPNOV-METODO-NUEVO       PIC  X(50).
000120     03  MTPNOV-DESCRIPCION        PIC  X(255).
000130     03  MTPNOV-APROBACION         PIC  9(01).
000140     03  MTPNOV-COMISION           PIC  S9(5)V9999.
000150     03  FILLER                    PIC  X(017).
