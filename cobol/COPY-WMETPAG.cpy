000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE METODOS DE PAGO                    *
000030* CLAVE PRIMARIA DE TABLA: MTP-METODO (ASCENDENTE)                *
000040* UN SOLO REGISTRO POR TIPO DE METODO                            *
000050* LONGITUD DE REGISTRO (334)                                     *
000060*----------------------------------------------------------------*
000070 01  REG-METPAGO.
000080     03  MTP-CLAVE.
000090         05  MTP-METODO            PIC  X(50).
000100     03  MTP-ID                    PIC  9(09).
000110     03  MTP-DESCRIPCION           PIC  X(255).
000120     03  MTP-APROBACION            PIC  9(01).
000130         88  88-MTP-REQUIERE-APROB           VALUE 1.
000140         88  88-MTP-NO-REQUIERE-APROB        VALUE 0.
000150     03  MTP-COMISION              PIC  S9(5)V9999.
000160     03  MTP-COMISION-R REDEFINES MTP-COMISION.
000170         05  MTP-COMISION-ENTERO   PIC  S9(5).
000180         05  MTP-COMISION-DECIMAL  PIC  9999.
000190     03  FILLER                    PIC  X(010).
