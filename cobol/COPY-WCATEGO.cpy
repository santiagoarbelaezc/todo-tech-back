000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE CATEGORIAS DE PRODUCTO              *
000030* CLAVE PRIMARIA DE TABLA: CAT-NOMBRE (ASCENDENTE)                *
000040* LONGITUD DE REGISTRO (112)                                     *
000050*----------------------------------------------------------------*
000060 01  REG-CATEGORIA.
000070     03  CAT-CLAVE.
000080         05  CAT-NOMBRE            PIC  X(100).
000090     03  CAT-ID                    PIC  9(09).
000100     03  CAT-ID-R REDEFINES CAT-ID.
000110         05  CAT-ID-ALFA           PIC  X(09).
000120     03  FILLER                    PIC  X(003).
