000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       ABMMETPA.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     11/06/1990.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* ESTE PROGRAMA REALIZA ABM DE METODOS DE PAGO.              *
000130* SOLO PUEDE EXISTIR UN REGISTRO POR TIPO DE METODO          *
000140* (MTP-METODO); LA MODIFICACION PUEDE RENOMBRAR EL TIPO,     *
000150* PERO EL TIPO NUEVO TAMBIEN DEBE SER UNICO.                 *
000160* SE LEE EL ARCHIVO DE NOVEDADES (MTPNOV) Y POR CADA UNA SE  *
000170* ACTUALIZA UNA TABLA EN MEMORIA CARGADA DESDE EL MAESTRO;    *
000180* AL FINALIZAR LA CORRIDA LA TABLA SE VUELCA AL MAESTRO.     *
000190*-----------------------------------------------------------*
000200* HISTORIAL DE CAMBIOS                                       *
000210*-----------------------------------------------------------*
000220* 11/06/1990 EPB ----- VERSION ORIGINAL.                      *   ORIGINAL
000230* 09/02/1996 RQ  ----- TK-0298: SE AGREGA CAMPO COMISION AL    *  TK-0298 
000240*                      MAESTRO (ANTES SOLO DESCRIPCION Y       *  TK-0298 
000250*                      APROBACION).                           *   TK-0298 
000260* 14/12/1998 RQ  ----- TK-0512 (Y2K): SIN CAMPOS DE FECHA EN  *   TK-0512 
000270*                      EL MAESTRO; SIN CAMBIOS DE DATOS.      *   TK-0512 
000280*-----------------------------------------------------------*
000290
000300 ENVIRONMENT DIVISION.
000310*--------------------
000320
000330 CONFIGURATION SECTION.
000340*---------------------
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370
000380 INPUT-OUTPUT SECTION.
000390*--------------------
000400
000410 FILE-CONTROL.
000420*------------
000430
000440     SELECT MTPNOV            ASSIGN TO "MTPNOV"
000450                             ORGANIZATION IS LINE SEQUENTIAL
000460                             FILE STATUS  IS FS-MTPNOV.
000470
000480     SELECT METPAGO           ASSIGN TO "METPAGO"
000490                             ORGANIZATION IS SEQUENTIAL
000500                             FILE STATUS  IS FS-METPAGO.
000510
000520     SELECT LISTADO           ASSIGN TO "LISTADO"
000530                             ORGANIZATION IS LINE SEQUENTIAL
000540                             FILE STATUS  IS FS-LISTADO.
000550
000560 DATA DIVISION.
000570*-------------
000580
000590 FILE SECTION.
000600*------------
000610
000620 FD  MTPNOV
000630     RECORDING MODE IS F
000640     BLOCK 0.
000650 01  REG-MTPNOV-FD                  PIC  X(383).
000660
000670 FD  METPAGO
000680     RECORDING MODE IS F
000690     BLOCK 0.
000700 01  REG-METPAGO-FD                 PIC  X(334).
000710
000720 FD  LISTADO
000730     RECORDING MODE IS F
000740     BLOCK 0.
000750 01  REG-LISTADO-FD                 PIC  X(132).
000760
000770
000780 WORKING-STORAGE SECTION.
000790*-----------------------
000800 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMMETPA'.
000810
000820 77  FS-MTPNOV                     PIC  X(02) VALUE ' '.
000830     88 88-FS-MTPNOV-OK                       VALUE '00'.
000840     88 88-FS-MTPNOV-EOF                      VALUE '10'.
000850
000860 77  FS-METPAGO                    PIC  X(02) VALUE ' '.
000870     88 88-FS-METPAGO-OK                      VALUE '00'.
000880     88 88-FS-METPAGO-EOF                     VALUE '10'.
000890
000900 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
000910     88 88-FS-LISTADO-OK                      VALUE '00'.
000920
000930 77  WS-OPEN-MTPNOV                PIC  X     VALUE 'N'.
000940     88 88-OPEN-MTPNOV-SI                     VALUE 'S'.
000950 77  WS-OPEN-METPAGO                PIC  X    VALUE 'N'.
000960     88 88-OPEN-METPAGO-SI                    VALUE 'S'.
000970 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
000980     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
000990
001000 77  WS-MTPNOV-ERROR               PIC  X     VALUE 'N'.
001010     88 88-MTPNOV-ERROR-SI                    VALUE 'S'.
001020     88 88-MTPNOV-ERROR-NO                     VALUE 'N'.
001030
001040 77  WCN-MAX-METODOS               PIC  9(05) COMP VALUE 100.
001050 77  WS-LEIDOS-MTPNOV              PIC  9(09) COMP VALUE 0.
001060 77  WS-LEIDOS-METPAGO              PIC  9(09) COMP VALUE 0.
001070 77  WS-GRABADOS-METPAGO            PIC  9(09) COMP VALUE 0.
001080 77  WS-CANT-ALTAS                 PIC  9(09) COMP VALUE 0.
001090 77  WS-CANT-MODIFICACIONES        PIC  9(09) COMP VALUE 0.
001100 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
001110 77  WS-PROX-MTP-ID                 PIC  9(09) COMP VALUE 0.
001120 77  WS-SUBE                       PIC  9(05) COMP VALUE 0.
001130 77  WS-SUBE-NUEVO                 PIC  9(05) COMP VALUE 0.
001140 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
001150
001160 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001170 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
001180
001190 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
001200 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001210     03  WS-FEC-PROC-CCYY          PIC  9(04).
001220     03  WS-FEC-PROC-MM            PIC  9(02).
001230     03  WS-FEC-PROC-DD            PIC  9(02).
001240
001250*-----------------------------------------------
001260* TABLA EN MEMORIA DEL MAESTRO DE METODOS DE PAGO
001270*-----------------------------------------------
001280 01  TBL-METODOS.
001290     05  TBL-MTP-CANT              PIC  9(05) COMP VALUE 0.
001300     05  TBL-MTP-ENTRY OCCURS 1 TO 100 TIMES
001310                       DEPENDING ON TBL-MTP-CANT
001320                       INDEXED BY IX-MTP.
001330         10  TBL-MTP-METODO        PIC  X(50).
001340         10  TBL-MTP-ID            PIC  9(09).
001350         10  TBL-MTP-DESCRIPCION   PIC  X(255).
001360         10  TBL-MTP-APROBACION    PIC  9(01).
001370         10  TBL-MTP-COMISION      PIC  S9(5)V9999.
001380         10  FILLER                PIC  X(08).
001390
001400*------------------------------------
001410* DEFINICION DEL REGISTRO MAESTRO
001420*------------------------------------
001430 COPY WMETPAG.
001440
001450*-----------------------------------------------
001460* DEFINICION DEL REGISTRO DE NOVEDAD
001470*-----------------------------------------------
001480 COPY WMTPNOV.
001490
001500*------------------------------------
001510* DEFINICION DE LINEA DE IMPRESION
001520*------------------------------------
001530 COPY WLINEA132.
001540
001550*-----------------------------------------------
001560* AREA DE COMUNICACION CON LA RUTINA CANCELA
001570*-----------------------------------------------
001580 COPY WCANCELA.
001590
001600
001610 PROCEDURE DIVISION.
001620*------------------
001630
001640 00000-CUERPO-PRINCIPAL.
001650*-----------------------
001660
001670     PERFORM 10000-INICIO.
001680
001690     PERFORM 20000-PROCESO
001700       UNTIL 88-FS-MTPNOV-EOF.
001710
001720     PERFORM 30000-FINALIZO.
001730
001740     STOP RUN.
001750
001760 10000-INICIO.
001770*-------------
001780
001790     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
001800
001810     PERFORM 10100-ABRO-ARCHIVOS.
001820     PERFORM 10200-CARGO-TABLA-METODO.
001830     PERFORM 10300-CIERRO-METODO-ENTRADA.
001840     PERFORM 11000-READ-MTPNOV.
001850
001860 FIN-10000.
001870     EXIT.
001880
001890 10100-ABRO-ARCHIVOS.
001900*-------------------
001910
001920     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
001930
001940     OPEN INPUT MTPNOV.
001950     IF NOT 88-FS-MTPNOV-OK
001960        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
001970        MOVE 'MTPNOV  '        TO WCANCELA-RECURSO
001980        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
001990        MOVE FS-MTPNOV         TO WCANCELA-CODRET
002000        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002010        PERFORM 99999-CANCELO
002020     END-IF.
002030     SET 88-OPEN-MTPNOV-SI     TO TRUE.
002040
002050     OPEN INPUT METPAGO.
002060     IF NOT 88-FS-METPAGO-OK
002070        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002080        MOVE 'METPAGO '        TO WCANCELA-RECURSO
002090        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002100        MOVE FS-METPAGO        TO WCANCELA-CODRET
002110        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002120        PERFORM 99999-CANCELO
002130     END-IF.
002140     SET 88-OPEN-METPAGO-SI    TO TRUE.
002150
002160     OPEN OUTPUT LISTADO.
002170     IF NOT 88-FS-LISTADO-OK
002180        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002190        MOVE 'LISTADO '        TO WCANCELA-RECURSO
002200        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
002210        MOVE FS-LISTADO        TO WCANCELA-CODRET
002220        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002230        PERFORM 99999-CANCELO
002240     END-IF.
002250     SET 88-OPEN-LISTADO-SI    TO TRUE.
002260
002270 FIN-10100.
002280     EXIT.
002290
002300 10200-CARGO-TABLA-METODO.
002310*-------------------------
002320
002330     MOVE '10200-CARGO-TABLA-METODO' TO WS-PARRAFO.
002340
002350     PERFORM 10210-LEO-UN-METODO.
002360
002370     PERFORM 10220-CARGA-UNA-ENTRADA THRU FIN-10220
002380         UNTIL 88-FS-METPAGO-EOF.
002390
002400 FIN-10200.
002410     EXIT.
002420
002430 10210-LEO-UN-METODO.
002440*--------------------
002450
002460     INITIALIZE REG-METPAGO.
002470     READ METPAGO INTO REG-METPAGO.
002480
002490     IF NOT 88-FS-METPAGO-OK AND NOT 88-FS-METPAGO-EOF
002500        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002510        MOVE 'METPAGO '        TO WCANCELA-RECURSO
002520        MOVE 'READ'            TO WCANCELA-OPERACION
002530        MOVE FS-METPAGO        TO WCANCELA-CODRET
002540        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
002550        PERFORM 99999-CANCELO
002560     END-IF.
002570
002580 FIN-10210.
002590     EXIT.
002600
002610 10220-CARGA-UNA-ENTRADA.
002620*------------------------
002630
002640     ADD 1                  TO WS-LEIDOS-METPAGO.
002650     ADD 1                  TO TBL-MTP-CANT.
002660     SET IX-MTP             TO TBL-MTP-CANT.
002670     MOVE MTP-METODO        TO TBL-MTP-METODO(IX-MTP).
002680     MOVE MTP-ID            TO TBL-MTP-ID(IX-MTP).
002690     MOVE MTP-DESCRIPCION   TO TBL-MTP-DESCRIPCION(IX-MTP).
002700     MOVE MTP-APROBACION    TO TBL-MTP-APROBACION(IX-MTP).
002710     MOVE MTP-COMISION      TO TBL-MTP-COMISION(IX-MTP).
002720     IF MTP-ID > WS-PROX-MTP-ID
002730        MOVE MTP-ID         TO WS-PROX-MTP-ID
002740     END-IF.
002750
002760     PERFORM 10210-LEO-UN-METODO.
002770
002780 FIN-10220.
002790     EXIT.
002800
002810 10300-CIERRO-METODO-ENTRADA.
002820*----------------------------
002830
002840     CLOSE METPAGO.
002850     SET 88-OPEN-METPAGO-SI TO FALSE.
002860
002870 FIN-10300.
002880     EXIT.
002890
002900 11000-READ-MTPNOV.
002910*------------------
002920
002930     MOVE '11000-READ-MTPNOV'      TO WS-PARRAFO.
002940
002950     INITIALIZE REG-MTPNOV.
002960     READ MTPNOV INTO REG-MTPNOV.
002970
002980     EVALUATE TRUE
002990         WHEN 88-FS-MTPNOV-OK
003000              ADD 1               TO WS-LEIDOS-MTPNOV
003010         WHEN 88-FS-MTPNOV-EOF
003020              CONTINUE
003030         WHEN OTHER
003040              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003050              MOVE 'MTPNOV  '        TO WCANCELA-RECURSO
003060              MOVE 'READ'            TO WCANCELA-OPERACION
003070              MOVE FS-MTPNOV         TO WCANCELA-CODRET
003080              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003090              PERFORM 99999-CANCELO
003100     END-EVALUATE.
003110
003120 FIN-11000.
003130     EXIT.
003140
003150 20000-PROCESO.
003160*-------------
003170
003180     SET 88-MTPNOV-ERROR-NO TO TRUE.
003190     MOVE SPACES              TO WS-MJE-ERROR.
003200
003210     PERFORM 20100-VALIDO-NOVEDAD.
003220
003230     IF 88-MTPNOV-ERROR-NO
003240        PERFORM 20200-ACTUALIZO-TABLA
003250     ELSE
003260        ADD 1                 TO WS-CANT-ERRONEOS
003270     END-IF.
003280
003290     PERFORM 21100-IMPRIMO-DETALLE.
003300
003310     PERFORM 11000-READ-MTPNOV.
003320
003330 FIN-20000.
003340     EXIT.
003350
003360 20100-VALIDO-NOVEDAD.
003370*---------------------
003380
003390     IF MTPNOV-METODO-ACTUAL = SPACES
003400        SET 88-MTPNOV-ERROR-SI TO TRUE
003410        MOVE 'METODO NO INFORMADO' TO WS-MJE-ERROR
003420     END-IF.
003430
003440     IF 88-MTPNOV-ERROR-NO
003450        IF NOT 88-MTPNOV-ES-ALTA AND NOT 88-MTPNOV-ES-MODIF
003460           SET 88-MTPNOV-ERROR-SI TO TRUE
003470           MOVE 'COD. NOVEDAD INVALIDO (A,M)' TO WS-MJE-ERROR
003480        END-IF
003490     END-IF.
003500
003510     IF 88-MTPNOV-ERROR-NO
003520        PERFORM 20110-BUSCO-METODO
003530        EVALUATE TRUE
003540            WHEN 88-MTPNOV-ES-ALTA
003550                 IF WS-SUBE > 0
003560                    SET 88-MTPNOV-ERROR-SI TO TRUE
003570                    MOVE 'ALTA DE METODO EXISTENTE'
003580                      TO WS-MJE-ERROR
003590                 END-IF
003600            WHEN 88-MTPNOV-ES-MODIF
003610                 IF WS-SUBE = 0
003620                    SET 88-MTPNOV-ERROR-SI TO TRUE
003630                    MOVE 'METODO INEXISTENTE'
003640                      TO WS-MJE-ERROR
003650                 ELSE
003660                    IF MTPNOV-METODO-NUEVO = SPACES
003670                       SET 88-MTPNOV-ERROR-SI TO TRUE
003680                       MOVE 'METODO NUEVO NO INFORMADO'
003690                         TO WS-MJE-ERROR
003700                    END-IF
003710                 END-IF
003720        END-EVALUATE
003730     END-IF.
003740
003750     IF 88-MTPNOV-ERROR-NO
003760        IF 88-MTPNOV-ES-MODIF
003770           PERFORM 20120-BUSCO-METODO-NUEVO-AJENO
003780           IF WS-SUBE-NUEVO > 0
003790              SET 88-MTPNOV-ERROR-SI TO TRUE
003800              MOVE 'METODO NUEVO YA EXISTENTE EN OTRO'
003810                TO WS-MJE-ERROR
003820           END-IF
003830        END-IF
003840     END-IF.
003850
003860 FIN-20100.
003870     EXIT.
003880
003890 20110-BUSCO-METODO.
003900*-------------------
003910
003920     MOVE 0 TO WS-SUBE.
003930     SET IX-MTP TO 1.
003940     SEARCH TBL-MTP-ENTRY
003950         AT END CONTINUE
003960         WHEN TBL-MTP-METODO(IX-MTP) = MTPNOV-METODO-ACTUAL
003970              SET WS-SUBE TO IX-MTP
003980     END-SEARCH.
003990
004000 FIN-20110.
004010     EXIT.
004020
004030 20120-BUSCO-METODO-NUEVO-AJENO.
004040*-------------------------------
004050
004060     MOVE 0 TO WS-SUBE-NUEVO.
004070     SET IX-MTP TO 1.
004080     SEARCH TBL-MTP-ENTRY
004090         AT END CONTINUE
004100         WHEN TBL-MTP-METODO(IX-MTP) = MTPNOV-METODO-NUEVO
004110          AND TBL-MTP-METODO(IX-MTP) NOT = MTPNOV-METODO-ACTUAL
004120              SET WS-SUBE-NUEVO TO IX-MTP
004130     END-SEARCH.
004140
004150 FIN-20120.
004160     EXIT.
004170
004180 20200-ACTUALIZO-TABLA.
004190*----------------------
004200
004210     EVALUATE TRUE
004220         WHEN 88-MTPNOV-ES-ALTA
004230              PERFORM 20300-ALTA-METODO
004240         WHEN 88-MTPNOV-ES-MODIF
004250              PERFORM 20110-BUSCO-METODO
004260              PERFORM 20400-MODIFICA-METODO
004270     END-EVALUATE.
004280
004290 FIN-20200.
004300     EXIT.
004310
004320 20300-ALTA-METODO.
004330*------------------
004340
004350     ADD 1                  TO TBL-MTP-CANT.
004360     SET IX-MTP             TO TBL-MTP-CANT.
004370     ADD 1                  TO WS-PROX-MTP-ID.
004380
004390     MOVE MTPNOV-METODO-ACTUAL TO TBL-MTP-METODO(IX-MTP).
004400     MOVE WS-PROX-MTP-ID       TO TBL-MTP-ID(IX-MTP).
004410     MOVE MTPNOV-DESCRIPCION   TO TBL-MTP-DESCRIPCION(IX-MTP).
004420     MOVE MTPNOV-APROBACION    TO TBL-MTP-APROBACION(IX-MTP).
004430     MOVE MTPNOV-COMISION      TO TBL-MTP-COMISION(IX-MTP).
004440
004450     ADD 1                  TO WS-CANT-ALTAS.
004460     MOVE 'ALTA DE METODO EFECTUADA' TO WS-MJE-ERROR.
004470
004480 FIN-20300.
004490     EXIT.
004500
004510 20400-MODIFICA-METODO.
004520*----------------------
004530
004540     MOVE MTPNOV-METODO-NUEVO TO TBL-MTP-METODO(IX-MTP).
004550     IF MTPNOV-DESCRIPCION NOT = SPACES
004560        MOVE MTPNOV-DESCRIPCION TO TBL-MTP-DESCRIPCION(IX-MTP)
004570     END-IF.
004580     IF MTPNOV-COMISION NOT = 0
004590        MOVE MTPNOV-COMISION    TO TBL-MTP-COMISION(IX-MTP)
004600     END-IF.
004610     MOVE MTPNOV-APROBACION     TO TBL-MTP-APROBACION(IX-MTP).
004620
004630     ADD 1                  TO WS-CANT-MODIFICACIONES.
004640     MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR.
004650
004660 FIN-20400.
004670     EXIT.
004680
004690 21100-IMPRIMO-DETALLE.
004700*---------------------
004710
004720     MOVE SPACES                    TO WLINEA.
004730     MOVE MTPNOV-METODO-ACTUAL(1:20) TO P1.
004740     MOVE MTPNOV-COD-NOVEDAD        TO P21(1:1).
004750     MOVE MTPNOV-METODO-NUEVO(1:20) TO P36.
004760     MOVE WS-MJE-ERROR(1:20)        TO P86.
004770
004780     PERFORM 21400-WRITE-LISTADO.
004790
004800 FIN-21100.
004810     EXIT.
004820
004830 21400-WRITE-LISTADO.
004840*-------------------
004850
004860     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
004870
004880     WRITE REG-LISTADO-FD FROM WLINEA.
004890
004900     IF NOT 88-FS-LISTADO-OK
004910        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004920        MOVE 'LISTADO '        TO WCANCELA-RECURSO
004930        MOVE 'WRITE'           TO WCANCELA-OPERACION
004940        MOVE FS-LISTADO        TO WCANCELA-CODRET
004950        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
004960        PERFORM 99999-CANCELO
004970     END-IF.
004980
004990 FIN-21400.
005000     EXIT.
005010
005020 30000-FINALIZO.
005030*--------------
005040
005050     PERFORM 30100-GRABO-TABLA-A-MAESTRO.
005060     PERFORM 30200-TOTALES-CONTROL.
005070     PERFORM 31000-CIERRO-ARCHIVOS.
005080
005090 FIN-30000.
005100     EXIT.
005110
005120 30100-GRABO-TABLA-A-MAESTRO.
005130*----------------------------
005140
005150     MOVE '30100-GRABO-TABLA-A-MAESTRO' TO WS-PARRAFO.
005160
005170     OPEN OUTPUT METPAGO.
005180     IF NOT 88-FS-METPAGO-OK
005190        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005200        MOVE 'METPAGO '        TO WCANCELA-RECURSO
005210        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
005220        MOVE FS-METPAGO        TO WCANCELA-CODRET
005230        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
005240        PERFORM 99999-CANCELO
005250     END-IF.
005260     SET 88-OPEN-METPAGO-SI TO TRUE.
005270
005280     PERFORM 30110-GRABO-UNA-ENTRADA THRU FIN-30110
005290         VARYING IX-MTP FROM 1 BY 1
005300           UNTIL IX-MTP > TBL-MTP-CANT.
005310
005320 FIN-30100.
005330     EXIT.
005340
005350 30110-GRABO-UNA-ENTRADA.
005360*------------------------
005370
005380     INITIALIZE REG-METPAGO.
005390     MOVE TBL-MTP-METODO(IX-MTP)      TO MTP-METODO.
005400     MOVE TBL-MTP-ID(IX-MTP)          TO MTP-ID.
005410     MOVE TBL-MTP-DESCRIPCION(IX-MTP) TO MTP-DESCRIPCION.
005420     MOVE TBL-MTP-APROBACION(IX-MTP)  TO MTP-APROBACION.
005430     MOVE TBL-MTP-COMISION(IX-MTP)    TO MTP-COMISION.
005440     WRITE REG-METPAGO-FD FROM REG-METPAGO.
005450     IF 88-FS-METPAGO-OK
005460        ADD 1                TO WS-GRABADOS-METPAGO
005470     ELSE
005480        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005490        MOVE 'METPAGO '        TO WCANCELA-RECURSO
005500        MOVE 'WRITE'           TO WCANCELA-OPERACION
005510        MOVE FS-METPAGO        TO WCANCELA-CODRET
005520        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
005530        PERFORM 99999-CANCELO
005540     END-IF.
005550
005560 FIN-30110.
005570     EXIT.
005580
005590 30200-TOTALES-CONTROL.
005600*---------------------
005610
005620     DISPLAY ' '.
005630     DISPLAY '****************************************'.
005640     DISPLAY 'TOTALES DE CONTROL PGM: ABMMETPA        '.
005650     DISPLAY '****************************************'.
005660
005670     MOVE WS-LEIDOS-MTPNOV     TO WS-CANT-ED.
005680     DISPLAY '* NOVEDADES LEIDAS                  : '
005690                                 WS-CANT-ED.
005700     MOVE WS-CANT-ALTAS        TO WS-CANT-ED.
005710     DISPLAY '* ALTAS                              : '
005720                                 WS-CANT-ED.
005730     MOVE WS-CANT-MODIFICACIONES TO WS-CANT-ED.
005740     DISPLAY '* MODIFICACIONES                     : '
005750                                 WS-CANT-ED.
005760     MOVE WS-CANT-ERRONEOS     TO WS-CANT-ED.
005770     DISPLAY '* RECHAZADAS POR ERROR               : '
005780                                 WS-CANT-ED.
005790     MOVE WS-GRABADOS-METPAGO  TO WS-CANT-ED.
005800     DISPLAY '* METODOS GRABADOS EN MAESTRO NUEVO  : '
005810                                 WS-CANT-ED.
005820     DISPLAY '****************************************'.
005830
005840 FIN-30200.
005850     EXIT.
005860
005870 31000-CIERRO-ARCHIVOS.
005880*---------------------
005890
005900     IF 88-OPEN-MTPNOV-SI
005910        CLOSE MTPNOV
005920     END-IF.
005930     IF 88-OPEN-METPAGO-SI
005940        CLOSE METPAGO
005950     END-IF.
005960     IF 88-OPEN-LISTADO-SI
005970        CLOSE LISTADO
005980     END-IF.
005990
006000 FIN-31000.
006010     EXIT.
006020
006030 99999-CANCELO.
006040*-------------
006050
006060     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
006070     PERFORM 31000-CIERRO-ARCHIVOS.
006080     CALL 'CANCELA' USING WCANCELA.
006090     STOP RUN.
006100
006110 FIN-99999.
006120     EXIT.
