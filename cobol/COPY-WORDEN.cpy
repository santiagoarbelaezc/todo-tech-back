000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE ORDENES (CABECERA)                  *
000030* CLAVE PRIMARIA DE TABLA: ORD-NUMERO-ORDEN (ASCENDENTE)          *
000040* LONGITUD DE REGISTRO (1134)                                    *
000050*----------------------------------------------------------------*
000060 01  REG-ORDEN.
000070     03  ORD-CLAVE.
000080         05  ORD-NUMERO-ORDEN      PIC  X(20).
000090     03  ORD-ID                    PIC  9(09).
000100     03  ORD-FECHA                 PIC  9(08).
000110     03  ORD-FECHA-R REDEFINES ORD-FECHA.
000120         05  ORD-FEC-CCYY          PIC  9(04).
000130         05  ORD-FEC-MM            PIC  9(02).
000140         05  ORD-FEC-DD            PIC  9(02).
000150     03  ORD-CLIENTE-ID            PIC  9(09).
000160     03  ORD-VENDEDOR-ID           PIC  9(09).
000170     03  ORD-ESTADO                PIC  X(20).
000180         88  88-ORD-PENDIENTE                 VALUE 'PENDIENTE'.
000190         88  88-ORD-AGREG-PRODUCTOS           VALUE
000200                                           'AGREGANDOPRODUCTOS'.
000210         88  88-ORD-DISP-PAGO                 VALUE
000220                                           'DISPONIBLEPARAPAGO'.
000230         88  88-ORD-PAGADA                    VALUE 'PAGADA'.
000240         88  88-ORD-ENTREGADA                 VALUE 'ENTREGADA'.
000250         88  88-ORD-CERRADA                   VALUE 'CERRADA'.
000260     03  ORD-SUBTOTAL              PIC  S9(9)V99.
000270     03  ORD-DESCUENTO             PIC  S9(9)V99.
000280     03  ORD-IMPUESTOS             PIC  S9(9)V99.
000290     03  ORD-TOTAL                 PIC  S9(9)V99.
000300     03  ORD-OBSERVACIONES         PIC  X(1000).
000310     03  FILLER                    PIC  X(015).
