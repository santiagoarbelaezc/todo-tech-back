000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE USUARIOS (VENDEDOR / ADMIN)         *
000030* CLAVE PRIMARIA DE TABLA: USR-CEDULA (ASCENDENTE)                *
000040* USR-CORREO ES CLAVE UNICA SECUNDARIA, VALIDADA EN PROCEDURE     *
000050* LONGITUD DE REGISTRO (688)                                     *
000060*----------------------------------------------------------------*
000070 01  REG-USUARIO.
000080     03  USR-CLAVE.
000090         05  USR-CEDULA            PIC  X(15).
000100     03  USR-ID                    PIC  9(09).
000110     03  USR-NOMBRE                PIC  X(120).
000120     03  USR-CORREO                PIC  X(150).
000130     03  USR-TELEFONO              PIC  X(10).
000140     03  USR-NOMBRE-USUARIO        PIC  X(60).
000150     03  USR-CONTRASENA            PIC  X(255).
000160     03  USR-TIPO                  PIC  X(30).
000170     03  USR-FECHA-CREACION        PIC  9(08).
000180     03  USR-FECHA-CREACION-R REDEFINES USR-FECHA-CREACION.
000190         05  USR-FECCRE-CCYY       PIC  9(04).
000200         05  USR-FECCRE-MM         PIC  9(02).
000210         05  USR-FECCRE-DD         PIC  9(02).
000220     03  USR-ESTADO                PIC  9(01).
000230         88  88-USR-ACTIVO                   VALUE 1.
000240         88  88-USR-INACTIVO                 VALUE 0.
000250     03  FILLER                    PIC  X(030).
