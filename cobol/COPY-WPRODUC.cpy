000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE PRODUCTOS                          *
000030* CLAVE PRIMARIA DE TABLA: PRD-CODIGO (ASCENDENTE)                *
000040* PRD-NOMBRE ES CLAVE UNICA SECUNDARIA, VALIDADA EN PROCEDURE     *
000050* LONGITUD DE REGISTRO (1096)                                    *
000060*----------------------------------------------------------------*
000070 01  REG-PRODUCTO.
000080     03  PRD-CLAVE.
000090         05  PRD-CODIGO            PIC  X(30).
000100     03  PRD-ID                    PIC  9(09).
000110     03  PRD-NOMBRE                PIC  X(120).
000120     03  PRD-DESCRIPCION           PIC  X(500).
000130     03  PRD-CATEGORIA-ID          PIC  9(09).
000140     03  PRD-PRECIO                PIC  S9(9)V99.
000150     03  PRD-PRECIO-R REDEFINES PRD-PRECIO.
000160         05  PRD-PRECIO-ENTERO     PIC  S9(9).
000170         05  PRD-PRECIO-DECIMAL    PIC  99.
000180     03  PRD-STOCK                 PIC  S9(7).
000190     03  PRD-IMAGEN-URL            PIC  X(255).
000200     03  PRD-MARCA                 PIC  X(100).
000210     03  PRD-GARANTIA              PIC  9(05).
000220     03  PRD-ESTADO                PIC  X(30).
000230         88  88-PRD-ACTIVO                   VALUE 'ACTIVO'.
000240         88  88-PRD-INACTIVO                  VALUE 'INACTIVO'.
000250         88  88-PRD-AGOTADO                   VALUE 'AGOTADO'.
000260     03  FILLER                    PIC  X(020).
