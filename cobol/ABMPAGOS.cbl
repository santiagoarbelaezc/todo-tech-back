000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       ABMPAGOS.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     28/10/1991.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* ESTE PROGRAMA REALIZA ABM DE PAGOS SOBRE ORDENES.          *
000130* LA CLAVE DE TABLA ES PAG-NUMERO-TRANSACCION; CUANDO EL      *
000140* PAGO NO TRAE NUMERO DE TRANSACCION SE ARMA UNA CLAVE        *
000150* SINTETICA A PARTIR DE PAG-ID (VER 11100-ARMO-CLAVE), DE     *
000160* MODO QUE TODO PAGO TENGA SIEMPRE UNA CLAVE DE BUSQUEDA.     *
000170* VALIDA CLAVES FORANEAS CONTRA ORDEN, METODO-PAGO Y USUARIO  *
000180* (ABIERTOS SOLO COMO CONSULTA) Y ACUMULA, PARA EL LISTADO,   *
000190* EL TOTAL APROBADO POR CADA ORDEN TOCADA EN LA CORRIDA.      *
000200*-----------------------------------------------------------*
000210* HISTORIAL DE CAMBIOS                                       *
000220*-----------------------------------------------------------*
000230* 28/10/1991 EPB ----- VERSION ORIGINAL.                      *   ORIGINAL
000240* 30/06/1995 RQ  ----- TK-0241: SE PERMITE PAGO SIN NUMERO DE *   TK-0241 
000250*                      TRANSACCION (CLAVE SINTETICA POR ID).  *   TK-0241 
000260* 14/12/1998 RQ  ----- TK-0512 (Y2K): PAG-FECHA-PAGO A        *   TK-0512 
000270*                      FORMATO CCYYMMDD.                      *   TK-0512 
000280* 11/09/2007 MVZ ----- TK-0960: EL LISTADO ACUMULA EL TOTAL   *   TK-0960 
000290*                      APROBADO POR ORDEN TOCADA EN LA        *   TK-0960 
000300*                      CORRIDA, A PEDIDO DE CUENTAS A COBRAR. *   TK-0960 
000310*-----------------------------------------------------------*
000320
000330 ENVIRONMENT DIVISION.
000340*--------------------
000350
000360 CONFIGURATION SECTION.
000370*---------------------
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM.
000400
000410 INPUT-OUTPUT SECTION.
000420*--------------------
000430
000440 FILE-CONTROL.
000450*------------
000460
000470     SELECT PAGNOV            ASSIGN TO "PAGNOV"
000480                             ORGANIZATION IS LINE SEQUENTIAL
000490                             FILE STATUS  IS FS-PAGNOV.
000500
000510     SELECT PAGO              ASSIGN TO "PAGO"
000520                             ORGANIZATION IS SEQUENTIAL
000530                             FILE STATUS  IS FS-PAGO.
000540
000550     SELECT ORDEN             ASSIGN TO "ORDEN"
000560                             ORGANIZATION IS SEQUENTIAL
000570                             FILE STATUS  IS FS-ORDEN.
000580
000590     SELECT METPAGO           ASSIGN TO "METPAGO"
000600                             ORGANIZATION IS SEQUENTIAL
000610                             FILE STATUS  IS FS-METPAGO.
000620
000630     SELECT USUARIO           ASSIGN TO "USUARIO"
000640                             ORGANIZATION IS SEQUENTIAL
000650                             FILE STATUS  IS FS-USUARIO.
000660
000670     SELECT LISTADO           ASSIGN TO "LISTADO"
000680                             ORGANIZATION IS LINE SEQUENTIAL
000690                             FILE STATUS  IS FS-LISTADO.
000700
000710 DATA DIVISION.
000720*-------------
000730
000740 FILE SECTION.
000750*------------
000760
000770 FD  PAGNOV
000780     RECORDING MODE IS F
000790     BLOCK 0.
000800 01  REG-PAGNOV-FD                  PIC  X(543).
000810
000820 FD  PAGO
000830     RECORDING MODE IS F
000840     BLOCK 0.
000850 01  REG-PAGO-FD                    PIC  X(443).
000860
000870 FD  ORDEN
000880     RECORDING MODE IS F
000890     BLOCK 0.
000900 01  REG-ORDEN-FD                   PIC  X(1134).
000910
000920 FD  METPAGO
000930     RECORDING MODE IS F
000940     BLOCK 0.
000950 01  REG-METPAGO-FD                 PIC  X(334).
000960
000970 FD  USUARIO
000980     RECORDING MODE IS F
000990     BLOCK 0.
001000 01  REG-USUARIO-FD                 PIC  X(688).
001010
001020 FD  LISTADO
001030     RECORDING MODE IS F
001040     BLOCK 0.
001050 01  REG-LISTADO-FD                 PIC  X(132).
001060
001070
001080 WORKING-STORAGE SECTION.
001090*-----------------------
001100 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMPAGOS'.
001110
001120 77  FS-PAGNOV                     PIC  X(02) VALUE ' '.
001130     88 88-FS-PAGNOV-OK                       VALUE '00'.
001140     88 88-FS-PAGNOV-EOF                      VALUE '10'.
001150
001160 77  FS-PAGO                       PIC  X(02) VALUE ' '.
001170     88 88-FS-PAGO-OK                         VALUE '00'.
001180     88 88-FS-PAGO-EOF                        VALUE '10'.
001190
001200 77  FS-ORDEN                      PIC  X(02) VALUE ' '.
001210     88 88-FS-ORDEN-OK                        VALUE '00'.
001220     88 88-FS-ORDEN-EOF                       VALUE '10'.
001230
001240 77  FS-METPAGO                    PIC  X(02) VALUE ' '.
001250     88 88-FS-METPAGO-OK                      VALUE '00'.
001260     88 88-FS-METPAGO-EOF                     VALUE '10'.
001270
001280 77  FS-USUARIO                    PIC  X(02) VALUE ' '.
001290     88 88-FS-USUARIO-OK                      VALUE '00'.
001300     88 88-FS-USUARIO-EOF                     VALUE '10'.
001310
001320 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
001330     88 88-FS-LISTADO-OK                      VALUE '00'.
001340
001350 77  WS-OPEN-PAGNOV                PIC  X     VALUE 'N'.
001360     88 88-OPEN-PAGNOV-SI                     VALUE 'S'.
001370 77  WS-OPEN-PAGO                  PIC  X     VALUE 'N'.
001380     88 88-OPEN-PAGO-SI                       VALUE 'S'.
001390 77  WS-OPEN-ORDEN                 PIC  X     VALUE 'N'.
001400     88 88-OPEN-ORDEN-SI                       VALUE 'S'.
001410 77  WS-OPEN-METPAGO                PIC  X    VALUE 'N'.
001420     88 88-OPEN-METPAGO-SI                    VALUE 'S'.
001430 77  WS-OPEN-USUARIO               PIC  X     VALUE 'N'.
001440     88 88-OPEN-USUARIO-SI                    VALUE 'S'.
001450 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
001460     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
001470
001480 77  WS-PAGNOV-ERROR               PIC  X     VALUE 'N'.
001490     88 88-PAGNOV-ERROR-SI                    VALUE 'S'.
001500     88 88-PAGNOV-ERROR-NO                    VALUE 'N'.
001510
001520 77  WS-LEIDOS-PAGNOV              PIC  9(09) COMP VALUE 0.
001530 77  WS-LEIDOS-PAGO                PIC  9(09) COMP VALUE 0.
001540 77  WS-LEIDOS-ORDEN                PIC  9(09) COMP VALUE 0.
001550 77  WS-LEIDOS-METPAGO              PIC  9(09) COMP VALUE 0.
001560 77  WS-LEIDOS-USUARIO             PIC  9(09) COMP VALUE 0.
001570 77  WS-GRABADOS-PAGO              PIC  9(09) COMP VALUE 0.
001580 77  WS-CANT-ALTAS                 PIC  9(09) COMP VALUE 0.
001590 77  WS-CANT-MODIFICACIONES        PIC  9(09) COMP VALUE 0.
001600 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
001610 77  WS-PROX-PAG-ID                PIC  9(09) COMP VALUE 0.
001620
001630 77  WS-SUBE-PAG                   PIC  9(05) COMP VALUE 0.
001640 77  WS-SUBE-PAG-AJENO             PIC  9(05) COMP VALUE 0.
001650 77  WS-SUBE-ORD                   PIC  9(05) COMP VALUE 0.
001660 77  WS-SUBE-MTP                   PIC  9(05) COMP VALUE 0.
001670 77  WS-SUBE-USR                   PIC  9(05) COMP VALUE 0.
001680 77  WS-SUBE-TOC                   PIC  9(05) COMP VALUE 0.
001690
001700 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
001710 77  WS-MONTO-ED                   PIC  ZZZ,ZZZ,ZZ9.99.
001720
001730 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001740 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
001750 77  WS-CLAVE-TRABAJO              PIC  X(100) VALUE ' '.
001760 77  WS-ID-ED                      PIC  9(09).
001770 77  WS-ACUM-APROBADO              PIC  S9(9)V99 VALUE 0.
001780
001790 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
001800 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001810     03  WS-FEC-PROC-CCYY          PIC  9(04).
001820     03  WS-FEC-PROC-MM            PIC  9(02).
001830     03  WS-FEC-PROC-DD            PIC  9(02).
001840
001850*-----------------------------------------------
001860* TABLA EN MEMORIA DEL MAESTRO DE PAGOS
001870*-----------------------------------------------
001880 01  TBL-PAGOS.
001890     05  TBL-PAG-CANT              PIC  9(05) COMP VALUE 0.
001900     05  TBL-PAG-ENTRY OCCURS 1 TO 8000 TIMES
001910                       DEPENDING ON TBL-PAG-CANT
001920                       INDEXED BY IX-PAG.
001930         10  TBL-PAG-CLAVE         PIC  X(100).
001940         10  TBL-PAG-ID            PIC  9(09).
001950         10  TBL-PAG-ORDEN-ID      PIC  9(09).
001960         10  TBL-PAG-MONTO         PIC  S9(9)V99.
001970         10  TBL-PAG-METODO-ID     PIC  9(09).
001980         10  TBL-PAG-FECHA         PIC  9(08).
001990         10  TBL-PAG-USUARIO-ID    PIC  9(09).
002000         10  TBL-PAG-COMPROBANTE   PIC  X(255).
002010         10  TBL-PAG-ESTADO        PIC  X(20).
002020         10  FILLER                PIC  X(08).
002030
002040*-----------------------------------------------
002050* TABLA DE ORDENES TOCADAS EN ESTA CORRIDA, PARA EL
002060* ACUMULADO DE APROBADO POR ORDEN EN EL LISTADO
002070*-----------------------------------------------
002080 01  TBL-TOCADAS.
002090     05  TBL-TOC-CANT              PIC  9(05) COMP VALUE 0.
002100     05  TBL-TOC-ENTRY OCCURS 1 TO 5000 TIMES
002110                       DEPENDING ON TBL-TOC-CANT
002120                       INDEXED BY IX-TOC.
002130         10  TBL-TOC-ORDEN-ID      PIC  9(09).
002140         10  FILLER                PIC  X(08).
002150
002160*-----------------------------------------------
002170* TABLAS DE CONSULTA (SOLO LECTURA)
002180*-----------------------------------------------
002190 01  TBL-ORDENES.
002200     05  TBL-ORD-CANT              PIC  9(05) COMP VALUE 0.
002210     05  TBL-ORD-ENTRY OCCURS 1 TO 5000 TIMES
002220                       DEPENDING ON TBL-ORD-CANT
002230                       INDEXED BY IX-ORD.
002240         10  TBL-ORD-ID            PIC  9(09).
002250         10  FILLER                PIC  X(08).
002260
002270 01  TBL-METODOS.
002280     05  TBL-MTP-CANT              PIC  9(05) COMP VALUE 0.
002290     05  TBL-MTP-ENTRY OCCURS 1 TO 100 TIMES
002300                       DEPENDING ON TBL-MTP-CANT
002310                       INDEXED BY IX-MTP.
002320         10  TBL-MTP-ID            PIC  9(09).
002330         10  FILLER                PIC  X(08).
002340
002350 01  TBL-USUARIOS.
002360     05  TBL-USR-CANT              PIC  9(05) COMP VALUE 0.
002370     05  TBL-USR-ENTRY OCCURS 1 TO 1000 TIMES
002380                       DEPENDING ON TBL-USR-CANT
002390                       INDEXED BY IX-USR.
002400         10  TBL-USR-ID            PIC  9(09).
002410         10  FILLER                PIC  X(08).
002420
002430*------------------------------------
002440* DEFINICION DE REGISTROS MAESTROS
002450*------------------------------------
002460 COPY WPAGOS.
002470 COPY WORDEN.
002480 COPY WMETPAG.
002490 COPY WUSUARIO.
002500
002510*-----------------------------------------------
002520* DEFINICION DEL REGISTRO DE NOVEDAD DE PAGOS
002530*-----------------------------------------------
002540 COPY WPAGNOV.
002550
002560*------------------------------------
002570* DEFINICION DE LINEA DE IMPRESION
002580*------------------------------------
002590 COPY WLINEA132.
002600
002610*-----------------------------------------------
002620* AREA DE COMUNICACION CON LA RUTINA CANCELA
002630*-----------------------------------------------
002640 COPY WCANCELA.
002650
002660
002670 PROCEDURE DIVISION.
002680*------------------
002690
002700 00000-CUERPO-PRINCIPAL.
002710*-----------------------
002720
002730     PERFORM 10000-INICIO.
002740
002750     PERFORM 20000-PROCESO
002760       UNTIL 88-FS-PAGNOV-EOF.
002770
002780     PERFORM 30000-FINALIZO.
002790
002800     STOP RUN.
002810
002820 10000-INICIO.
002830*-------------
002840
002850     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
002860
002870     PERFORM 10100-ABRO-ARCHIVOS.
002880
002890     PERFORM 10200-CARGO-TABLA-PAGO.
002900     PERFORM 10300-CIERRO-PAGO-ENTRADA.
002910
002920     PERFORM 10400-CARGO-TABLA-ORDEN.
002930     PERFORM 10500-CARGO-TABLA-METODO.
002940     PERFORM 10600-CARGO-TABLA-USUARIO.
002950
002960     PERFORM 11000-READ-PAGNOV.
002970
002980 FIN-10000.
002990     EXIT.
003000
003010 10100-ABRO-ARCHIVOS.
003020*-------------------
003030
003040     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
003050
003060     OPEN INPUT PAGNOV.
003070     IF NOT 88-FS-PAGNOV-OK
003080        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003090        MOVE 'PAGNOV  '        TO WCANCELA-RECURSO
003100        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003110        MOVE FS-PAGNOV         TO WCANCELA-CODRET
003120        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003130        PERFORM 99999-CANCELO
003140     END-IF.
003150     SET 88-OPEN-PAGNOV-SI     TO TRUE.
003160
003170     OPEN INPUT PAGO.
003180     IF NOT 88-FS-PAGO-OK
003190        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003200        MOVE 'PAGO    '        TO WCANCELA-RECURSO
003210        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003220        MOVE FS-PAGO           TO WCANCELA-CODRET
003230        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003240        PERFORM 99999-CANCELO
003250     END-IF.
003260     SET 88-OPEN-PAGO-SI       TO TRUE.
003270
003280     OPEN INPUT ORDEN.
003290     IF NOT 88-FS-ORDEN-OK
003300        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003310        MOVE 'ORDEN   '        TO WCANCELA-RECURSO
003320        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003330        MOVE FS-ORDEN          TO WCANCELA-CODRET
003340        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003350        PERFORM 99999-CANCELO
003360     END-IF.
003370     SET 88-OPEN-ORDEN-SI      TO TRUE.
003380
003390     OPEN INPUT METPAGO.
003400     IF NOT 88-FS-METPAGO-OK
003410        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003420        MOVE 'METPAGO '        TO WCANCELA-RECURSO
003430        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003440        MOVE FS-METPAGO        TO WCANCELA-CODRET
003450        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003460        PERFORM 99999-CANCELO
003470     END-IF.
003480     SET 88-OPEN-METPAGO-SI    TO TRUE.
003490
003500     OPEN INPUT USUARIO.
003510     IF NOT 88-FS-USUARIO-OK
003520        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003530        MOVE 'USUARIO '        TO WCANCELA-RECURSO
003540        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
003550        MOVE FS-USUARIO        TO WCANCELA-CODRET
003560        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003570        PERFORM 99999-CANCELO
003580     END-IF.
003590     SET 88-OPEN-USUARIO-SI    TO TRUE.
003600
003610     OPEN OUTPUT LISTADO.
003620     IF NOT 88-FS-LISTADO-OK
003630        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003640        MOVE 'LISTADO '        TO WCANCELA-RECURSO
003650        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
003660        MOVE FS-LISTADO        TO WCANCELA-CODRET
003670        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
003680        PERFORM 99999-CANCELO
003690     END-IF.
003700     SET 88-OPEN-LISTADO-SI    TO TRUE.
003710
003720 FIN-10100.
003730     EXIT.
003740
003750 10200-CARGO-TABLA-PAGO.
003760*-----------------------
003770
003780     MOVE '10200-CARGO-TABLA-PAGO' TO WS-PARRAFO.
003790
003800     PERFORM 10210-LEO-UN-PAGO.
003810
003820     PERFORM 10220-CARGA-UNA-ENTRADA THRU FIN-10220
003830         UNTIL 88-FS-PAGO-EOF.
003840
003850 FIN-10200.
003860     EXIT.
003870
003880 10210-LEO-UN-PAGO.
003890*------------------
003900
003910     INITIALIZE REG-PAGO.
003920     READ PAGO INTO REG-PAGO.
003930
003940     IF NOT 88-FS-PAGO-OK AND NOT 88-FS-PAGO-EOF
003950        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003960        MOVE 'PAGO    '        TO WCANCELA-RECURSO
003970        MOVE 'READ'            TO WCANCELA-OPERACION
003980        MOVE FS-PAGO           TO WCANCELA-CODRET
003990        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004000        PERFORM 99999-CANCELO
004010     END-IF.
004020
004030 FIN-10210.
004040     EXIT.
004050
004060 10220-CARGA-UNA-ENTRADA.
004070*------------------------
004080
004090     ADD 1                  TO WS-LEIDOS-PAGO.
004100     ADD 1                  TO TBL-PAG-CANT.
004110     SET IX-PAG             TO TBL-PAG-CANT.
004120
004130     MOVE PAG-ID               TO TBL-PAG-ID(IX-PAG).
004140     MOVE PAG-ORDEN-ID         TO TBL-PAG-ORDEN-ID(IX-PAG).
004150     MOVE PAG-MONTO            TO TBL-PAG-MONTO(IX-PAG).
004160     MOVE PAG-METODO-PAGO-ID   TO TBL-PAG-METODO-ID(IX-PAG).
004170     MOVE PAG-FECHA-PAGO       TO TBL-PAG-FECHA(IX-PAG).
004180     MOVE PAG-USUARIO-ID       TO TBL-PAG-USUARIO-ID(IX-PAG).
004190     MOVE PAG-COMPROBANTE      TO TBL-PAG-COMPROBANTE(IX-PAG).
004200     MOVE PAG-ESTADO-PAGO      TO TBL-PAG-ESTADO(IX-PAG).
004210
004220     MOVE PAG-NUMERO-TRANSACCION TO WS-CLAVE-TRABAJO.
004230     MOVE PAG-ID                 TO WS-ID-ED.
004240     PERFORM 11100-ARMO-CLAVE.
004250     MOVE WS-CLAVE-TRABAJO       TO TBL-PAG-CLAVE(IX-PAG).
004260
004270     IF PAG-ID > WS-PROX-PAG-ID
004280        MOVE PAG-ID         TO WS-PROX-PAG-ID
004290     END-IF.
004300
004310     PERFORM 10210-LEO-UN-PAGO.
004320
004330 FIN-10220.
004340     EXIT.
004350
004360 10300-CIERRO-PAGO-ENTRADA.
004370*--------------------------
004380
004390     CLOSE PAGO.
004400     SET 88-OPEN-PAGO-SI TO FALSE.
004410
004420 FIN-10300.
004430     EXIT.
004440
004450 10400-CARGO-TABLA-ORDEN.
004460*------------------------
004470
004480     MOVE '10400-CARGO-TABLA-ORDEN' TO WS-PARRAFO.
004490
004500     PERFORM 10410-LEO-UNA-ORDEN.
004510
004520     PERFORM 10420-CARGA-UNA-ORDEN THRU FIN-10420
004530         UNTIL 88-FS-ORDEN-EOF.
004540
004550     CLOSE ORDEN.
004560     SET 88-OPEN-ORDEN-SI TO FALSE.
004570
004580 FIN-10400.
004590     EXIT.
004600
004610 10410-LEO-UNA-ORDEN.
004620*--------------------
004630
004640     INITIALIZE REG-ORDEN.
004650     READ ORDEN INTO REG-ORDEN.
004660
004670     IF NOT 88-FS-ORDEN-OK AND NOT 88-FS-ORDEN-EOF
004680        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004690        MOVE 'ORDEN   '        TO WCANCELA-RECURSO
004700        MOVE 'READ'            TO WCANCELA-OPERACION
004710        MOVE FS-ORDEN          TO WCANCELA-CODRET
004720        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
004730        PERFORM 99999-CANCELO
004740     END-IF.
004750
004760 FIN-10410.
004770     EXIT.
004780
004790 10420-CARGA-UNA-ORDEN.
004800*----------------------
004810
004820     ADD 1                  TO WS-LEIDOS-ORDEN.
004830     ADD 1                  TO TBL-ORD-CANT.
004840     SET IX-ORD             TO TBL-ORD-CANT.
004850     MOVE ORD-ID            TO TBL-ORD-ID(IX-ORD).
004860
004870     PERFORM 10410-LEO-UNA-ORDEN.
004880
004890 FIN-10420.
004900     EXIT.
004910
004920 10500-CARGO-TABLA-METODO.
004930*-------------------------
004940
004950     MOVE '10500-CARGO-TABLA-METODO' TO WS-PARRAFO.
004960
004970     PERFORM 10510-LEO-UN-METODO.
004980
004990     PERFORM 10520-CARGA-UN-METODO THRU FIN-10520
005000         UNTIL 88-FS-METPAGO-EOF.
005010
005020     CLOSE METPAGO.
005030     SET 88-OPEN-METPAGO-SI TO FALSE.
005040
005050 FIN-10500.
005060     EXIT.
005070
005080 10510-LEO-UN-METODO.
005090*--------------------
005100
005110     INITIALIZE REG-METPAGO.
005120     READ METPAGO INTO REG-METPAGO.
005130
005140     IF NOT 88-FS-METPAGO-OK AND NOT 88-FS-METPAGO-EOF
005150        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005160        MOVE 'METPAGO '        TO WCANCELA-RECURSO
005170        MOVE 'READ'            TO WCANCELA-OPERACION
005180        MOVE FS-METPAGO        TO WCANCELA-CODRET
005190        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005200        PERFORM 99999-CANCELO
005210     END-IF.
005220
005230 FIN-10510.
005240     EXIT.
005250
005260 10520-CARGA-UN-METODO.
005270*----------------------
005280
005290     ADD 1                  TO WS-LEIDOS-METPAGO.
005300     ADD 1                  TO TBL-MTP-CANT.
005310     SET IX-MTP             TO TBL-MTP-CANT.
005320     MOVE MTP-ID            TO TBL-MTP-ID(IX-MTP).
005330
005340     PERFORM 10510-LEO-UN-METODO.
005350
005360 FIN-10520.
005370     EXIT.
005380
005390 10600-CARGO-TABLA-USUARIO.
005400*--------------------------
005410
005420     MOVE '10600-CARGO-TABLA-USUARIO' TO WS-PARRAFO.
005430
005440     PERFORM 10610-LEO-UN-USUARIO.
005450
005460     PERFORM 10620-CARGA-UN-USUARIO THRU FIN-10620
005470         UNTIL 88-FS-USUARIO-EOF.
005480
005490     CLOSE USUARIO.
005500     SET 88-OPEN-USUARIO-SI TO FALSE.
005510
005520 FIN-10600.
005530     EXIT.
005540
005550 10610-LEO-UN-USUARIO.
005560*---------------------
005570
005580     INITIALIZE REG-USUARIO.
005590     READ USUARIO INTO REG-USUARIO.
005600
005610     IF NOT 88-FS-USUARIO-OK AND NOT 88-FS-USUARIO-EOF
005620        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005630        MOVE 'USUARIO '        TO WCANCELA-RECURSO
005640        MOVE 'READ'            TO WCANCELA-OPERACION
005650        MOVE FS-USUARIO        TO WCANCELA-CODRET
005660        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
005670        PERFORM 99999-CANCELO
005680     END-IF.
005690
005700 FIN-10610.
005710     EXIT.
005720
005730 10620-CARGA-UN-USUARIO.
005740*-----------------------
005750
005760     ADD 1                  TO WS-LEIDOS-USUARIO.
005770     ADD 1                  TO TBL-USR-CANT.
005780     SET IX-USR             TO TBL-USR-CANT.
005790     MOVE USR-ID            TO TBL-USR-ID(IX-USR).
005800
005810     PERFORM 10610-LEO-UN-USUARIO.
005820
005830 FIN-10620.
005840     EXIT.
005850
005860 11000-READ-PAGNOV.
005870*------------------
005880
005890     MOVE '11000-READ-PAGNOV'      TO WS-PARRAFO.
005900
005910     INITIALIZE REG-PAGNOV.
005920     READ PAGNOV INTO REG-PAGNOV.
005930
005940     EVALUATE TRUE
005950         WHEN 88-FS-PAGNOV-OK
005960              ADD 1               TO WS-LEIDOS-PAGNOV
005970         WHEN 88-FS-PAGNOV-EOF
005980              CONTINUE
005990         WHEN OTHER
006000              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006010              MOVE 'PAGNOV  '        TO WCANCELA-RECURSO
006020              MOVE 'READ'            TO WCANCELA-OPERACION
006030              MOVE FS-PAGNOV         TO WCANCELA-CODRET
006040              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
006050              PERFORM 99999-CANCELO
006060     END-EVALUATE.
006070
006080 FIN-11000.
006090     EXIT.
006100
006110*-----------------------------------------------------------*
006120* ARMA LA CLAVE SINTETICA DE TABLA A PARTIR DE UN NUMERO DE  *
006130* TRANSACCION Y UN ID; SI EL NUMERO DE TRANSACCION VIENE     *
006140* INFORMADO, ES LA CLAVE; SI NO, LA CLAVE ES EL ID (9 DIG.   *
006150* ZERO-FILL) DEJANDO EL RESTO DEL CAMPO EN BLANCO.           *
006160*-----------------------------------------------------------*
006170 11100-ARMO-CLAVE.
006180*-----------------
006190
006200     IF WS-CLAVE-TRABAJO NOT = SPACES
006210        CONTINUE
006220     ELSE
006230        MOVE WS-ID-ED       TO WS-CLAVE-TRABAJO(1:9)
006240     END-IF.
006250
006260 FIN-11100.
006270     EXIT.
006280
006290 20000-PROCESO.
006300*-------------
006310
006320     SET 88-PAGNOV-ERROR-NO TO TRUE.
006330     MOVE SPACES              TO WS-MJE-ERROR.
006340
006350     EVALUATE TRUE
006360         WHEN 88-PAGNOV-ES-ALTA
006370              PERFORM 20100-ALTA-PAGO
006380         WHEN 88-PAGNOV-ES-MODIF
006390              PERFORM 20200-MODIFICA-PAGO
006400         WHEN OTHER
006410              SET 88-PAGNOV-ERROR-SI TO TRUE
006420              MOVE 'COD. NOVEDAD INVALIDO (A,M)'
006430                TO WS-MJE-ERROR
006440     END-EVALUATE.
006450
006460     IF 88-PAGNOV-ERROR-SI
006470        ADD 1                 TO WS-CANT-ERRONEOS
006480     END-IF.
006490
006500     PERFORM 21100-IMPRIMO-DETALLE.
006510
006520     PERFORM 11000-READ-PAGNOV.
006530
006540 FIN-20000.
006550     EXIT.
006560
006570 20100-ALTA-PAGO.
006580*----------------
006590
006600     IF PAGNOV-MONTO NOT > 0
006610        SET 88-PAGNOV-ERROR-SI TO TRUE
006620        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WS-MJE-ERROR
006630     END-IF.
006640
006650     IF 88-PAGNOV-ERROR-NO
006660        PERFORM 20400-BUSCO-ORDEN
006670        IF WS-SUBE-ORD = 0
006680           SET 88-PAGNOV-ERROR-SI TO TRUE
006690           MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
006700        END-IF
006710     END-IF.
006720
006730     IF 88-PAGNOV-ERROR-NO
006740        PERFORM 20500-BUSCO-METODO
006750        IF WS-SUBE-MTP = 0
006760           SET 88-PAGNOV-ERROR-SI TO TRUE
006770           MOVE 'METODO DE PAGO INEXISTENTE' TO WS-MJE-ERROR
006780        END-IF
006790     END-IF.
006800
006810     IF 88-PAGNOV-ERROR-NO
006820        PERFORM 20600-BUSCO-USUARIO
006830        IF WS-SUBE-USR = 0
006840           SET 88-PAGNOV-ERROR-SI TO TRUE
006850           MOVE 'USUARIO INEXISTENTE' TO WS-MJE-ERROR
006860        END-IF
006870     END-IF.
006880
006890     IF 88-PAGNOV-ERROR-NO
006900        IF PAGNOV-NUMTRANSAC-NUEVO NOT = SPACES
006910           MOVE PAGNOV-NUMTRANSAC-NUEVO TO WS-CLAVE-TRABAJO
006920           PERFORM 20700-BUSCO-CLAVE-AJENA
006930           IF WS-SUBE-PAG-AJENO > 0
006940              SET 88-PAGNOV-ERROR-SI TO TRUE
006950              MOVE 'NUMERO DE TRANSACCION YA EXISTENTE'
006960                TO WS-MJE-ERROR
006970           END-IF
006980        END-IF
006990     END-IF.
007000
007010     IF 88-PAGNOV-ERROR-NO
007020        ADD 1                  TO TBL-PAG-CANT
007030        SET IX-PAG             TO TBL-PAG-CANT
007040        ADD 1                  TO WS-PROX-PAG-ID
007050
007060        MOVE WS-PROX-PAG-ID     TO TBL-PAG-ID(IX-PAG)
007070        MOVE PAGNOV-ORDEN-ID    TO TBL-PAG-ORDEN-ID(IX-PAG)
007080        MOVE PAGNOV-MONTO       TO TBL-PAG-MONTO(IX-PAG)
007090        MOVE PAGNOV-METODO-PAGO-ID TO
007100                                  TBL-PAG-METODO-ID(IX-PAG)
007110        MOVE PAGNOV-USUARIO-ID  TO TBL-PAG-USUARIO-ID(IX-PAG)
007120        MOVE PAGNOV-COMPROBANTE TO TBL-PAG-COMPROBANTE(IX-PAG)
007130
007140        IF PAGNOV-FECHA-PAGO = 0
007150           MOVE WS-FECHA-PROCESO TO TBL-PAG-FECHA(IX-PAG)
007160        ELSE
007170           MOVE PAGNOV-FECHA-PAGO TO TBL-PAG-FECHA(IX-PAG)
007180        END-IF
007190
007200        IF PAGNOV-ESTADO-PAGO = SPACES
007210           MOVE 'PENDIENTE'     TO TBL-PAG-ESTADO(IX-PAG)
007220        ELSE
007230           MOVE PAGNOV-ESTADO-PAGO TO TBL-PAG-ESTADO(IX-PAG)
007240        END-IF
007250
007260        MOVE PAGNOV-NUMTRANSAC-NUEVO TO WS-CLAVE-TRABAJO
007270        MOVE WS-PROX-PAG-ID          TO WS-ID-ED
007280        PERFORM 11100-ARMO-CLAVE
007290        MOVE WS-CLAVE-TRABAJO        TO TBL-PAG-CLAVE(IX-PAG)
007300
007310        PERFORM 20800-MARCO-ORDEN-TOCADA
007320
007330        ADD 1                  TO WS-CANT-ALTAS
007340        MOVE 'ALTA DE PAGO EFECTUADA' TO WS-MJE-ERROR
007350     END-IF.
007360
007370 FIN-20100.
007380     EXIT.
007390
007400 20200-MODIFICA-PAGO.
007410*--------------------
007420
007430     IF PAGNOV-MONTO NOT > 0
007440        SET 88-PAGNOV-ERROR-SI TO TRUE
007450        MOVE 'MONTO DEBE SER MAYOR A CERO' TO WS-MJE-ERROR
007460     END-IF.
007470
007480     MOVE PAGNOV-NUMTRANSAC-ACTUAL TO WS-CLAVE-TRABAJO.
007490     PERFORM 20300-BUSCO-PAGO.
007500
007510     IF 88-PAGNOV-ERROR-NO
007520        IF WS-SUBE-PAG = 0
007530           SET 88-PAGNOV-ERROR-SI TO TRUE
007540           MOVE 'PAGO INEXISTENTE' TO WS-MJE-ERROR
007550        END-IF
007560     END-IF.
007570
007580     IF 88-PAGNOV-ERROR-NO
007590        PERFORM 20400-BUSCO-ORDEN
007600        IF WS-SUBE-ORD = 0
007610           SET 88-PAGNOV-ERROR-SI TO TRUE
007620           MOVE 'ORDEN INEXISTENTE' TO WS-MJE-ERROR
007630        END-IF
007640     END-IF.
007650
007660     IF 88-PAGNOV-ERROR-NO
007670        PERFORM 20500-BUSCO-METODO
007680        IF WS-SUBE-MTP = 0
007690           SET 88-PAGNOV-ERROR-SI TO TRUE
007700           MOVE 'METODO DE PAGO INEXISTENTE' TO WS-MJE-ERROR
007710        END-IF
007720     END-IF.
007730
007740     IF 88-PAGNOV-ERROR-NO
007750        PERFORM 20600-BUSCO-USUARIO
007760        IF WS-SUBE-USR = 0
007770           SET 88-PAGNOV-ERROR-SI TO TRUE
007780           MOVE 'USUARIO INEXISTENTE' TO WS-MJE-ERROR
007790        END-IF
007800     END-IF.
007810
007820     IF 88-PAGNOV-ERROR-NO
007830        IF PAGNOV-NUMTRANSAC-NUEVO NOT = SPACES
007840           AND PAGNOV-NUMTRANSAC-NUEVO NOT =
007850                                       TBL-PAG-CLAVE(WS-SUBE-PAG)
007860           MOVE PAGNOV-NUMTRANSAC-NUEVO TO WS-CLAVE-TRABAJO
007870           PERFORM 20700-BUSCO-CLAVE-AJENA
007880           IF WS-SUBE-PAG-AJENO > 0
007890              SET 88-PAGNOV-ERROR-SI TO TRUE
007900              MOVE 'NUMERO DE TRANSACCION YA EXISTENTE'
007910                TO WS-MJE-ERROR
007920           END-IF
007930        END-IF
007940     END-IF.
007950
007960     IF 88-PAGNOV-ERROR-NO
007970        MOVE PAGNOV-ORDEN-ID    TO TBL-PAG-ORDEN-ID(WS-SUBE-PAG)
007980        MOVE PAGNOV-MONTO       TO TBL-PAG-MONTO(WS-SUBE-PAG)
007990        MOVE PAGNOV-METODO-PAGO-ID TO
008000                               TBL-PAG-METODO-ID(WS-SUBE-PAG)
008010        MOVE PAGNOV-USUARIO-ID  TO
008020                               TBL-PAG-USUARIO-ID(WS-SUBE-PAG)
008030        MOVE PAGNOV-COMPROBANTE TO
008040                               TBL-PAG-COMPROBANTE(WS-SUBE-PAG)
008050
008060        IF PAGNOV-FECHA-PAGO NOT = 0
008070           MOVE PAGNOV-FECHA-PAGO TO
008080                                TBL-PAG-FECHA(WS-SUBE-PAG)
008090        END-IF
008100
008110        IF PAGNOV-ESTADO-PAGO NOT = SPACES
008120           MOVE PAGNOV-ESTADO-PAGO TO
008130                                TBL-PAG-ESTADO(WS-SUBE-PAG)
008140        END-IF
008150
008160        IF PAGNOV-NUMTRANSAC-NUEVO NOT = SPACES
008170           MOVE PAGNOV-NUMTRANSAC-NUEVO TO
008180                                TBL-PAG-CLAVE(WS-SUBE-PAG)
008190        END-IF
008200
008210        PERFORM 20800-MARCO-ORDEN-TOCADA
008220
008230        ADD 1                  TO WS-CANT-MODIFICACIONES
008240        MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR
008250     END-IF.
008260
008270 FIN-20200.
008280     EXIT.
008290
008300 20300-BUSCO-PAGO.
008310*-----------------
008320
008330     MOVE 0 TO WS-SUBE-PAG.
008340     SET IX-PAG TO 1.
008350     SEARCH TBL-PAG-ENTRY
008360         AT END CONTINUE
008370         WHEN TBL-PAG-CLAVE(IX-PAG) = WS-CLAVE-TRABAJO
008380              SET WS-SUBE-PAG TO IX-PAG
008390     END-SEARCH.
008400
008410 FIN-20300.
008420     EXIT.
008430
008440 20400-BUSCO-ORDEN.
008450*------------------
008460
008470     MOVE 0 TO WS-SUBE-ORD.
008480     SET IX-ORD TO 1.
008490     SEARCH TBL-ORD-ENTRY
008500         AT END CONTINUE
008510         WHEN TBL-ORD-ID(IX-ORD) = PAGNOV-ORDEN-ID
008520              SET WS-SUBE-ORD TO IX-ORD
008530     END-SEARCH.
008540
008550 FIN-20400.
008560     EXIT.
008570
008580 20500-BUSCO-METODO.
008590*-------------------
008600
008610     MOVE 0 TO WS-SUBE-MTP.
008620     SET IX-MTP TO 1.
008630     SEARCH TBL-MTP-ENTRY
008640         AT END CONTINUE
008650         WHEN TBL-MTP-ID(IX-MTP) = PAGNOV-METODO-PAGO-ID
008660              SET WS-SUBE-MTP TO IX-MTP
008670     END-SEARCH.
008680
008690 FIN-20500.
008700     EXIT.
008710
008720 20600-BUSCO-USUARIO.
008730*--------------------
008740
008750     MOVE 0 TO WS-SUBE-USR.
008760     SET IX-USR TO 1.
008770     SEARCH TBL-USR-ENTRY
008780         AT END CONTINUE
008790         WHEN TBL-USR-ID(IX-USR) = PAGNOV-USUARIO-ID
008800              SET WS-SUBE-USR TO IX-USR
008810     END-SEARCH.
008820
008830 FIN-20600.
008840     EXIT.
008850
008860 20700-BUSCO-CLAVE-AJENA.
008870*------------------------
008880
008890     MOVE 0 TO WS-SUBE-PAG-AJENO.
008900     SET IX-PAG TO 1.
008910     SEARCH TBL-PAG-ENTRY
008920         AT END CONTINUE
008930         WHEN TBL-PAG-CLAVE(IX-PAG) = WS-CLAVE-TRABAJO
008940          AND IX-PAG NOT = WS-SUBE-PAG
008950              SET WS-SUBE-PAG-AJENO TO IX-PAG
008960     END-SEARCH.
008970
008980 FIN-20700.
008990     EXIT.
009000
009010*-----------------------------------------------------------*
009020* REGISTRA LA ORDEN EN LA TABLA DE ORDENES TOCADAS, SI AUN  *
009030* NO ESTABA, PARA EL ACUMULADO DE APROBADO POR ORDEN.       *
009040*-----------------------------------------------------------*
009050 20800-MARCO-ORDEN-TOCADA.
009060*-------------------------
009070
009080     MOVE 0 TO WS-SUBE-TOC.
009090     SET IX-TOC TO 1.
009100     SEARCH TBL-TOC-ENTRY
009110         AT END CONTINUE
009120         WHEN TBL-TOC-ORDEN-ID(IX-TOC) = PAGNOV-ORDEN-ID
009130              SET WS-SUBE-TOC TO IX-TOC
009140     END-SEARCH.
009150
009160     IF WS-SUBE-TOC = 0
009170        ADD 1               TO TBL-TOC-CANT
009180        SET IX-TOC          TO TBL-TOC-CANT
009190        MOVE PAGNOV-ORDEN-ID TO TBL-TOC-ORDEN-ID(IX-TOC)
009200     END-IF.
009210
009220 FIN-20800.
009230     EXIT.
009240
009250 21100-IMPRIMO-DETALLE.
009260*---------------------
009270
009280     MOVE SPACES                    TO WLINEA.
009290     MOVE WS-CLAVE-TRABAJO(1:20)     TO P1.
009300     MOVE PAGNOV-COD-NOVEDAD         TO P21(1:1).
009310     MOVE PAGNOV-NUMTRANSAC-NUEVO(1:20) TO P36.
009320     MOVE WS-MJE-ERROR(1:20)         TO P86.
009330
009340     PERFORM 21400-WRITE-LISTADO.
009350
009360 FIN-21100.
009370     EXIT.
009380
009390 21400-WRITE-LISTADO.
009400*-------------------
009410
009420     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
009430
009440     WRITE REG-LISTADO-FD FROM WLINEA.
009450
009460     IF NOT 88-FS-LISTADO-OK
009470        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
009480        MOVE 'LISTADO '        TO WCANCELA-RECURSO
009490        MOVE 'WRITE'           TO WCANCELA-OPERACION
009500        MOVE FS-LISTADO        TO WCANCELA-CODRET
009510        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
009520        PERFORM 99999-CANCELO
009530     END-IF.
009540
009550 FIN-21400.
009560     EXIT.
009570
009580 30000-FINALIZO.
009590*--------------
009600
009610     PERFORM 30100-GRABO-TABLA-A-MAESTRO.
009620     PERFORM 30300-IMPRIMO-TOTALES-APROBADO.
009630     PERFORM 30400-TOTALES-CONTROL.
009640     PERFORM 31000-CIERRO-ARCHIVOS.
009650
009660 FIN-30000.
009670     EXIT.
009680
009690 30100-GRABO-TABLA-A-MAESTRO.
009700*----------------------------
009710
009720     MOVE '30100-GRABO-TABLA-A-MAESTRO' TO WS-PARRAFO.
009730
009740     OPEN OUTPUT PAGO.
009750     IF NOT 88-FS-PAGO-OK
009760        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
009770        MOVE 'PAGO    '        TO WCANCELA-RECURSO
009780        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
009790        MOVE FS-PAGO           TO WCANCELA-CODRET
009800        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
009810        PERFORM 99999-CANCELO
009820     END-IF.
009830     SET 88-OPEN-PAGO-SI TO TRUE.
009840
009850     PERFORM 30110-GRABO-UNA-ENTRADA THRU FIN-30110
009860         VARYING IX-PAG FROM 1 BY 1
009870           UNTIL IX-PAG > TBL-PAG-CANT.
009880
009890 FIN-30100.
009900     EXIT.
009910
009920 30110-GRABO-UNA-ENTRADA.
009930*------------------------
009940
009950     INITIALIZE REG-PAGO.
009960     MOVE TBL-PAG-ID(IX-PAG)          TO PAG-ID.
009970     MOVE TBL-PAG-ORDEN-ID(IX-PAG)    TO PAG-ORDEN-ID.
009980     MOVE TBL-PAG-MONTO(IX-PAG)       TO PAG-MONTO.
009990     MOVE TBL-PAG-METODO-ID(IX-PAG)   TO PAG-METODO-PAGO-ID.
010000     MOVE TBL-PAG-FECHA(IX-PAG)       TO PAG-FECHA-PAGO.
010010     MOVE TBL-PAG-USUARIO-ID(IX-PAG)  TO PAG-USUARIO-ID.
010020     MOVE TBL-PAG-COMPROBANTE(IX-PAG) TO PAG-COMPROBANTE.
010030     MOVE TBL-PAG-ESTADO(IX-PAG)      TO PAG-ESTADO-PAGO.
010040
010050     IF TBL-PAG-CLAVE(IX-PAG)(1:9) NUMERIC
010060        AND TBL-PAG-CLAVE(IX-PAG)(10:91) = SPACES
010070        MOVE SPACES              TO PAG-NUMERO-TRANSACCION
010080     ELSE
010090        MOVE TBL-PAG-CLAVE(IX-PAG) TO PAG-NUMERO-TRANSACCION
010100     END-IF.
010110
010120     WRITE REG-PAGO-FD FROM REG-PAGO.
010130     IF 88-FS-PAGO-OK
010140        ADD 1                TO WS-GRABADOS-PAGO
010150     ELSE
010160        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
010170        MOVE 'PAGO    '        TO WCANCELA-RECURSO
010180        MOVE 'WRITE'           TO WCANCELA-OPERACION
010190        MOVE FS-PAGO           TO WCANCELA-CODRET
010200        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
010210        PERFORM 99999-CANCELO
010220     END-IF.
010230
010240 FIN-30110.
010250     EXIT.
010260
010270*-----------------------------------------------------------*
010280* IMPRIME, PARA CADA ORDEN TOCADA EN ESTA CORRIDA, EL TOTAL  *
010290* APROBADO ACUMULADO (SOLO PAGOS EN ESTADO APROBADO).        *
010300*-----------------------------------------------------------*
010310 30300-IMPRIMO-TOTALES-APROBADO.
010320*-------------------------------
010330
010340     PERFORM 30310-IMPRIMO-UNA-TOCADA THRU FIN-30310
010350         VARYING IX-TOC FROM 1 BY 1
010360           UNTIL IX-TOC > TBL-TOC-CANT.
010370
010380 FIN-30300.
010390     EXIT.
010400
010410 30310-IMPRIMO-UNA-TOCADA.
010420*-------------------------
010430
010440     MOVE 0 TO WS-ACUM-APROBADO.
010450
010460     PERFORM 30320-SUMO-UN-PAGO THRU FIN-30320
010470         VARYING IX-PAG FROM 1 BY 1
010480           UNTIL IX-PAG > TBL-PAG-CANT.
010490
010500     MOVE SPACES                    TO WLINEA.
010510     MOVE TBL-TOC-ORDEN-ID(IX-TOC)   TO WS-ID-ED.
010520     MOVE WS-ID-ED                   TO P1(1:9).
010530     MOVE 'TOTAL APROBADO ORDEN'     TO P21.
010540     MOVE WS-ACUM-APROBADO           TO WS-MONTO-ED.
010550     MOVE WS-MONTO-ED                TO P56.
010560
010570     PERFORM 21400-WRITE-LISTADO.
010580
010590 FIN-30310.
010600     EXIT.
010610
010620 30320-SUMO-UN-PAGO.
010630*-------------------
010640
010650     IF TBL-PAG-ORDEN-ID(IX-PAG) = TBL-TOC-ORDEN-ID(IX-TOC)
010660        AND TBL-PAG-ESTADO(IX-PAG) = 'APROBADO'
010670        ADD TBL-PAG-MONTO(IX-PAG) TO WS-ACUM-APROBADO
010680     END-IF.
010690
010700 FIN-30320.
010710     EXIT.
010720
010730 30400-TOTALES-CONTROL.
010740*---------------------
010750
010760     DISPLAY ' '.
010770     DISPLAY '****************************************'.
010780     DISPLAY 'TOTALES DE CONTROL PGM: ABMPAGOS        '.
010790     DISPLAY '****************************************'.
010800
010810     MOVE WS-LEIDOS-PAGNOV     TO WS-CANT-ED.
010820     DISPLAY '* NOVEDADES LEIDAS                  : '
010830                                 WS-CANT-ED.
010840     MOVE WS-CANT-ALTAS        TO WS-CANT-ED.
010850     DISPLAY '* ALTAS                              : '
010860                                 WS-CANT-ED.
010870     MOVE WS-CANT-MODIFICACIONES TO WS-CANT-ED.
010880     DISPLAY '* MODIFICACIONES                     : '
010890                                 WS-CANT-ED.
010900     MOVE WS-CANT-ERRONEOS     TO WS-CANT-ED.
010910     DISPLAY '* RECHAZADAS POR ERROR               : '
010920                                 WS-CANT-ED.
010930     MOVE WS-GRABADOS-PAGO     TO WS-CANT-ED.
010940     DISPLAY '* PAGOS GRABADOS EN MAESTRO NUEVO    : '
010950                                 WS-CANT-ED.
010960     MOVE TBL-TOC-CANT         TO WS-CANT-ED.
010970     DISPLAY '* ORDENES TOCADAS EN LA CORRIDA      : '
010980                                 WS-CANT-ED.
010990     DISPLAY '****************************************'.
011000
011010 FIN-30400.
011020     EXIT.
011030
011040 31000-CIERRO-ARCHIVOS.
011050*---------------------
011060
011070     IF 88-OPEN-PAGNOV-SI
011080        CLOSE PAGNOV
011090     END-IF.
011100     IF 88-OPEN-PAGO-SI
011110        CLOSE PAGO
011120     END-IF.
011130     IF 88-OPEN-ORDEN-SI
011140        CLOSE ORDEN
011150     END-IF.
011160     IF 88-OPEN-METPAGO-SI
011170        CLOSE METPAGO
011180     END-IF.
011190     IF 88-OPEN-USUARIO-SI
011200        CLOSE USUARIO
011210     END-IF.
011220     IF 88-OPEN-LISTADO-SI
011230        CLOSE LISTADO
011240     END-IF.
011250
011260 FIN-31000.
011270     EXIT.
011280
011290 99999-CANCELO.
011300*-------------
011310
011320     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
011330     PERFORM 31000-CIERRO-ARCHIVOS.
011340     CALL 'CANCELA' USING WCANCELA.
011350     STOP RUN.
011360
011370 FIN-99999.
011380     EXIT.
