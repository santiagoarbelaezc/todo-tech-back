000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE DETALLE DE ORDEN (LINEAS)           *
000030* CLAVE PRIMARIA DE TABLA: DET-ORDEN-ID + DET-PRODUCTO-ID         *
000040* (CLAVE COMPUESTA, ASCENDENTE POR ORDEN Y LUEGO POR PRODUCTO)    *
000050* LONGITUD DE REGISTRO (64)                                      *
000060*----------------------------------------------------------------*
000070 01  REG-DETALLE.
000080     03  DET-CLAVE.
000090         05  DET-ORDEN-ID          PIC  9(09).
000100         05  DET-PRODUCTO-ID       PIC  9(09).
000110     03  DET-ID                    PIC  9(09).
000120     03  DET-CANTIDAD              PIC  9(07).
000130     03  DET-PRECIO-UNITARIO       PIC  S9(9)V99.
000140     03  DET-SUBTOTAL              PIC  S9(9)V99.
000150     03  FILLER                    PIC  X(008).
