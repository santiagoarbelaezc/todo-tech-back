000010*----------------------------------------------------------------*
000020* COPY DE LINEA DE IMPRESION DE LISTADOS DE CONTROL (132 COL.)    *
000030* WLINEA-CAMPOS REDEFINE LA LINEA EN CAMPOS POSICIONALES P<COL>   *
000040*----------------------------------------------------------------*
000050 01  WLINEA                        PIC  X(132).
000060 01  WLINEA-CAMPOS REDEFINES WLINEA.
000070     05  P1                        PIC  X(20).
000080     05  P21                       PIC  X(15).
000090     05  P36                       PIC  X(20).
000100     05  P56                       PIC  X(15).
000110     05  P71                       PIC  X(15).
000120     05  P86                       PIC  X(20).
000130     05  P106                      PIC  X(27).
