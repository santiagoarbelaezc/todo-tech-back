000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       ABMPRODU.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     04/06/1990.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* ESTE PROGRAMA REALIZA ABM DE PRODUCTOS.                    *
000130* SE LEE EL ARCHIVO DE NOVEDADES DE PRODUCTOS (PRDNOV) Y     *
000140* POR CADA NOVEDAD SE ACTUALIZA UNA TABLA EN MEMORIA CARGADA *
000150* DESDE EL MAESTRO DE PRODUCTOS; AL FINALIZAR LA CORRIDA LA  *
000160* TABLA SE VUELCA COMPLETA AL MAESTRO.                       *
000170*-----------------------------------------------------------*
000180* REGLA DE ESTADO DEL PRODUCTO (VER 20xxx-DERIVO-ESTADO):    *
000190*  - ALTA: SI NO VIENE PRDNOV-ESTADO, SE TOMA ACTIVO; LUEGO, *
000200*    SIN IMPORTAR LO ANTERIOR, SI EL STOCK QUEDA EN CERO O   *
000210*    MENOS SE FUERZA A AGOTADO.                              *
000220*  - MODIFICACION: SOLO SE FUERZA A AGOTADO CUANDO LA        *
000230*    NOVEDAD NO TRAE ESTADO Y EL STOCK RESULTANTE ES <= 0;   *
000240*    UN ESTADO EXPLICITO EN LA NOVEDAD NUNCA SE PISA.        *
000250*  - CAMBIO DE ESTADO (COD-NOVEDAD 'E'): ALTERNA ACTIVO <->  *
000260*    INACTIVO; SI EL ACTUAL ES AGOTADO PASA A ACTIVO; NO     *
000270*    MIRA EL STOCK EN ESTE CASO (ASI LO HACE EL ORIGEN).     *
000280*-----------------------------------------------------------*
000290* HISTORIAL DE CAMBIOS                                       *
000300*-----------------------------------------------------------*
000310* 04/06/1990 EPB ----- VERSION ORIGINAL.                      *   ORIGINAL
000320* 26/11/1993 EPB ----- TK-0145: SE AGREGA VALIDACION DE       *   TK-0145 
000330*                      NOMBRE DE PRODUCTO DUPLICADO.         *    TK-0145 
000340* 30/01/1997 RQ  ----- TK-0410: SE INCORPORA LA NOVEDAD DE    *   TK-0410 
000350*                      CAMBIO DE ESTADO (COD-NOVEDAD 'E'),    *   TK-0410 
000360*                      SEPARADA DE LA MODIFICACION COMUN.     *   TK-0410 
000370* 14/12/1998 RQ  ----- TK-0512 (Y2K): SIN CAMPOS DE FECHA EN  *   TK-0512 
000380*                      EL MAESTRO DE PRODUCTOS; SIN CAMBIOS.  *   TK-0512 
000390* 22/08/2008 MVZ ----- TK-1010: SE ACLARA EN COMENTARIOS QUE  *   TK-1010 
000400*                      EL CAMBIO DE ESTADO MANUAL NO VUELVE   *   TK-1010 
000410*                      A CHEQUEAR STOCK (A PEDIDO DE NEGOCIO).*   TK-1010 
000420*-----------------------------------------------------------*
000430
000440 ENVIRONMENT DIVISION.
000450*--------------------
000460
000470 CONFIGURATION SECTION.
000480*---------------------
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 INPUT-OUTPUT SECTION.
000530*--------------------
000540
000550 FILE-CONTROL.
000560*------------
000570
000580     SELECT PRDNOV           ASSIGN TO "PRDNOV"
000590                             ORGANIZATION IS LINE SEQUENTIAL
000600                             FILE STATUS  IS FS-PRDNOV.
000610
000620     SELECT PRODUCTO         ASSIGN TO "PRODUCTO"
000630                             ORGANIZATION IS SEQUENTIAL
000640                             FILE STATUS  IS FS-PRODUCTO.
000650
000660     SELECT LISTADO          ASSIGN TO "LISTADO"
000670                             ORGANIZATION IS LINE SEQUENTIAL
000680                             FILE STATUS  IS FS-LISTADO.
000690
000700 DATA DIVISION.
000710*-------------
000720
000730 FILE SECTION.
000740*------------
000750
000760 FD  PRDNOV
000770     RECORDING MODE IS F
000780     BLOCK 0.
000790 01  REG-PRDNOV-FD                  PIC  X(1073).
000800
000810 FD  PRODUCTO
000820     RECORDING MODE IS F
000830     BLOCK 0.
000840 01  REG-PRODUCTO-FD                PIC  X(1096).
000850
000860 FD  LISTADO
000870     RECORDING MODE IS F
000880     BLOCK 0.
000890 01  REG-LISTADO-FD                 PIC  X(132).
000900
000910
000920 WORKING-STORAGE SECTION.
000930*-----------------------
000940 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMPRODU'.
000950
000960 77  FS-PRDNOV                     PIC  X(02) VALUE ' '.
000970     88 88-FS-PRDNOV-OK                       VALUE '00'.
000980     88 88-FS-PRDNOV-EOF                      VALUE '10'.
000990
001000 77  FS-PRODUCTO                   PIC  X(02) VALUE ' '.
001010     88 88-FS-PRODUCTO-OK                     VALUE '00'.
001020     88 88-FS-PRODUCTO-EOF                    VALUE '10'.
001030
001040 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
001050     88 88-FS-LISTADO-OK                      VALUE '00'.
001060
001070 77  WS-OPEN-PRDNOV                PIC  X     VALUE 'N'.
001080     88 88-OPEN-PRDNOV-SI                     VALUE 'S'.
001090 77  WS-OPEN-PRODUCTO              PIC  X     VALUE 'N'.
001100     88 88-OPEN-PRODUCTO-SI                   VALUE 'S'.
001110 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
001120     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
001130
001140 77  WS-PRDNOV-ERROR               PIC  X     VALUE 'N'.
001150     88 88-PRDNOV-ERROR-SI                    VALUE 'S'.
001160     88 88-PRDNOV-ERROR-NO                     VALUE 'N'.
001170
001180 77  WCN-MAX-PRODUCTOS             PIC  9(05) COMP VALUE 4000.
001190 77  WS-LEIDOS-PRDNOV              PIC  9(09) COMP VALUE 0.
001200 77  WS-LEIDOS-PRODUCTO            PIC  9(09) COMP VALUE 0.
001210 77  WS-GRABADOS-PRODUCTO          PIC  9(09) COMP VALUE 0.
001220 77  WS-CANT-ALTAS                 PIC  9(09) COMP VALUE 0.
001230 77  WS-CANT-MODIFICACIONES        PIC  9(09) COMP VALUE 0.
001240 77  WS-CANT-CAMBIOS-ESTADO        PIC  9(09) COMP VALUE 0.
001250 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
001260 77  WS-PROX-PRD-ID                PIC  9(09) COMP VALUE 0.
001270 77  WS-SUBE                       PIC  9(05) COMP VALUE 0.
001280 77  WS-SUBE-NOMBRE                PIC  9(05) COMP VALUE 0.
001290 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
001300
001310 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001320 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
001330
001340 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
001350 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001360     03  WS-FEC-PROC-CCYY          PIC  9(04).
001370     03  WS-FEC-PROC-MM            PIC  9(02).
001380     03  WS-FEC-PROC-DD            PIC  9(02).
001390
001400*-----------------------------------------------
001410* TABLA EN MEMORIA DEL MAESTRO DE PRODUCTOS
001420*-----------------------------------------------
001430 01  TBL-PRODUCTOS.
001440     05  TBL-PRD-CANT              PIC  9(05) COMP VALUE 0.
001450     05  TBL-PRD-ENTRY OCCURS 1 TO 4000 TIMES
001460                       DEPENDING ON TBL-PRD-CANT
001470                       INDEXED BY IX-PRD.
001480         10  TBL-PRD-CODIGO        PIC  X(30).
001490         10  TBL-PRD-ID            PIC  9(09).
001500         10  TBL-PRD-ID-R REDEFINES TBL-PRD-ID
001510                                   PIC  X(09).
001520         10  TBL-PRD-NOMBRE        PIC  X(120).
001530         10  TBL-PRD-DESCRIPCION   PIC  X(500).
001540         10  TBL-PRD-CATEGORIA-ID  PIC  9(09).
001550         10  TBL-PRD-PRECIO        PIC  S9(9)V99.
001560         10  TBL-PRD-STOCK         PIC  S9(7).
001570         10  TBL-PRD-IMAGEN-URL    PIC  X(255).
001580         10  TBL-PRD-MARCA         PIC  X(100).
001590         10  TBL-PRD-GARANTIA      PIC  9(05).
001600         10  TBL-PRD-ESTADO        PIC  X(30).
001610         10  FILLER                PIC  X(08).
001620
001630*------------------------------------
001640* DEFINICION DEL REGISTRO MAESTRO
001650*------------------------------------
001660 COPY WPRODUC.
001670
001680*-----------------------------------------------
001690* DEFINICION DEL REGISTRO DE NOVEDAD
001700*-----------------------------------------------
001710 COPY WPRDNOV.
001720
001730*------------------------------------
001740* DEFINICION DE LINEA DE IMPRESION
001750*------------------------------------
001760 COPY WLINEA132.
001770
001780*-----------------------------------------------
001790* AREA DE COMUNICACION CON LA RUTINA CANCELA
001800*-----------------------------------------------
001810 COPY WCANCELA.
001820
001830
001840 PROCEDURE DIVISION.
001850*------------------
001860
001870 00000-CUERPO-PRINCIPAL.
001880*-----------------------
001890
001900     PERFORM 10000-INICIO.
001910
001920     PERFORM 20000-PROCESO
001930       UNTIL 88-FS-PRDNOV-EOF.
001940
001950     PERFORM 30000-FINALIZO.
001960
001970     STOP RUN.
001980
001990 10000-INICIO.
002000*-------------
002010
002020     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
002030
002040     PERFORM 10100-ABRO-ARCHIVOS.
002050     PERFORM 10200-CARGO-TABLA-PRODUCTO.
002060     PERFORM 10300-CIERRO-PRODUCTO-ENTRADA.
002070     PERFORM 11000-READ-PRDNOV.
002080
002090 FIN-10000.
002100     EXIT.
002110
002120 10100-ABRO-ARCHIVOS.
002130*-------------------
002140
002150     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
002160
002170     OPEN INPUT PRDNOV.
002180     IF NOT 88-FS-PRDNOV-OK
002190        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002200        MOVE 'PRDNOV  '        TO WCANCELA-RECURSO
002210        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002220        MOVE FS-PRDNOV         TO WCANCELA-CODRET
002230        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002240        PERFORM 99999-CANCELO
002250     END-IF.
002260     SET 88-OPEN-PRDNOV-SI     TO TRUE.
002270
002280     OPEN INPUT PRODUCTO.
002290     IF NOT 88-FS-PRODUCTO-OK
002300        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002310        MOVE 'PRODUCTO'        TO WCANCELA-RECURSO
002320        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002330        MOVE FS-PRODUCTO       TO WCANCELA-CODRET
002340        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002350        PERFORM 99999-CANCELO
002360     END-IF.
002370     SET 88-OPEN-PRODUCTO-SI   TO TRUE.
002380
002390     OPEN OUTPUT LISTADO.
002400     IF NOT 88-FS-LISTADO-OK
002410        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002420        MOVE 'LISTADO '        TO WCANCELA-RECURSO
002430        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
002440        MOVE FS-LISTADO        TO WCANCELA-CODRET
002450        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002460        PERFORM 99999-CANCELO
002470     END-IF.
002480     SET 88-OPEN-LISTADO-SI    TO TRUE.
002490
002500 FIN-10100.
002510     EXIT.
002520
002530 10200-CARGO-TABLA-PRODUCTO.
002540*---------------------------
002550
002560     MOVE '10200-CARGO-TABLA-PRODUCTO' TO WS-PARRAFO.
002570
002580     PERFORM 10210-LEO-UN-PRODUCTO.
002590
002600     PERFORM 10220-CARGA-UNA-ENTRADA THRU FIN-10220
002610         UNTIL 88-FS-PRODUCTO-EOF.
002620
002630 FIN-10200.
002640     EXIT.
002650
002660 10210-LEO-UN-PRODUCTO.
002670*----------------------
002680
002690     INITIALIZE REG-PRODUCTO.
002700     READ PRODUCTO INTO REG-PRODUCTO.
002710
002720     IF NOT 88-FS-PRODUCTO-OK AND NOT 88-FS-PRODUCTO-EOF
002730        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002740        MOVE 'PRODUCTO'        TO WCANCELA-RECURSO
002750        MOVE 'READ'            TO WCANCELA-OPERACION
002760        MOVE FS-PRODUCTO       TO WCANCELA-CODRET
002770        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
002780        PERFORM 99999-CANCELO
002790     END-IF.
002800
002810 FIN-10210.
002820     EXIT.
002830
002840 10220-CARGA-UNA-ENTRADA.
002850*------------------------
002860
002870     ADD 1                  TO WS-LEIDOS-PRODUCTO.
002880     ADD 1                  TO TBL-PRD-CANT.
002890     SET IX-PRD             TO TBL-PRD-CANT.
002900     MOVE PRD-CODIGO        TO TBL-PRD-CODIGO(IX-PRD).
002910     MOVE PRD-ID            TO TBL-PRD-ID(IX-PRD).
002920     MOVE PRD-NOMBRE        TO TBL-PRD-NOMBRE(IX-PRD).
002930     MOVE PRD-DESCRIPCION   TO TBL-PRD-DESCRIPCION(IX-PRD).
002940     MOVE PRD-CATEGORIA-ID  TO TBL-PRD-CATEGORIA-ID(IX-PRD).
002950     MOVE PRD-PRECIO        TO TBL-PRD-PRECIO(IX-PRD).
002960     MOVE PRD-STOCK         TO TBL-PRD-STOCK(IX-PRD).
002970     MOVE PRD-IMAGEN-URL    TO TBL-PRD-IMAGEN-URL(IX-PRD).
002980     MOVE PRD-MARCA         TO TBL-PRD-MARCA(IX-PRD).
002990     MOVE PRD-GARANTIA      TO TBL-PRD-GARANTIA(IX-PRD).
003000     MOVE PRD-ESTADO        TO TBL-PRD-ESTADO(IX-PRD).
003010     IF PRD-ID > WS-PROX-PRD-ID
003020        MOVE PRD-ID         TO WS-PROX-PRD-ID
003030     END-IF.
003040
003050     PERFORM 10210-LEO-UN-PRODUCTO.
003060
003070 FIN-10220.
003080     EXIT.
003090
003100 10300-CIERRO-PRODUCTO-ENTRADA.
003110*------------------------------
003120
003130     CLOSE PRODUCTO.
003140     SET 88-OPEN-PRODUCTO-SI TO FALSE.
003150
003160 FIN-10300.
003170     EXIT.
003180
003190 11000-READ-PRDNOV.
003200*------------------
003210
003220     MOVE '11000-READ-PRDNOV'      TO WS-PARRAFO.
003230
003240     INITIALIZE REG-PRDNOV.
003250     READ PRDNOV INTO REG-PRDNOV.
003260
003270     EVALUATE TRUE
003280         WHEN 88-FS-PRDNOV-OK
003290              ADD 1               TO WS-LEIDOS-PRDNOV
003300         WHEN 88-FS-PRDNOV-EOF
003310              CONTINUE
003320         WHEN OTHER
003330              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003340              MOVE 'PRDNOV  '        TO WCANCELA-RECURSO
003350              MOVE 'READ'            TO WCANCELA-OPERACION
003360              MOVE FS-PRDNOV         TO WCANCELA-CODRET
003370              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003380              PERFORM 99999-CANCELO
003390     END-EVALUATE.
003400
003410 FIN-11000.
003420     EXIT.
003430
003440 20000-PROCESO.
003450*-------------
003460
003470     SET 88-PRDNOV-ERROR-NO TO TRUE.
003480     MOVE SPACES              TO WS-MJE-ERROR.
003490
003500     PERFORM 20100-VALIDO-NOVEDAD.
003510
003520     IF 88-PRDNOV-ERROR-NO
003530        PERFORM 20200-ACTUALIZO-TABLA
003540     ELSE
003550        ADD 1                 TO WS-CANT-ERRONEOS
003560     END-IF.
003570
003580     PERFORM 21100-IMPRIMO-DETALLE.
003590
003600     PERFORM 11000-READ-PRDNOV.
003610
003620 FIN-20000.
003630     EXIT.
003640
003650 20100-VALIDO-NOVEDAD.
003660*---------------------
003670
003680     IF PRDNOV-CODIGO = SPACES
003690        SET 88-PRDNOV-ERROR-SI TO TRUE
003700        MOVE 'CODIGO NO INFORMADO' TO WS-MJE-ERROR
003710     END-IF.
003720
003730     IF 88-PRDNOV-ERROR-NO
003740        IF NOT 88-PRDNOV-ES-ALTA         AND
003750           NOT 88-PRDNOV-ES-MODIF         AND
003760           NOT 88-PRDNOV-ES-CAMBIO-ESTADO
003770           SET 88-PRDNOV-ERROR-SI TO TRUE
003780           MOVE 'COD. NOVEDAD INVALIDO (A,M,E)' TO WS-MJE-ERROR
003790        END-IF
003800     END-IF.
003810
003820     IF 88-PRDNOV-ERROR-NO
003830        PERFORM 20110-BUSCO-CODIGO
003840        EVALUATE TRUE
003850            WHEN 88-PRDNOV-ES-ALTA
003860                 IF WS-SUBE > 0
003870                    SET 88-PRDNOV-ERROR-SI TO TRUE
003880                    MOVE 'ALTA DE PRODUCTO EXISTENTE'
003890                      TO WS-MJE-ERROR
003900                 ELSE
003910                    IF PRDNOV-NOMBRE = SPACES
003920                       SET 88-PRDNOV-ERROR-SI TO TRUE
003930                       MOVE 'ALTA SIN NOMBRE' TO WS-MJE-ERROR
003940                    END-IF
003950                 END-IF
003960            WHEN 88-PRDNOV-ES-MODIF OR 88-PRDNOV-ES-CAMBIO-ESTADO
003970                 IF WS-SUBE = 0
003980                    SET 88-PRDNOV-ERROR-SI TO TRUE
003990                    MOVE 'PRODUCTO INEXISTENTE'
004000                      TO WS-MJE-ERROR
004010                 END-IF
004020        END-EVALUATE
004030     END-IF.
004040
004050     IF 88-PRDNOV-ERROR-NO
004060        IF PRDNOV-NOMBRE NOT = SPACES
004070           PERFORM 20120-BUSCO-NOMBRE-AJENO
004080           IF WS-SUBE-NOMBRE > 0
004090              SET 88-PRDNOV-ERROR-SI TO TRUE
004100              MOVE 'NOMBRE YA EXISTENTE EN OTRO PRODUCTO'
004110                TO WS-MJE-ERROR
004120           END-IF
004130        END-IF
004140     END-IF.
004150
004160 FIN-20100.
004170     EXIT.
004180
004190 20110-BUSCO-CODIGO.
004200*-------------------
004210
004220     MOVE 0 TO WS-SUBE.
004230     SET IX-PRD TO 1.
004240     SEARCH TBL-PRD-ENTRY
004250         AT END CONTINUE
004260         WHEN TBL-PRD-CODIGO(IX-PRD) = PRDNOV-CODIGO
004270              SET WS-SUBE TO IX-PRD
004280     END-SEARCH.
004290
004300 FIN-20110.
004310     EXIT.
004320
004330 20120-BUSCO-NOMBRE-AJENO.
004340*-------------------------
004350
004360     MOVE 0 TO WS-SUBE-NOMBRE.
004370     SET IX-PRD TO 1.
004380     SEARCH TBL-PRD-ENTRY
004390         AT END CONTINUE
004400         WHEN TBL-PRD-NOMBRE(IX-PRD) = PRDNOV-NOMBRE
004410          AND TBL-PRD-CODIGO(IX-PRD) NOT = PRDNOV-CODIGO
004420              SET WS-SUBE-NOMBRE TO IX-PRD
004430     END-SEARCH.
004440
004450 FIN-20120.
004460     EXIT.
004470
004480 20200-ACTUALIZO-TABLA.
004490*----------------------
004500
004510     EVALUATE TRUE
004520         WHEN 88-PRDNOV-ES-ALTA
004530              PERFORM 20300-ALTA-PRODUCTO
004540         WHEN 88-PRDNOV-ES-MODIF
004550              PERFORM 20400-MODIFICA-PRODUCTO
004560         WHEN 88-PRDNOV-ES-CAMBIO-ESTADO
004570              PERFORM 20500-CAMBIA-ESTADO-PRODUCTO
004580     END-EVALUATE.
004590
004600 FIN-20200.
004610     EXIT.
004620
004630 20300-ALTA-PRODUCTO.
004640*--------------------
004650
004660     ADD 1                  TO TBL-PRD-CANT.
004670     SET IX-PRD             TO TBL-PRD-CANT.
004680     ADD 1                  TO WS-PROX-PRD-ID.
004690
004700     MOVE PRDNOV-CODIGO         TO TBL-PRD-CODIGO(IX-PRD).
004710     MOVE WS-PROX-PRD-ID        TO TBL-PRD-ID(IX-PRD).
004720     MOVE PRDNOV-NOMBRE         TO TBL-PRD-NOMBRE(IX-PRD).
004730     MOVE PRDNOV-DESCRIPCION    TO TBL-PRD-DESCRIPCION(IX-PRD).
004740     MOVE PRDNOV-CATEGORIA-ID   TO TBL-PRD-CATEGORIA-ID(IX-PRD).
004750     MOVE PRDNOV-PRECIO         TO TBL-PRD-PRECIO(IX-PRD).
004760     MOVE PRDNOV-STOCK          TO TBL-PRD-STOCK(IX-PRD).
004770     MOVE PRDNOV-IMAGEN-URL     TO TBL-PRD-IMAGEN-URL(IX-PRD).
004780     MOVE PRDNOV-MARCA          TO TBL-PRD-MARCA(IX-PRD).
004790     MOVE PRDNOV-GARANTIA       TO TBL-PRD-GARANTIA(IX-PRD).
004800
004810     IF PRDNOV-ESTADO = SPACES
004820        MOVE 'ACTIVO'           TO TBL-PRD-ESTADO(IX-PRD)
004830     ELSE
004840        MOVE PRDNOV-ESTADO      TO TBL-PRD-ESTADO(IX-PRD)
004850     END-IF.
004860
004870     IF TBL-PRD-STOCK(IX-PRD) NOT > 0
004880        MOVE 'AGOTADO'          TO TBL-PRD-ESTADO(IX-PRD)
004890     END-IF.
004900
004910     ADD 1                  TO WS-CANT-ALTAS.
004920     MOVE 'ALTA DE PRODUCTO EFECTUADA' TO WS-MJE-ERROR.
004930
004940 FIN-20300.
004950     EXIT.
004960
004970 20400-MODIFICA-PRODUCTO.
004980*------------------------
004990
005000     IF PRDNOV-NOMBRE NOT = SPACES
005010        MOVE PRDNOV-NOMBRE      TO TBL-PRD-NOMBRE(IX-PRD)
005020     END-IF.
005030     IF PRDNOV-DESCRIPCION NOT = SPACES
005040        MOVE PRDNOV-DESCRIPCION TO TBL-PRD-DESCRIPCION(IX-PRD)
005050     END-IF.
005060     IF PRDNOV-CATEGORIA-ID NOT = 0
005070        MOVE PRDNOV-CATEGORIA-ID
005080                                TO TBL-PRD-CATEGORIA-ID(IX-PRD)
005090     END-IF.
005100     IF PRDNOV-PRECIO NOT = 0
005110        MOVE PRDNOV-PRECIO      TO TBL-PRD-PRECIO(IX-PRD)
005120     END-IF.
005130     IF PRDNOV-IMAGEN-URL NOT = SPACES
005140        MOVE PRDNOV-IMAGEN-URL  TO TBL-PRD-IMAGEN-URL(IX-PRD)
005150     END-IF.
005160     IF PRDNOV-MARCA NOT = SPACES
005170        MOVE PRDNOV-MARCA       TO TBL-PRD-MARCA(IX-PRD)
005180     END-IF.
005190     IF PRDNOV-GARANTIA NOT = 0
005200        MOVE PRDNOV-GARANTIA    TO TBL-PRD-GARANTIA(IX-PRD)
005210     END-IF.
005220     IF PRDNOV-STOCK NOT = 0
005230        MOVE PRDNOV-STOCK       TO TBL-PRD-STOCK(IX-PRD)
005240     END-IF.
005250
005260     IF PRDNOV-ESTADO NOT = SPACES
005270        MOVE PRDNOV-ESTADO      TO TBL-PRD-ESTADO(IX-PRD)
005280     ELSE
005290        IF TBL-PRD-STOCK(IX-PRD) NOT > 0
005300           MOVE 'AGOTADO'       TO TBL-PRD-ESTADO(IX-PRD)
005310        END-IF
005320     END-IF.
005330
005340     ADD 1                  TO WS-CANT-MODIFICACIONES.
005350     MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR.
005360
005370 FIN-20400.
005380     EXIT.
005390
005400 20500-CAMBIA-ESTADO-PRODUCTO.
005410*-----------------------------
005420
005430     IF TBL-PRD-ESTADO(IX-PRD) = 'ACTIVO'
005440        MOVE 'INACTIVO'        TO TBL-PRD-ESTADO(IX-PRD)
005450     ELSE
005460        MOVE 'ACTIVO'          TO TBL-PRD-ESTADO(IX-PRD)
005470     END-IF.
005480
005490     ADD 1                  TO WS-CANT-CAMBIOS-ESTADO.
005500     MOVE 'CAMBIO DE ESTADO EFECTUADO' TO WS-MJE-ERROR.
005510
005520 FIN-20500.
005530     EXIT.
005540
005550 21100-IMPRIMO-DETALLE.
005560*---------------------
005570
005580     MOVE SPACES              TO WLINEA.
005590     MOVE PRDNOV-CODIGO       TO P1.
005600     MOVE PRDNOV-COD-NOVEDAD  TO P21(1:1).
005610     MOVE PRDNOV-NOMBRE(1:20) TO P36.
005620     MOVE WS-MJE-ERROR(1:20)  TO P86.
005630
005640     PERFORM 21400-WRITE-LISTADO.
005650
005660 FIN-21100.
005670     EXIT.
005680
005690 21400-WRITE-LISTADO.
005700*-------------------
005710
005720     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
005730
005740     WRITE REG-LISTADO-FD FROM WLINEA.
005750
005760     IF NOT 88-FS-LISTADO-OK
005770        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005780        MOVE 'LISTADO '        TO WCANCELA-RECURSO
005790        MOVE 'WRITE'           TO WCANCELA-OPERACION
005800        MOVE FS-LISTADO        TO WCANCELA-CODRET
005810        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
005820        PERFORM 99999-CANCELO
005830     END-IF.
005840
005850 FIN-21400.
005860     EXIT.
005870
005880 30000-FINALIZO.
005890*--------------
005900
005910     PERFORM 30100-GRABO-TABLA-A-MAESTRO.
005920     PERFORM 30200-TOTALES-CONTROL.
005930     PERFORM 31000-CIERRO-ARCHIVOS.
005940
005950 FIN-30000.
005960     EXIT.
005970
005980 30100-GRABO-TABLA-A-MAESTRO.
005990*----------------------------
006000
006010     MOVE '30100-GRABO-TABLA-A-MAESTRO' TO WS-PARRAFO.
006020
006030     OPEN OUTPUT PRODUCTO.
006040     IF NOT 88-FS-PRODUCTO-OK
006050        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006060        MOVE 'PRODUCTO'        TO WCANCELA-RECURSO
006070        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
006080        MOVE FS-PRODUCTO       TO WCANCELA-CODRET
006090        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
006100        PERFORM 99999-CANCELO
006110     END-IF.
006120     SET 88-OPEN-PRODUCTO-SI TO TRUE.
006130
006140     PERFORM 30110-GRABO-UNA-ENTRADA THRU FIN-30110
006150         VARYING IX-PRD FROM 1 BY 1
006160           UNTIL IX-PRD > TBL-PRD-CANT.
006170
006180 FIN-30100.
006190     EXIT.
006200
006210 30110-GRABO-UNA-ENTRADA.
006220*------------------------
006230
006240     INITIALIZE REG-PRODUCTO.
006250     MOVE TBL-PRD-CODIGO(IX-PRD)       TO PRD-CODIGO.
006260     MOVE TBL-PRD-ID(IX-PRD)           TO PRD-ID.
006270     MOVE TBL-PRD-NOMBRE(IX-PRD)       TO PRD-NOMBRE.
006280     MOVE TBL-PRD-DESCRIPCION(IX-PRD)  TO PRD-DESCRIPCION.
006290     MOVE TBL-PRD-CATEGORIA-ID(IX-PRD) TO PRD-CATEGORIA-ID.
006300     MOVE TBL-PRD-PRECIO(IX-PRD)       TO PRD-PRECIO.
006310     MOVE TBL-PRD-STOCK(IX-PRD)        TO PRD-STOCK.
006320     MOVE TBL-PRD-IMAGEN-URL(IX-PRD)   TO PRD-IMAGEN-URL.
006330     MOVE TBL-PRD-MARCA(IX-PRD)        TO PRD-MARCA.
006340     MOVE TBL-PRD-GARANTIA(IX-PRD)     TO PRD-GARANTIA.
006350     MOVE TBL-PRD-ESTADO(IX-PRD)       TO PRD-ESTADO.
006360     WRITE REG-PRODUCTO-FD FROM REG-PRODUCTO.
006370     IF 88-FS-PRODUCTO-OK
006380        ADD 1                TO WS-GRABADOS-PRODUCTO
006390     ELSE
006400        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
006410        MOVE 'PRODUCTO'        TO WCANCELA-RECURSO
006420        MOVE 'WRITE'           TO WCANCELA-OPERACION
006430        MOVE FS-PRODUCTO       TO WCANCELA-CODRET
006440        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
006450        PERFORM 99999-CANCELO
006460     END-IF.
006470
006480 FIN-30110.
006490     EXIT.
006500
006510 30200-TOTALES-CONTROL.
006520*---------------------
006530
006540     DISPLAY ' '.
006550     DISPLAY '****************************************'.
006560     DISPLAY 'TOTALES DE CONTROL PGM: ABMPRODU        '.
006570     DISPLAY '****************************************'.
006580
006590     MOVE WS-LEIDOS-PRDNOV     TO WS-CANT-ED.
006600     DISPLAY '* NOVEDADES LEIDAS                  : '
006610                                 WS-CANT-ED.
006620     MOVE WS-CANT-ALTAS        TO WS-CANT-ED.
006630     DISPLAY '* ALTAS                              : '
006640                                 WS-CANT-ED.
006650     MOVE WS-CANT-MODIFICACIONES TO WS-CANT-ED.
006660     DISPLAY '* MODIFICACIONES                     : '
006670                                 WS-CANT-ED.
006680     MOVE WS-CANT-CAMBIOS-ESTADO TO WS-CANT-ED.
006690     DISPLAY '* CAMBIOS DE ESTADO                  : '
006700                                 WS-CANT-ED.
006710     MOVE WS-CANT-ERRONEOS     TO WS-CANT-ED.
006720     DISPLAY '* RECHAZADAS POR ERROR               : '
006730                                 WS-CANT-ED.
006740     MOVE WS-GRABADOS-PRODUCTO TO WS-CANT-ED.
006750     DISPLAY '* PRODUCTOS GRABADOS EN MAESTRO NUEVO: '
006760                                 WS-CANT-ED.
006770     DISPLAY '****************************************'.
006780
006790 FIN-30200.
006800     EXIT.
006810
006820 31000-CIERRO-ARCHIVOS.
006830*---------------------
006840
006850     IF 88-OPEN-PRDNOV-SI
006860        CLOSE PRDNOV
006870     END-IF.
006880     IF 88-OPEN-PRODUCTO-SI
006890        CLOSE PRODUCTO
006900     END-IF.
006910     IF 88-OPEN-LISTADO-SI
006920        CLOSE LISTADO
006930     END-IF.
006940
006950 FIN-31000.
006960     EXIT.
006970
006980 99999-CANCELO.
006990*-------------
007000
007010     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
007020     PERFORM 31000-CIERRO-ARCHIVOS.
007030     CALL 'CANCELA' USING WCANCELA.
007040     STOP RUN.
007050
007060 FIN-99999.
007070     EXIT.
