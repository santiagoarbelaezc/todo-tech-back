000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE NOVEDADES DE USUARIOS                      *
000030* COD-NOVEDAD: A-ALTA  M-MODIFICACION  B-BAJA LOGICA              *
000040* LA MODIFICACION DE USUARIO PISA TODOS LOS CAMPOS SIN EXCEPCION  *
000050* (NO HAY SEMANTICA DE "CAMPO NO INFORMADO" PARA ESTE MAESTRO)    *
000060*----------------------------------------------------------------*
000070 01  REG-USRNOV.
000080     03  USRNOV-CLAVE.
000090         05  USRNOV-CEDULA         PIC  X(15).
000100     03  USRNOV-COD-NOVEDAD        PIC  X(01).
000110         88  88-USRNOV-ES-ALTA               VALUE 'A'.
000120         88  88-USRNOV-ES-MODIF              VALUE 'M'.
000130         88  88-USRNOV-ES-BAJA                VALUE 'B'.
000140     03  USRNOV-NOMBRE             PIC  X(120).
000150     03  USRNOV-CORREO             PIC  X(150).
000160     03  USRNOV-TELEFONO           PIC  X(10).
000170     03  USRNOV-NOMBRE-USUARIO     PIC  X(60).
000180     03  USRNOV-CONTRASENA         PIC  X(255).
000190     03  USRNOV-TIPO               PIC  X(30).
000200     03  FILLER                    PIC  X(010).
