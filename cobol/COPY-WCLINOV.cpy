000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE NOVEDADES DE CLIENTES                      *
000030* COD-NOVEDAD: A-ALTA  M-MODIFICACION                            *
000040* EN MODIFICACION, CAMPO = SPACES/LOW-VALUES SIGNIFICA            *
000050* "NO INFORMADO" Y NO SE TOCA EL VALOR DEL MAESTRO                *
000060*----------------------------------------------------------------*
000070 01  REG-CLINOV.
000080     03  CLINOV-CLAVE.
000090         05  CLINOV-CEDULA         PIC  X(15).
000100     03  CLINOV-COD-NOVEDAD        PIC  X(01).
000110         88  88-CLINOV-ES-ALTA               VALUE 'A'.
000120         88  88-CLINOV-ES-MODIF              VALUE 'M'.
000130     03  CLINOV-NOMBRE             PIC  X(120).
000140     03  CLINOV-CORREO             PIC  X(150).
000150     03  CLINOV-TIPO               PIC  X(20).
000160     03  FILLER                    PIC  X(013).
