000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE PAGOS                               *
000030* CLAVE PRIMARIA DE TABLA: PAG-NUMERO-TRANSACCION (ASCENDENTE)    *
000040* CUANDO NO SE INFORMA NUMERO DE TRANSACCION SE USA PAG-ID        *
000050* COMO CLAVE DE TABLA (VER 11100-ARMO-CLAVE EN ABMPAGOS)          *
000060* LONGITUD DE REGISTRO (443)                                     *
000070*----------------------------------------------------------------*
000080 01  REG-PAGO.
000090     03  PAG-CLAVE.
000100         05  PAG-NUMERO-TRANSACCION PIC  X(100).
000110     03  PAG-ID                    PIC  9(09).
000120     03  PAG-ORDEN-ID              PIC  9(09).
000130     03  PAG-MONTO                 PIC  S9(9)V99.
000140     03  PAG-METODO-PAGO-ID        PIC  9(09).
000150     03  PAG-FECHA-PAGO            PIC  9(08).
000160     03  PAG-FECHA-PAGO-R REDEFINES PAG-FECHA-PAGO.
000170         05  PAG-FECPAGO-CCYY      PIC  9(04).
000180         05  PAG-FECPAGO-MM        PIC  9(02).
000190         05  PAG-FECPAGO-DD        PIC  9(02).
000200     03  PAG-USUARIO-ID            PIC  9(09).
000210     03  PAG-COMPROBANTE           PIC  X(255).
000220     03  PAG-ESTADO-PAGO           PIC  X(20).
000230         88  88-PAG-PENDIENTE                VALUE 'PENDIENTE'.
000240         88  88-PAG-APROBADO                 VALUE 'APROBADO'.
000250         88  88-PAG-RECHAZADO                VALUE 'RECHAZADO'.
000260     03  FILLER                    PIC  X(013).
