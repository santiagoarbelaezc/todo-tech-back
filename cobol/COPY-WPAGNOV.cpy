000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE NOVEDADES DE PAGOS                         *
000030* COD-NOVEDAD: A-ALTA  M-MODIFICACION                            *
000040* NUMTRANSAC = SPACES SIGNIFICA "NO INFORMADO" (SE ACEPTA, NO     *
000050* SE VALIDA UNICIDAD)                                             *
000060* FECHAPAGO = ZEROS Y ESTADOPAGO = SPACES TOMAN DEFAULT EN        *
000070* 20300-ALTA-PAGO                                                 *
000080*----------------------------------------------------------------*
000090 01  REG-PAGNOV.
000100     03  PAGNOV-CLAVE.
000110         05  PAGNOV-NUMTRANSAC-ACTUAL PIC  X(100).
000120     03  PAGNOV-COD-NOVEDAD        PIC  X(01).
000130         88  88-PAGNOV-ES-ALTA                VALUE 'A'.
000140         88  88-PAGNOV-ES-MODIF               VALUE 'M'.
000150     03  PAGNOV-ORDEN-ID           PIC  9(09).
000160     03  PAGNOV-MONTO              PIC  S9(9)V99.
000170     03  PAGNOV-METODO-PAGO-ID     PIC  9(09).
000180     03  PAGNOV-NUMTRANSAC-NUEVO   PIC  X(100).
000190     03  PAGNOV-FECHA-PAGO         PIC  9(08).
000200     03  PAGNOV-USUARIO-ID         PIC  9(09).
000210     03  PAGNOV-COMPROBANTE        PIC  X(255).
000220     03  PAGNOV-ESTADO-PAGO        PIC  X(20).
000230     03  FILLER                    PIC  X(021).
