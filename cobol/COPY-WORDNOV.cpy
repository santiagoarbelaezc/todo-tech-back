000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE TRANSACCIONES DEL PROCESO DE ORDENES        *
000030* COD-TRANSACCION:                                                *
000040*   C - CREAR ORDEN                                               *
000050*   L - AGREGAR LINEA (DETALLE)                                   *
000060*   U - ACTUALIZAR CANTIDAD DE LINEA                              *
000070*   E - ELIMINAR LINEA                                            *
000080*   D - APLICAR DESCUENTO                                         *
000090*   T - CAMBIAR ESTADO (TRANSICION)                               *
000100*   X - ELIMINAR ORDEN                                            *
000110* ORDNOV-CLAVE-ORDEN LLEVA ORD-NUMERO-ORDEN PARA ORDENES YA        *
000120* EXISTENTES, O LA REFERENCIA TEMPORAL ASIGNADA POR UN 'C'         *
000130* ANTERIOR DENTRO DE LA MISMA CORRIDA (VER TBL-REFERENCIA EN       *
000140* PRCORDEN).                                                      *
000150*----------------------------------------------------------------*
000160 01  REG-ORDNOV.
000170     03  ORDNOV-CLAVE-ORDEN        PIC  X(20).
000180     03  ORDNOV-COD-TRANSACCION    PIC  X(01).
000190         88  88-ORDNOV-ES-CREAR              VALUE 'C'.
000200         88  88-ORDNOV-ES-AGREGAR-LINEA      VALUE 'L'.
000210         88  88-ORDNOV-ES-ACTUALIZA-LINEA    VALUE 'U'.
000220         88  88-ORDNOV-ES-ELIMINA-LINEA      VALUE 'E'.
000230         88  88-ORDNOV-ES-DESCUENTO          VALUE 'D'.
000240         88  88-ORDNOV-ES-CAMBIO-ESTADO      VALUE 'T'.
000250         88  88-ORDNOV-ES-ELIMINA-ORDEN      VALUE 'X'.
000260     03  ORDNOV-REF-TEMPORAL       PIC  X(20).
000270     03  ORDNOV-DATOS.
000280         05  ORDNOV-DATOS-CREAR.
000290             07  ORDNOV-CLIENTE-ID     PIC  9(09).
000300             07  ORDNOV-VENDEDOR-ID    PIC  9(09).
000310             07  ORDNOV-OBSERVACIONES  PIC  X(1000).
000320         05  ORDNOV-DATOS-LINEA REDEFINES ORDNOV-DATOS-CREAR.
000330             07  ORDNOV-PRODUCTO-ID    PIC  9(09).
000340             07  ORDNOV-CANTIDAD       PIC  9(07).
000350             07  FILLER                PIC  X(1002).
000360         05  ORDNOV-DATOS-DESCUENTO
000370                                   REDEFINES ORDNOV-DATOS-CREAR.
000380             07  ORDNOV-PORCENTAJE     PIC  9(03)V99.
000390             07  FILLER                PIC  X(1013).
000400         05  ORDNOV-DATOS-ESTADO REDEFINES ORDNOV-DATOS-CREAR.
000410             07  ORDNOV-NUEVO-ESTADO   PIC  X(20).
000420             07  FILLER                PIC  X(998).
000430     03  FILLER                    PIC  X(010).
