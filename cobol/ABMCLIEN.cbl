000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       ABMCLIEN.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     08/05/1990.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* ESTE PROGRAMA REALIZA ABM DE CLIENTES.                     *
000130* SE LEE EL ARCHIVO DE NOVEDADES DE CLIENTES (CLINOV) Y POR   *
000140* CADA NOVEDAD SE ACTUALIZA UNA TABLA EN MEMORIA CARGADA      *
000150* DESDE EL MAESTRO DE CLIENTES; AL FINALIZAR LA CORRIDA LA    *
000160* TABLA SE VUELCA COMPLETA AL MAESTRO (EL MAESTRO ES          *
000170* SECUENCIAL, SIN ISAM, POR LO QUE NO SE PUEDE REGRABAR UN    *
000180* SOLO REGISTRO).                                             *
000190*-----------------------------------------------------------*
000200* POR CADA NOVEDAD VALIDAR:                                  *
000210*   * CEDULA NO INFORMADA                                    *
000220*   * COD. NOVEDAD INVALIDO (A,M)                             *
000230*   * ALTA DE CLIENTE CON CEDULA EXISTENTE                    *
000240*   * ALTA SIN NOMBRE                                         *
000250*   * ALTA CON CORREO YA EXISTENTE EN OTRO CLIENTE            *
000260*   * MODIFICACION DE CLIENTE INEXISTENTE                     *
000270*   * MODIFICACION CON CORREO YA EXISTENTE EN OTRO CLIENTE    *
000280*-----------------------------------------------------------*
000290* HISTORIAL DE CAMBIOS                                       *
000300*-----------------------------------------------------------*
000310* 08/05/1990 EPB ----- VERSION ORIGINAL.                     *    ORIGINAL
000320* 19/02/1993 EPB ----- TK-0118: SE AGREGA VALIDACION DE       *   TK-0118 
000330*                      CORREO DUPLICADO (ANTES SOLO SE        *   TK-0118 
000340*                      CONTROLABA CEDULA).                    *   TK-0118 
000350* 14/12/1998 RQ  ----- TK-0512 (Y2K): CLI-FECHA-REGISTRO PASA *   TK-0512 
000360*                      DE AAMMDD A CCYYMMDD EN EL MAESTRO.    *   TK-0512 
000370* 11/07/2003 MVZ ----- TK-0734: EL CORREO PASA A SER OPCIONAL *   TK-0734 
000380*                      EN EL ALTA; SOLO SE VALIDA UNICIDAD    *   TK-0734 
000390*                      CUANDO VIENE INFORMADO.                *   TK-0734 
000400* 05/02/2009 MVZ ----- TK-1066: SE ESTANDARIZA EL TAMANO DE    *  TK-1066
000410*                      TABLA A 3000 CLIENTES POR CORRIDA.     *   TK-1066
000420* 03/10/2012 MVZ ----- TK-1158: EL TOTAL DE CONTROL AGREGA    *   TK-1158
000430*                      CANTIDAD DE CLIENTES POR TIPO (ANTES    *  TK-1158
000440*                      SOLO CONTABA ALTAS/BAJAS/MODIF, NO      *  TK-1158
000450*                      DESGLOSABA POR TIPO DE CLIENTE).         * TK-1158
000460*-----------------------------------------------------------*
000470
000480 ENVIRONMENT DIVISION.
000490*--------------------
000500
000510 CONFIGURATION SECTION.
000520*---------------------
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550
000560 INPUT-OUTPUT SECTION.
000570*--------------------
000580
000590 FILE-CONTROL.
000600*------------
000610
000620     SELECT CLINOV           ASSIGN TO "CLINOV"
000630                             ORGANIZATION IS LINE SEQUENTIAL
000640                             FILE STATUS  IS FS-CLINOV.
000650
000660     SELECT CLIENTE          ASSIGN TO "CLIENTE"
000670                             ORGANIZATION IS SEQUENTIAL
000680                             FILE STATUS  IS FS-CLIENTE.
000690
000700     SELECT LISTADO          ASSIGN TO "LISTADO"
000710                             ORGANIZATION IS LINE SEQUENTIAL
000720                             FILE STATUS  IS FS-LISTADO.
000730
000740 DATA DIVISION.
000750*-------------
000760
000770 FILE SECTION.
000780*------------
000790
000800 FD  CLINOV
000810     RECORDING MODE IS F
000820     BLOCK 0.
000830 01  REG-CLINOV-FD                 PIC  X(319).
000840
000850 FD  CLIENTE
000860     RECORDING MODE IS F
000870     BLOCK 0.
000880 01  REG-CLIENTE-FD                PIC  X(335).
000890
000900 FD  LISTADO
000910     RECORDING MODE IS F
000920     BLOCK 0.
000930 01  REG-LISTADO-FD                PIC  X(132).
000940
000950
000960 WORKING-STORAGE SECTION.
000970*-----------------------
000980 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMCLIEN'.
000990
001000 77  FS-CLINOV                     PIC  X(02) VALUE ' '.
001010     88 88-FS-CLINOV-OK                       VALUE '00'.
001020     88 88-FS-CLINOV-EOF                      VALUE '10'.
001030
001040 77  FS-CLIENTE                    PIC  X(02) VALUE ' '.
001050     88 88-FS-CLIENTE-OK                      VALUE '00'.
001060     88 88-FS-CLIENTE-EOF                     VALUE '10'.
001070
001080 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
001090     88 88-FS-LISTADO-OK                      VALUE '00'.
001100
001110 77  WS-OPEN-CLINOV                PIC  X     VALUE 'N'.
001120     88 88-OPEN-CLINOV-SI                     VALUE 'S'.
001130 77  WS-OPEN-CLIENTE               PIC  X     VALUE 'N'.
001140     88 88-OPEN-CLIENTE-SI                    VALUE 'S'.
001150 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
001160     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
001170
001180 77  WS-CLINOV-ERROR               PIC  X     VALUE 'N'.
001190     88 88-CLINOV-ERROR-SI                    VALUE 'S'.
001200     88 88-CLINOV-ERROR-NO                    VALUE 'N'.
001210
001220 77  WCN-MAX-CLIENTES              PIC  9(05) COMP VALUE 3000.
001230 77  WS-LEIDOS-CLINOV              PIC  9(09) COMP VALUE 0.
001240 77  WS-LEIDOS-CLIENTE             PIC  9(09) COMP VALUE 0.
001250 77  WS-GRABADOS-CLIENTE           PIC  9(09) COMP VALUE 0.
001260 77  WS-CANT-ALTAS                 PIC  9(09) COMP VALUE 0.
001270 77  WS-CANT-MODIFICACIONES        PIC  9(09) COMP VALUE 0.
001280 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
001290 77  WS-PROX-CLI-ID                PIC  9(09) COMP VALUE 0.
001300 77  WS-SUBE                       PIC  9(05) COMP VALUE 0.
001310 77  WS-SUBE-TIPO                  PIC  9(05) COMP VALUE 0.
001320 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
001330
001340 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001350 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
001360
001370 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
001380 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001390     03  WS-FEC-PROC-CCYY          PIC  9(04).
001400     03  WS-FEC-PROC-MM            PIC  9(02).
001410     03  WS-FEC-PROC-DD            PIC  9(02).
001420
001430*-----------------------------------------------
001440* TABLA EN MEMORIA DEL MAESTRO DE CLIENTES
001450*-----------------------------------------------
001460 01  TBL-CLIENTES.
001470     05  TBL-CLI-CANT              PIC  9(05) COMP VALUE 0.
001480     05  TBL-CLI-ENTRY OCCURS 1 TO 3000 TIMES
001490                       DEPENDING ON TBL-CLI-CANT
001500                       INDEXED BY IX-CLI.
001510         10  TBL-CLI-CEDULA        PIC  X(15).
001520         10  TBL-CLI-ID            PIC  9(09).
001530         10  TBL-CLI-ID-R REDEFINES TBL-CLI-ID
001540                                   PIC  X(09).
001550         10  TBL-CLI-NOMBRE        PIC  X(120).
001560         10  TBL-CLI-CORREO        PIC  X(150).
001570         10  TBL-CLI-TIPO          PIC  X(20).
001580         10  TBL-CLI-FECHA-REG     PIC  9(08).
001590         10  FILLER                PIC  X(08).
001600
001610*-----------------------------------------------
001620* TABLA DE CANTIDAD DE CLIENTES POR TIPO, PARA
001630* EL TOTAL DE CONTROL (CLI-TIPO ES LIBRE, NO HAY
001640* TABLA DE CODIGOS; SE ACUMULA POR COINCIDENCIA).
001650*-----------------------------------------------
001660 01  TBL-CANT-POR-TIPO.
001670     05  TBL-TIPO-CANT         PIC  9(05) COMP VALUE 0.
001680     05  TBL-TIPO-ENTRY OCCURS 1 TO 50 TIMES
001690                       DEPENDING ON TBL-TIPO-CANT
001700                       INDEXED BY IX-TIPO.
001710         10  TBL-TIPO-NOMBRE   PIC  X(20).
001720         10  TBL-TIPO-CANTIDAD PIC  9(09) COMP.
001730
001740*------------------------------------
001750* DEFINICION DEL REGISTRO MAESTRO
001760*------------------------------------
001770 COPY WCLIENTE.
001780
001790*-----------------------------------------------
001800* DEFINICION DEL REGISTRO DE NOVEDAD
001810*-----------------------------------------------
001820 COPY WCLINOV.
001830
001840*------------------------------------
001850* DEFINICION DE LINEA DE IMPRESION
001860*------------------------------------
001870 COPY WLINEA132.
001880
001890*-----------------------------------------------
001900* AREA DE COMUNICACION CON LA RUTINA CANCELA
001910*-----------------------------------------------
001920 COPY WCANCELA.
001930
001940
001950 PROCEDURE DIVISION.
001960*------------------
001970
001980 00000-CUERPO-PRINCIPAL.
001990*-----------------------
002000
002010     PERFORM 10000-INICIO.
002020
002030     PERFORM 20000-PROCESO
002040       UNTIL 88-FS-CLINOV-EOF.
002050
002060     PERFORM 30000-FINALIZO.
002070
002080     STOP RUN.
002090
002100 10000-INICIO.
002110*-------------
002120
002130     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
002140
002150     PERFORM 10100-ABRO-ARCHIVOS.
002160     PERFORM 10200-CARGO-TABLA-CLIENTE.
002170     PERFORM 10300-CIERRO-CLIENTE-ENTRADA.
002180     PERFORM 11000-READ-CLINOV.
002190
002200 FIN-10000.
002210     EXIT.
002220
002230 10100-ABRO-ARCHIVOS.
002240*-------------------
002250
002260     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
002270
002280     OPEN INPUT CLINOV.
002290     IF NOT 88-FS-CLINOV-OK
002300        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002310        MOVE 'CLINOV  '        TO WCANCELA-RECURSO
002320        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002330        MOVE FS-CLINOV         TO WCANCELA-CODRET
002340        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002350        PERFORM 99999-CANCELO
002360     END-IF.
002370     SET 88-OPEN-CLINOV-SI     TO TRUE.
002380
002390     OPEN INPUT CLIENTE.
002400     IF NOT 88-FS-CLIENTE-OK
002410        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002420        MOVE 'CLIENTE '        TO WCANCELA-RECURSO
002430        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002440        MOVE FS-CLIENTE        TO WCANCELA-CODRET
002450        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002460        PERFORM 99999-CANCELO
002470     END-IF.
002480     SET 88-OPEN-CLIENTE-SI    TO TRUE.
002490
002500     OPEN OUTPUT LISTADO.
002510     IF NOT 88-FS-LISTADO-OK
002520        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002530        MOVE 'LISTADO '        TO WCANCELA-RECURSO
002540        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
002550        MOVE FS-LISTADO        TO WCANCELA-CODRET
002560        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002570        PERFORM 99999-CANCELO
002580     END-IF.
002590     SET 88-OPEN-LISTADO-SI    TO TRUE.
002600
002610 FIN-10100.
002620     EXIT.
002630
002640 10200-CARGO-TABLA-CLIENTE.
002650*--------------------------
002660
002670     MOVE '10200-CARGO-TABLA-CLIENTE' TO WS-PARRAFO.
002680
002690     PERFORM 10210-LEO-UN-CLIENTE.
002700
002710     PERFORM 10220-CARGA-UNA-ENTRADA THRU FIN-10220
002720         UNTIL 88-FS-CLIENTE-EOF.
002730
002740 FIN-10200.
002750     EXIT.
002760
002770 10210-LEO-UN-CLIENTE.
002780*----------------------
002790
002800     INITIALIZE REG-CLIENTE.
002810     READ CLIENTE INTO REG-CLIENTE.
002820
002830     IF NOT 88-FS-CLIENTE-OK AND NOT 88-FS-CLIENTE-EOF
002840        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002850        MOVE 'CLIENTE '        TO WCANCELA-RECURSO
002860        MOVE 'READ'            TO WCANCELA-OPERACION
002870        MOVE FS-CLIENTE        TO WCANCELA-CODRET
002880        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
002890        PERFORM 99999-CANCELO
002900     END-IF.
002910
002920 FIN-10210.
002930     EXIT.
002940
002950 10220-CARGA-UNA-ENTRADA.
002960*------------------------
002970
002980     ADD 1                  TO WS-LEIDOS-CLIENTE.
002990     ADD 1                  TO TBL-CLI-CANT.
003000     SET IX-CLI             TO TBL-CLI-CANT.
003010     MOVE CLI-CEDULA        TO TBL-CLI-CEDULA(IX-CLI).
003020     MOVE CLI-ID            TO TBL-CLI-ID(IX-CLI).
003030     MOVE CLI-NOMBRE        TO TBL-CLI-NOMBRE(IX-CLI).
003040     MOVE CLI-CORREO        TO TBL-CLI-CORREO(IX-CLI).
003050     MOVE CLI-TIPO          TO TBL-CLI-TIPO(IX-CLI).
003060     MOVE CLI-FECHA-REGISTRO
003070                            TO TBL-CLI-FECHA-REG(IX-CLI).
003080     IF CLI-ID > WS-PROX-CLI-ID
003090        MOVE CLI-ID         TO WS-PROX-CLI-ID
003100     END-IF.
003110
003120     PERFORM 10210-LEO-UN-CLIENTE.
003130
003140 FIN-10220.
003150     EXIT.
003160
003170 10300-CIERRO-CLIENTE-ENTRADA.
003180*-----------------------------
003190
003200     CLOSE CLIENTE.
003210     SET 88-OPEN-CLIENTE-SI TO FALSE.
003220
003230 FIN-10300.
003240     EXIT.
003250
003260 11000-READ-CLINOV.
003270*------------------
003280
003290     MOVE '11000-READ-CLINOV'      TO WS-PARRAFO.
003300
003310     INITIALIZE REG-CLINOV.
003320     READ CLINOV INTO REG-CLINOV.
003330
003340     EVALUATE TRUE
003350         WHEN 88-FS-CLINOV-OK
003360              ADD 1               TO WS-LEIDOS-CLINOV
003370         WHEN 88-FS-CLINOV-EOF
003380              CONTINUE
003390         WHEN OTHER
003400              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003410              MOVE 'CLINOV  '        TO WCANCELA-RECURSO
003420              MOVE 'READ'            TO WCANCELA-OPERACION
003430              MOVE FS-CLINOV         TO WCANCELA-CODRET
003440              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003450              PERFORM 99999-CANCELO
003460     END-EVALUATE.
003470
003480 FIN-11000.
003490     EXIT.
003500
003510 20000-PROCESO.
003520*-------------
003530
003540     SET 88-CLINOV-ERROR-NO TO TRUE.
003550     MOVE SPACES              TO WS-MJE-ERROR.
003560
003570     PERFORM 20100-VALIDO-NOVEDAD.
003580
003590     IF 88-CLINOV-ERROR-NO
003600        PERFORM 20200-ACTUALIZO-TABLA
003610     ELSE
003620        ADD 1                 TO WS-CANT-ERRONEOS
003630     END-IF.
003640
003650     PERFORM 21100-IMPRIMO-DETALLE.
003660
003670     PERFORM 11000-READ-CLINOV.
003680
003690 FIN-20000.
003700     EXIT.
003710
003720 20100-VALIDO-NOVEDAD.
003730*---------------------
003740
003750     IF CLINOV-CEDULA = SPACES
003760        SET 88-CLINOV-ERROR-SI TO TRUE
003770        MOVE 'CEDULA NO INFORMADA' TO WS-MJE-ERROR
003780     END-IF.
003790
003800     IF 88-CLINOV-ERROR-NO
003810        IF NOT 88-CLINOV-ES-ALTA AND NOT 88-CLINOV-ES-MODIF
003820           SET 88-CLINOV-ERROR-SI TO TRUE
003830           MOVE 'COD. NOVEDAD INVALIDO (A,M)' TO WS-MJE-ERROR
003840        END-IF
003850     END-IF.
003860
003870     IF 88-CLINOV-ERROR-NO
003880        PERFORM 20110-BUSCO-CEDULA
003890        EVALUATE TRUE
003900            WHEN 88-CLINOV-ES-ALTA
003910                 IF WS-SUBE > 0
003920                    SET 88-CLINOV-ERROR-SI TO TRUE
003930                    MOVE 'ALTA DE CLIENTE EXISTENTE'
003940                      TO WS-MJE-ERROR
003950                 ELSE
003960                    IF CLINOV-NOMBRE = SPACES
003970                       SET 88-CLINOV-ERROR-SI TO TRUE
003980                       MOVE 'ALTA SIN NOMBRE' TO WS-MJE-ERROR
003990                    END-IF
004000                 END-IF
004010            WHEN 88-CLINOV-ES-MODIF
004020                 IF WS-SUBE = 0
004030                    SET 88-CLINOV-ERROR-SI TO TRUE
004040                    MOVE 'MODIF. DE CLIENTE INEXISTENTE'
004050                      TO WS-MJE-ERROR
004060                 END-IF
004070        END-EVALUATE
004080     END-IF.
004090
004100     IF 88-CLINOV-ERROR-NO
004110        IF CLINOV-CORREO NOT = SPACES
004120           PERFORM 20120-BUSCO-CORREO-AJENO
004130           IF WS-SUBE > 0
004140              SET 88-CLINOV-ERROR-SI TO TRUE
004150              MOVE 'CORREO YA EXISTENTE EN OTRO CLIENTE'
004160                TO WS-MJE-ERROR
004170           END-IF
004180        END-IF
004190     END-IF.
004200
004210 FIN-20100.
004220     EXIT.
004230
004240 20110-BUSCO-CEDULA.
004250*-------------------
004260
004270     MOVE 0 TO WS-SUBE.
004280     SET IX-CLI TO 1.
004290     SEARCH TBL-CLI-ENTRY
004300         AT END CONTINUE
004310         WHEN TBL-CLI-CEDULA(IX-CLI) = CLINOV-CEDULA
004320              SET WS-SUBE TO IX-CLI
004330     END-SEARCH.
004340
004350 FIN-20110.
004360     EXIT.
004370
004380 20120-BUSCO-CORREO-AJENO.
004390*-------------------------
004400
004410     MOVE 0 TO WS-SUBE.
004420     SET IX-CLI TO 1.
004430     SEARCH TBL-CLI-ENTRY
004440         AT END CONTINUE
004450         WHEN TBL-CLI-CORREO(IX-CLI) = CLINOV-CORREO
004460          AND TBL-CLI-CEDULA(IX-CLI) NOT = CLINOV-CEDULA
004470              SET WS-SUBE TO IX-CLI
004480     END-SEARCH.
004490
004500 FIN-20120.
004510     EXIT.
004520
004530 20200-ACTUALIZO-TABLA.
004540*----------------------
004550
004560     EVALUATE TRUE
004570         WHEN 88-CLINOV-ES-ALTA
004580              PERFORM 20300-ALTA-CLIENTE
004590         WHEN 88-CLINOV-ES-MODIF
004600              PERFORM 20110-BUSCO-CEDULA
004610              PERFORM 20400-MODIFICA-CLIENTE
004620     END-EVALUATE.
004630
004640 FIN-20200.
004650     EXIT.
004660
004670 20300-ALTA-CLIENTE.
004680*-------------------
004690
004700     ADD 1                  TO TBL-CLI-CANT.
004710     SET IX-CLI             TO TBL-CLI-CANT.
004720     ADD 1                  TO WS-PROX-CLI-ID.
004730
004740     MOVE CLINOV-CEDULA     TO TBL-CLI-CEDULA(IX-CLI).
004750     MOVE WS-PROX-CLI-ID    TO TBL-CLI-ID(IX-CLI).
004760     MOVE CLINOV-NOMBRE     TO TBL-CLI-NOMBRE(IX-CLI).
004770     MOVE CLINOV-CORREO     TO TBL-CLI-CORREO(IX-CLI).
004780     MOVE CLINOV-TIPO       TO TBL-CLI-TIPO(IX-CLI).
004790     MOVE WS-FECHA-PROCESO  TO TBL-CLI-FECHA-REG(IX-CLI).
004800
004810     ADD 1                  TO WS-CANT-ALTAS.
004820     MOVE 'ALTA DE CLIENTE EFECTUADA' TO WS-MJE-ERROR.
004830
004840 FIN-20300.
004850     EXIT.
004860
004870 20400-MODIFICA-CLIENTE.
004880*-----------------------
004890
004900     IF CLINOV-NOMBRE NOT = SPACES
004910        MOVE CLINOV-NOMBRE  TO TBL-CLI-NOMBRE(IX-CLI)
004920     END-IF.
004930     IF CLINOV-CORREO NOT = SPACES
004940        MOVE CLINOV-CORREO  TO TBL-CLI-CORREO(IX-CLI)
004950     END-IF.
004960     IF CLINOV-TIPO NOT = SPACES
004970        MOVE CLINOV-TIPO    TO TBL-CLI-TIPO(IX-CLI)
004980     END-IF.
004990
005000     ADD 1                  TO WS-CANT-MODIFICACIONES.
005010     MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR.
005020
005030 FIN-20400.
005040     EXIT.
005050
005060 21100-IMPRIMO-DETALLE.
005070*---------------------
005080
005090     MOVE SPACES            TO WLINEA.
005100     MOVE CLINOV-CEDULA     TO P1.
005110     MOVE CLINOV-COD-NOVEDAD TO P21(1:1).
005120     MOVE CLINOV-NOMBRE(1:20) TO P36.
005130     MOVE WS-MJE-ERROR(1:20)  TO P86.
005140
005150     PERFORM 21400-WRITE-LISTADO.
005160
005170 FIN-21100.
005180     EXIT.
005190
005200 21400-WRITE-LISTADO.
005210*-------------------
005220
005230     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
005240
005250     WRITE REG-LISTADO-FD FROM WLINEA.
005260
005270     IF NOT 88-FS-LISTADO-OK
005280        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005290        MOVE 'LISTADO '        TO WCANCELA-RECURSO
005300        MOVE 'WRITE'           TO WCANCELA-OPERACION
005310        MOVE FS-LISTADO        TO WCANCELA-CODRET
005320        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
005330        PERFORM 99999-CANCELO
005340     END-IF.
005350
005360 FIN-21400.
005370     EXIT.
005380
005390 30000-FINALIZO.
005400*--------------
005410
005420     PERFORM 30100-GRABO-TABLA-A-MAESTRO.
005430     PERFORM 30200-TOTALES-CONTROL.
005440     PERFORM 31000-CIERRO-ARCHIVOS.
005450
005460 FIN-30000.
005470     EXIT.
005480
005490 30100-GRABO-TABLA-A-MAESTRO.
005500*----------------------------
005510
005520     MOVE '30100-GRABO-TABLA-A-MAESTRO' TO WS-PARRAFO.
005530
005540     OPEN OUTPUT CLIENTE.
005550     IF NOT 88-FS-CLIENTE-OK
005560        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005570        MOVE 'CLIENTE '        TO WCANCELA-RECURSO
005580        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
005590        MOVE FS-CLIENTE        TO WCANCELA-CODRET
005600        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
005610        PERFORM 99999-CANCELO
005620     END-IF.
005630     SET 88-OPEN-CLIENTE-SI TO TRUE.
005640
005650     PERFORM 30110-GRABO-UNA-ENTRADA THRU FIN-30110
005660         VARYING IX-CLI FROM 1 BY 1
005670           UNTIL IX-CLI > TBL-CLI-CANT.
005680
005690 FIN-30100.
005700     EXIT.
005710
005720 30110-GRABO-UNA-ENTRADA.
005730*------------------------
005740
005750     INITIALIZE REG-CLIENTE.
005760     MOVE TBL-CLI-CEDULA(IX-CLI)     TO CLI-CEDULA.
005770     MOVE TBL-CLI-ID(IX-CLI)         TO CLI-ID.
005780     MOVE TBL-CLI-NOMBRE(IX-CLI)     TO CLI-NOMBRE.
005790     MOVE TBL-CLI-CORREO(IX-CLI)     TO CLI-CORREO.
005800     MOVE TBL-CLI-TIPO(IX-CLI)       TO CLI-TIPO.
005810     MOVE TBL-CLI-FECHA-REG(IX-CLI)  TO CLI-FECHA-REGISTRO.
005820     WRITE REG-CLIENTE-FD FROM REG-CLIENTE.
005830     IF 88-FS-CLIENTE-OK
005840        ADD 1                TO WS-GRABADOS-CLIENTE
005850        PERFORM 30120-ACUMULO-POR-TIPO
005860     ELSE
005870        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005880        MOVE 'CLIENTE '        TO WCANCELA-RECURSO
005890        MOVE 'WRITE'           TO WCANCELA-OPERACION
005900        MOVE FS-CLIENTE        TO WCANCELA-CODRET
005910        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
005920        PERFORM 99999-CANCELO
005930     END-IF.
005940
005950 FIN-30110.
005960     EXIT.
005970
005980*-----------------------------------------------------------*
005990* ACUMULA, POR TIPO DE CLIENTE, LA CANTIDAD DE CLIENTES QUE  *
006000* QUEDARON EN EL MAESTRO NUEVO (BASE PARA EL TOTAL DE        *
006010* CONTROL "CANTIDAD DE CLIENTES POR TIPO" DE 30200).         *
006020*-----------------------------------------------------------*
006030 30120-ACUMULO-POR-TIPO.
006040*------------------------
006050
006060     MOVE 0 TO WS-SUBE-TIPO.
006070     SET IX-TIPO TO 1.
006080     SEARCH TBL-TIPO-ENTRY
006090         AT END CONTINUE
006100         WHEN TBL-TIPO-NOMBRE(IX-TIPO) = TBL-CLI-TIPO(IX-CLI)
006110              SET WS-SUBE-TIPO TO IX-TIPO
006120     END-SEARCH.
006130
006140     IF WS-SUBE-TIPO = 0
006150        ADD 1                  TO TBL-TIPO-CANT
006160        SET IX-TIPO            TO TBL-TIPO-CANT
006170        MOVE TBL-CLI-TIPO(IX-CLI) TO TBL-TIPO-NOMBRE(IX-TIPO)
006180        MOVE 1                 TO TBL-TIPO-CANTIDAD(IX-TIPO)
006190     ELSE
006200        ADD 1 TO TBL-TIPO-CANTIDAD(WS-SUBE-TIPO)
006210     END-IF.
006220
006230 FIN-30120.
006240     EXIT.
006250
006260 30200-TOTALES-CONTROL.
006270*---------------------
006280
006290     DISPLAY ' '.
006300     DISPLAY '****************************************'.
006310     DISPLAY 'TOTALES DE CONTROL PGM: ABMCLIEN        '.
006320     DISPLAY '****************************************'.
006330
006340     MOVE WS-LEIDOS-CLINOV     TO WS-CANT-ED.
006350     DISPLAY '* NOVEDADES LEIDAS                  : '
006360                                 WS-CANT-ED.
006370     MOVE WS-CANT-ALTAS        TO WS-CANT-ED.
006380     DISPLAY '* ALTAS                              : '
006390                                 WS-CANT-ED.
006400     MOVE WS-CANT-MODIFICACIONES TO WS-CANT-ED.
006410     DISPLAY '* MODIFICACIONES                     : '
006420                                 WS-CANT-ED.
006430     MOVE WS-CANT-ERRONEOS     TO WS-CANT-ED.
006440     DISPLAY '* RECHAZADAS POR ERROR               : '
006450                                 WS-CANT-ED.
006460     MOVE WS-LEIDOS-CLIENTE    TO WS-CANT-ED.
006470     DISPLAY '* CLIENTES LEIDOS DEL MAESTRO VIEJO  : '
006480                                 WS-CANT-ED.
006490     MOVE WS-GRABADOS-CLIENTE  TO WS-CANT-ED.
006500     DISPLAY '* CLIENTES GRABADOS EN MAESTRO NUEVO : '
006510                                 WS-CANT-ED.
006520     DISPLAY '****************************************'.
006530     DISPLAY 'CANTIDAD DE CLIENTES POR TIPO:'.
006540
006550     PERFORM 30210-IMPRIMO-UN-TIPO THRU FIN-30210
006560         VARYING IX-TIPO FROM 1 BY 1
006570           UNTIL IX-TIPO > TBL-TIPO-CANT.
006580
006590     DISPLAY '****************************************'.
006600
006610 FIN-30200.
006620     EXIT.
006630
006640*-----------------------------------------------------------*
006650* IMPRIME, PARA UN TIPO DE CLIENTE ACUMULADO EN TBL-TIPO-    *
006660* ENTRY, SU CANTIDAD EN EL MAESTRO NUEVO.                    *
006670*-----------------------------------------------------------*
006680 30210-IMPRIMO-UN-TIPO.
006690*------------------------
006700
006710     MOVE TBL-TIPO-CANTIDAD(IX-TIPO) TO WS-CANT-ED.
006720     DISPLAY '* ' TBL-TIPO-NOMBRE(IX-TIPO) ' : ' WS-CANT-ED.
006730
006740 FIN-30210.
006750     EXIT.
006760
006770 31000-CIERRO-ARCHIVOS.
006780*---------------------
006790
006800     IF 88-OPEN-CLINOV-SI
006810        CLOSE CLINOV
006820     END-IF.
006830     IF 88-OPEN-CLIENTE-SI
006840        CLOSE CLIENTE
006850     END-IF.
006860     IF 88-OPEN-LISTADO-SI
006870        CLOSE LISTADO
006880     END-IF.
006890
006900 FIN-31000.
006910     EXIT.
006920
006930 99999-CANCELO.
006940*-------------
006950
006960     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
006970     PERFORM 31000-CIERRO-ARCHIVOS.
006980     CALL 'CANCELA' USING WCANCELA.
006990     STOP RUN.
007000
007010 FIN-99999.
007020     EXIT.
