000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       ABMCATEG.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     21/05/1990.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* ESTE PROGRAMA REALIZA ABM DE CATEGORIAS DE PRODUCTO.       *
000130* SE LEE EL ARCHIVO DE NOVEDADES DE CATEGORIAS (CATNOV) Y    *
000140* POR CADA NOVEDAD SE ACTUALIZA UNA TABLA EN MEMORIA CARGADA *
000150* DESDE EL MAESTRO DE CATEGORIAS; AL FINALIZAR LA CORRIDA LA *
000160* TABLA SE VUELCA COMPLETA AL MAESTRO.                       *
000170*-----------------------------------------------------------*
000180* LA CLAVE DE LA CATEGORIA ES SU NOMBRE (CAT-NOMBRE), UNICO   *
000190* EN TODO EL MAESTRO. LA MODIFICACION ES UN RENOMBRE: LA     *
000200* NOVEDAD TRAE EL NOMBRE ACTUAL (CLAVE DE BUSQUEDA) Y EL      *
000210* NOMBRE NUEVO (VALOR A GRABAR), Y EL NUEVO NOMBRE TAMBIEN    *
000220* DEBE SER UNICO.                                             *
000230*-----------------------------------------------------------*
000240* HISTORIAL DE CAMBIOS                                       *
000250*-----------------------------------------------------------*
000260* 21/05/1990 EPB ----- VERSION ORIGINAL.                      *   ORIGINAL
000270* 14/12/1998 RQ  ----- TK-0512 (Y2K): REVISADO, EL MAESTRO DE *   TK-0512 
000280*                      CATEGORIAS NO TENIA CAMPOS DE FECHA;   *   TK-0512 
000290*                      SIN CAMBIOS DE DATOS.                  *   TK-0512 
000300* 19/03/2005 MVZ ----- TK-0845: SE AGREGA CAT-ID-ALFA (REDEF. *   TK-0845 
000310*                      DE CAT-ID) PARA PODER VOLCAR EL ID A   *   TK-0845 
000320*                      LA LINEA DE LISTADO SIN CONVERSION.    *   TK-0845 
000330*-----------------------------------------------------------*
000340
000350 ENVIRONMENT DIVISION.
000360*--------------------
000370
000380 CONFIGURATION SECTION.
000390*---------------------
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM.
000420
000430 INPUT-OUTPUT SECTION.
000440*--------------------
000450
000460 FILE-CONTROL.
000470*------------
000480
000490     SELECT CATNOV           ASSIGN TO "CATNOV"
000500                             ORGANIZATION IS LINE SEQUENTIAL
000510                             FILE STATUS  IS FS-CATNOV.
000520
000530     SELECT CATEGORIA        ASSIGN TO "CATEGORIA"
000540                             ORGANIZATION IS SEQUENTIAL
000550                             FILE STATUS  IS FS-CATEGORIA.
000560
000570     SELECT LISTADO          ASSIGN TO "LISTADO"
000580                             ORGANIZATION IS LINE SEQUENTIAL
000590                             FILE STATUS  IS FS-LISTADO.
000600
000610 DATA DIVISION.
000620*-------------
000630
000640 FILE SECTION.
000650*------------
000660
000670 FD  CATNOV
000680     RECORDING MODE IS F
000690     BLOCK 0.
000700 01  REG-CATNOV-FD                  PIC  X(212).
000710
000720 FD  CATEGORIA
000730     RECORDING MODE IS F
000740     BLOCK 0.
000750 01  REG-CATEGORIA-FD               PIC  X(112).
000760
000770 FD  LISTADO
000780     RECORDING MODE IS F
000790     BLOCK 0.
000800 01  REG-LISTADO-FD                 PIC  X(132).
000810
000820
000830 WORKING-STORAGE SECTION.
000840*-----------------------
000850 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMCATEG'.
000860
000870 77  FS-CATNOV                     PIC  X(02) VALUE ' '.
000880     88 88-FS-CATNOV-OK                       VALUE '00'.
000890     88 88-FS-CATNOV-EOF                      VALUE '10'.
000900
000910 77  FS-CATEGORIA                  PIC  X(02) VALUE ' '.
000920     88 88-FS-CATEGORIA-OK                    VALUE '00'.
000930     88 88-FS-CATEGORIA-EOF                   VALUE '10'.
000940
000950 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
000960     88 88-FS-LISTADO-OK                      VALUE '00'.
000970
000980 77  WS-OPEN-CATNOV                PIC  X     VALUE 'N'.
000990     88 88-OPEN-CATNOV-SI                     VALUE 'S'.
001000 77  WS-OPEN-CATEGORIA             PIC  X     VALUE 'N'.
001010     88 88-OPEN-CATEGORIA-SI                  VALUE 'S'.
001020 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
001030     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
001040
001050 77  WS-CATNOV-ERROR               PIC  X     VALUE 'N'.
001060     88 88-CATNOV-ERROR-SI                    VALUE 'S'.
001070     88 88-CATNOV-ERROR-NO                     VALUE 'N'.
001080
001090 77  WCN-MAX-CATEGORIAS            PIC  9(05) COMP VALUE 500.
001100 77  WS-LEIDOS-CATNOV              PIC  9(09) COMP VALUE 0.
001110 77  WS-LEIDOS-CATEGORIA           PIC  9(09) COMP VALUE 0.
001120 77  WS-GRABADOS-CATEGORIA         PIC  9(09) COMP VALUE 0.
001130 77  WS-CANT-ALTAS                 PIC  9(09) COMP VALUE 0.
001140 77  WS-CANT-MODIFICACIONES        PIC  9(09) COMP VALUE 0.
001150 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
001160 77  WS-PROX-CAT-ID                PIC  9(09) COMP VALUE 0.
001170 77  WS-SUBE                       PIC  9(05) COMP VALUE 0.
001180 77  WS-SUBE-NUEVO                 PIC  9(05) COMP VALUE 0.
001190 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
001200
001210 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001220 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
001230
001240 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
001250 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001260     03  WS-FEC-PROC-CCYY          PIC  9(04).
001270     03  WS-FEC-PROC-MM            PIC  9(02).
001280     03  WS-FEC-PROC-DD            PIC  9(02).
001290
001300*-----------------------------------------------
001310* TABLA EN MEMORIA DEL MAESTRO DE CATEGORIAS
001320*-----------------------------------------------
001330 01  TBL-CATEGORIAS.
001340     05  TBL-CAT-CANT              PIC  9(05) COMP VALUE 0.
001350     05  TBL-CAT-ENTRY OCCURS 1 TO 500 TIMES
001360                       DEPENDING ON TBL-CAT-CANT
001370                       INDEXED BY IX-CAT.
001380         10  TBL-CAT-NOMBRE        PIC  X(100).
001390         10  TBL-CAT-ID            PIC  9(09).
001400         10  TBL-CAT-ID-R REDEFINES TBL-CAT-ID
001410                                   PIC  X(09).
001420         10  FILLER                PIC  X(08).
001430
001440*------------------------------------
001450* DEFINICION DEL REGISTRO MAESTRO
001460*------------------------------------
001470 COPY WCATEGO.
001480
001490*-----------------------------------------------
001500* DEFINICION DEL REGISTRO DE NOVEDAD
001510*-----------------------------------------------
001520 COPY WCATNOV.
001530
001540*------------------------------------
001550* DEFINICION DE LINEA DE IMPRESION
001560*------------------------------------
001570 COPY WLINEA132.
001580
001590*-----------------------------------------------
001600* AREA DE COMUNICACION CON LA RUTINA CANCELA
001610*-----------------------------------------------
001620 COPY WCANCELA.
001630
001640
001650 PROCEDURE DIVISION.
001660*------------------
001670
001680 00000-CUERPO-PRINCIPAL.
001690*-----------------------
001700
001710     PERFORM 10000-INICIO.
001720
001730     PERFORM 20000-PROCESO
001740       UNTIL 88-FS-CATNOV-EOF.
001750
001760     PERFORM 30000-FINALIZO.
001770
001780     STOP RUN.
001790
001800 10000-INICIO.
001810*-------------
001820
001830     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
001840
001850     PERFORM 10100-ABRO-ARCHIVOS.
001860     PERFORM 10200-CARGO-TABLA-CATEGORIA.
001870     PERFORM 10300-CIERRO-CATEGORIA-ENTRADA.
001880     PERFORM 11000-READ-CATNOV.
001890
001900 FIN-10000.
001910     EXIT.
001920
001930 10100-ABRO-ARCHIVOS.
001940*-------------------
001950
001960     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
001970
001980     OPEN INPUT CATNOV.
001990     IF NOT 88-FS-CATNOV-OK
002000        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002010        MOVE 'CATNOV  '        TO WCANCELA-RECURSO
002020        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002030        MOVE FS-CATNOV         TO WCANCELA-CODRET
002040        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002050        PERFORM 99999-CANCELO
002060     END-IF.
002070     SET 88-OPEN-CATNOV-SI     TO TRUE.
002080
002090     OPEN INPUT CATEGORIA.
002100     IF NOT 88-FS-CATEGORIA-OK
002110        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002120        MOVE 'CATEGOR '        TO WCANCELA-RECURSO
002130        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002140        MOVE FS-CATEGORIA      TO WCANCELA-CODRET
002150        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002160        PERFORM 99999-CANCELO
002170     END-IF.
002180     SET 88-OPEN-CATEGORIA-SI  TO TRUE.
002190
002200     OPEN OUTPUT LISTADO.
002210     IF NOT 88-FS-LISTADO-OK
002220        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002230        MOVE 'LISTADO '        TO WCANCELA-RECURSO
002240        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
002250        MOVE FS-LISTADO        TO WCANCELA-CODRET
002260        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002270        PERFORM 99999-CANCELO
002280     END-IF.
002290     SET 88-OPEN-LISTADO-SI    TO TRUE.
002300
002310 FIN-10100.
002320     EXIT.
002330
002340 10200-CARGO-TABLA-CATEGORIA.
002350*----------------------------
002360
002370     MOVE '10200-CARGO-TABLA-CATEGORIA' TO WS-PARRAFO.
002380
002390     PERFORM 10210-LEO-UNA-CATEGORIA.
002400
002410     PERFORM 10220-CARGA-UNA-ENTRADA THRU FIN-10220
002420         UNTIL 88-FS-CATEGORIA-EOF.
002430
002440 FIN-10200.
002450     EXIT.
002460
002470 10210-LEO-UNA-CATEGORIA.
002480*------------------------
002490
002500     INITIALIZE REG-CATEGORIA.
002510     READ CATEGORIA INTO REG-CATEGORIA.
002520
002530     IF NOT 88-FS-CATEGORIA-OK AND NOT 88-FS-CATEGORIA-EOF
002540        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002550        MOVE 'CATEGOR '        TO WCANCELA-RECURSO
002560        MOVE 'READ'            TO WCANCELA-OPERACION
002570        MOVE FS-CATEGORIA      TO WCANCELA-CODRET
002580        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
002590        PERFORM 99999-CANCELO
002600     END-IF.
002610
002620 FIN-10210.
002630     EXIT.
002640
002650 10220-CARGA-UNA-ENTRADA.
002660*------------------------
002670
002680     ADD 1                  TO WS-LEIDOS-CATEGORIA.
002690     ADD 1                  TO TBL-CAT-CANT.
002700     SET IX-CAT             TO TBL-CAT-CANT.
002710     MOVE CAT-NOMBRE        TO TBL-CAT-NOMBRE(IX-CAT).
002720     MOVE CAT-ID            TO TBL-CAT-ID(IX-CAT).
002730     IF CAT-ID > WS-PROX-CAT-ID
002740        MOVE CAT-ID         TO WS-PROX-CAT-ID
002750     END-IF.
002760
002770     PERFORM 10210-LEO-UNA-CATEGORIA.
002780
002790 FIN-10220.
002800     EXIT.
002810
002820 10300-CIERRO-CATEGORIA-ENTRADA.
002830*-------------------------------
002840
002850     CLOSE CATEGORIA.
002860     SET 88-OPEN-CATEGORIA-SI TO FALSE.
002870
002880 FIN-10300.
002890     EXIT.
002900
002910 11000-READ-CATNOV.
002920*------------------
002930
002940     MOVE '11000-READ-CATNOV'      TO WS-PARRAFO.
002950
002960     INITIALIZE REG-CATNOV.
002970     READ CATNOV INTO REG-CATNOV.
002980
002990     EVALUATE TRUE
003000         WHEN 88-FS-CATNOV-OK
003010              ADD 1               TO WS-LEIDOS-CATNOV
003020         WHEN 88-FS-CATNOV-EOF
003030              CONTINUE
003040         WHEN OTHER
003050              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003060              MOVE 'CATNOV  '        TO WCANCELA-RECURSO
003070              MOVE 'READ'            TO WCANCELA-OPERACION
003080              MOVE FS-CATNOV         TO WCANCELA-CODRET
003090              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003100              PERFORM 99999-CANCELO
003110     END-EVALUATE.
003120
003130 FIN-11000.
003140     EXIT.
003150
003160 20000-PROCESO.
003170*-------------
003180
003190     SET 88-CATNOV-ERROR-NO TO TRUE.
003200     MOVE SPACES              TO WS-MJE-ERROR.
003210
003220     PERFORM 20100-VALIDO-NOVEDAD.
003230
003240     IF 88-CATNOV-ERROR-NO
003250        PERFORM 20200-ACTUALIZO-TABLA
003260     ELSE
003270        ADD 1                 TO WS-CANT-ERRONEOS
003280     END-IF.
003290
003300     PERFORM 21100-IMPRIMO-DETALLE.
003310
003320     PERFORM 11000-READ-CATNOV.
003330
003340 FIN-20000.
003350     EXIT.
003360
003370 20100-VALIDO-NOVEDAD.
003380*---------------------
003390
003400     IF CATNOV-NOMBRE-ACTUAL = SPACES
003410        SET 88-CATNOV-ERROR-SI TO TRUE
003420        MOVE 'NOMBRE ACTUAL NO INFORMADO' TO WS-MJE-ERROR
003430     END-IF.
003440
003450     IF 88-CATNOV-ERROR-NO
003460        IF NOT 88-CATNOV-ES-ALTA AND NOT 88-CATNOV-ES-MODIF
003470           SET 88-CATNOV-ERROR-SI TO TRUE
003480           MOVE 'COD. NOVEDAD INVALIDO (A,M)' TO WS-MJE-ERROR
003490        END-IF
003500     END-IF.
003510
003520     IF 88-CATNOV-ERROR-NO
003530        PERFORM 20110-BUSCO-NOMBRE
003540        EVALUATE TRUE
003550            WHEN 88-CATNOV-ES-ALTA
003560                 IF WS-SUBE > 0
003570                    SET 88-CATNOV-ERROR-SI TO TRUE
003580                    MOVE 'ALTA DE CATEGORIA EXISTENTE'
003590                      TO WS-MJE-ERROR
003600                 END-IF
003610            WHEN 88-CATNOV-ES-MODIF
003620                 IF WS-SUBE = 0
003630                    SET 88-CATNOV-ERROR-SI TO TRUE
003640                    MOVE 'CATEGORIA INEXISTENTE'
003650                      TO WS-MJE-ERROR
003660                 ELSE
003670                    IF CATNOV-NOMBRE-NUEVO = SPACES
003680                       SET 88-CATNOV-ERROR-SI TO TRUE
003690                       MOVE 'NOMBRE NUEVO NO INFORMADO'
003700                         TO WS-MJE-ERROR
003710                    END-IF
003720                 END-IF
003730        END-EVALUATE
003740     END-IF.
003750
003760     IF 88-CATNOV-ERROR-NO
003770        IF 88-CATNOV-ES-MODIF
003780           PERFORM 20120-BUSCO-NOMBRE-NUEVO-AJENO
003790           IF WS-SUBE-NUEVO > 0
003800              SET 88-CATNOV-ERROR-SI TO TRUE
003810              MOVE 'NOMBRE NUEVO YA EXISTENTE EN OTRA'
003820                TO WS-MJE-ERROR
003830           END-IF
003840        END-IF
003850     END-IF.
003860
003870 FIN-20100.
003880     EXIT.
003890
003900 20110-BUSCO-NOMBRE.
003910*-------------------
003920
003930     MOVE 0 TO WS-SUBE.
003940     SET IX-CAT TO 1.
003950     SEARCH TBL-CAT-ENTRY
003960         AT END CONTINUE
003970         WHEN TBL-CAT-NOMBRE(IX-CAT) = CATNOV-NOMBRE-ACTUAL
003980              SET WS-SUBE TO IX-CAT
003990     END-SEARCH.
004000
004010 FIN-20110.
004020     EXIT.
004030
004040 20120-BUSCO-NOMBRE-NUEVO-AJENO.
004050*-------------------------------
004060
004070     MOVE 0 TO WS-SUBE-NUEVO.
004080     SET IX-CAT TO 1.
004090     SEARCH TBL-CAT-ENTRY
004100         AT END CONTINUE
004110         WHEN TBL-CAT-NOMBRE(IX-CAT) = CATNOV-NOMBRE-NUEVO
004120          AND TBL-CAT-NOMBRE(IX-CAT) NOT = CATNOV-NOMBRE-ACTUAL
004130              SET WS-SUBE-NUEVO TO IX-CAT
004140     END-SEARCH.
004150
004160 FIN-20120.
004170     EXIT.
004180
004190 20200-ACTUALIZO-TABLA.
004200*----------------------
004210
004220     EVALUATE TRUE
004230         WHEN 88-CATNOV-ES-ALTA
004240              PERFORM 20300-ALTA-CATEGORIA
004250         WHEN 88-CATNOV-ES-MODIF
004260              PERFORM 20110-BUSCO-NOMBRE
004270              PERFORM 20400-MODIFICA-CATEGORIA
004280     END-EVALUATE.
004290
004300 FIN-20200.
004310     EXIT.
004320
004330 20300-ALTA-CATEGORIA.
004340*---------------------
004350
004360     ADD 1                  TO TBL-CAT-CANT.
004370     SET IX-CAT             TO TBL-CAT-CANT.
004380     ADD 1                  TO WS-PROX-CAT-ID.
004390
004400     MOVE CATNOV-NOMBRE-ACTUAL TO TBL-CAT-NOMBRE(IX-CAT).
004410     MOVE WS-PROX-CAT-ID       TO TBL-CAT-ID(IX-CAT).
004420
004430     ADD 1                  TO WS-CANT-ALTAS.
004440     MOVE 'ALTA DE CATEGORIA EFECTUADA' TO WS-MJE-ERROR.
004450
004460 FIN-20300.
004470     EXIT.
004480
004490 20400-MODIFICA-CATEGORIA.
004500*-------------------------
004510
004520     MOVE CATNOV-NOMBRE-NUEVO TO TBL-CAT-NOMBRE(IX-CAT).
004530
004540     ADD 1                  TO WS-CANT-MODIFICACIONES.
004550     MOVE 'RENOMBRE EFECTUADO' TO WS-MJE-ERROR.
004560
004570 FIN-20400.
004580     EXIT.
004590
004600 21100-IMPRIMO-DETALLE.
004610*---------------------
004620
004630     MOVE SPACES                 TO WLINEA.
004640     MOVE CATNOV-NOMBRE-ACTUAL(1:20) TO P1.
004650     MOVE CATNOV-COD-NOVEDAD     TO P21(1:1).
004660     MOVE CATNOV-NOMBRE-NUEVO(1:20)  TO P36.
004670     MOVE WS-MJE-ERROR(1:20)     TO P86.
004680
004690     PERFORM 21400-WRITE-LISTADO.
004700
004710 FIN-21100.
004720     EXIT.
004730
004740 21400-WRITE-LISTADO.
004750*-------------------
004760
004770     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
004780
004790     WRITE REG-LISTADO-FD FROM WLINEA.
004800
004810     IF NOT 88-FS-LISTADO-OK
004820        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
004830        MOVE 'LISTADO '        TO WCANCELA-RECURSO
004840        MOVE 'WRITE'           TO WCANCELA-OPERACION
004850        MOVE FS-LISTADO        TO WCANCELA-CODRET
004860        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
004870        PERFORM 99999-CANCELO
004880     END-IF.
004890
004900 FIN-21400.
004910     EXIT.
004920
004930 30000-FINALIZO.
004940*--------------
004950
004960     PERFORM 30100-GRABO-TABLA-A-MAESTRO.
004970     PERFORM 30200-TOTALES-CONTROL.
004980     PERFORM 31000-CIERRO-ARCHIVOS.
004990
005000 FIN-30000.
005010     EXIT.
005020
005030 30100-GRABO-TABLA-A-MAESTRO.
005040*----------------------------
005050
005060     MOVE '30100-GRABO-TABLA-A-MAESTRO' TO WS-PARRAFO.
005070
005080     OPEN OUTPUT CATEGORIA.
005090     IF NOT 88-FS-CATEGORIA-OK
005100        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005110        MOVE 'CATEGOR '        TO WCANCELA-RECURSO
005120        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
005130        MOVE FS-CATEGORIA      TO WCANCELA-CODRET
005140        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
005150        PERFORM 99999-CANCELO
005160     END-IF.
005170     SET 88-OPEN-CATEGORIA-SI TO TRUE.
005180
005190     PERFORM 30110-GRABO-UNA-ENTRADA THRU FIN-30110
005200         VARYING IX-CAT FROM 1 BY 1
005210           UNTIL IX-CAT > TBL-CAT-CANT.
005220
005230 FIN-30100.
005240     EXIT.
005250
005260 30110-GRABO-UNA-ENTRADA.
005270*------------------------
005280
005290     INITIALIZE REG-CATEGORIA.
005300     MOVE TBL-CAT-NOMBRE(IX-CAT)     TO CAT-NOMBRE.
005310     MOVE TBL-CAT-ID(IX-CAT)         TO CAT-ID.
005320     WRITE REG-CATEGORIA-FD FROM REG-CATEGORIA.
005330     IF 88-FS-CATEGORIA-OK
005340        ADD 1                TO WS-GRABADOS-CATEGORIA
005350     ELSE
005360        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005370        MOVE 'CATEGOR '        TO WCANCELA-RECURSO
005380        MOVE 'WRITE'           TO WCANCELA-OPERACION
005390        MOVE FS-CATEGORIA      TO WCANCELA-CODRET
005400        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
005410        PERFORM 99999-CANCELO
005420     END-IF.
005430
005440 FIN-30110.
005450     EXIT.
005460
005470 30200-TOTALES-CONTROL.
005480*---------------------
005490
005500     DISPLAY ' '.
005510     DISPLAY '****************************************'.
005520     DISPLAY 'TOTALES DE CONTROL PGM: ABMCATEG        '.
005530     DISPLAY '****************************************'.
005540
005550     MOVE WS-LEIDOS-CATNOV     TO WS-CANT-ED.
005560     DISPLAY '* NOVEDADES LEIDAS                   : '
005570                                 WS-CANT-ED.
005580     MOVE WS-CANT-ALTAS        TO WS-CANT-ED.
005590     DISPLAY '* ALTAS                               : '
005600                                 WS-CANT-ED.
005610     MOVE WS-CANT-MODIFICACIONES TO WS-CANT-ED.
005620     DISPLAY '* RENOMBRES                           : '
005630                                 WS-CANT-ED.
005640     MOVE WS-CANT-ERRONEOS     TO WS-CANT-ED.
005650     DISPLAY '* RECHAZADAS POR ERROR                : '
005660                                 WS-CANT-ED.
005670     MOVE WS-GRABADOS-CATEGORIA TO WS-CANT-ED.
005680     DISPLAY '* CATEGORIAS GRABADAS EN MAESTRO NUEVO: '
005690                                 WS-CANT-ED.
005700     DISPLAY '****************************************'.
005710
005720 FIN-30200.
005730     EXIT.
005740
005750 31000-CIERRO-ARCHIVOS.
005760*---------------------
005770
005780     IF 88-OPEN-CATNOV-SI
005790        CLOSE CATNOV
005800     END-IF.
005810     IF 88-OPEN-CATEGORIA-SI
005820        CLOSE CATEGORIA
005830     END-IF.
005840     IF 88-OPEN-LISTADO-SI
005850        CLOSE LISTADO
005860     END-IF.
005870
005880 FIN-31000.
005890     EXIT.
005900
005910 99999-CANCELO.
005920*-------------
005930
005940     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
005950     PERFORM 31000-CIERRO-ARCHIVOS.
005960     CALL 'CANCELA' USING WCANCELA.
005970     STOP RUN.
005980
005990 FIN-99999.
006000     EXIT.
