000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE NOVEDADES DE CATEGORIAS                    *
000030* COD-NOVEDAD: A-ALTA  M-MODIFICACION (RENOMBRE)                  *
000040*----------------------------------------------------------------*
000050 01  REG-CATNOV.
000060     03  CATNOV-CLAVE.
000070         05  CATNOV-NOMBRE-ACTUAL  PIC  X(100).
000080     03  CATNOV-COD-NOVEDAD        PIC  X(01).
000090         88  88-CATNOV-ES-ALTA               VALUE 'A'.
000100         88  88-CATNOV-ES-MODIF              VALUE 'M'.
000110     03  CATNOV-NOMBRE-NUEVO       PIC  X(100).
000120     03  FILLER                    PIC  X(011).
