000010*----------------------------------------------------------------*
000020* COPY DE AREA DE COMUNICACION CON LA RUTINA CANCELA              *
000030* SE COMPLETA ANTES DE CALL 'CANCELA' USING WCANCELA              *
000040* LONGITUD DE REGISTRO (196)                                     *
000050*----------------------------------------------------------------*
000060 01  WCANCELA.
000070     03  WCANCELA-PROGRAMA        PIC  X(20).
000080     03  WCANCELA-PARRAFO         PIC  X(50).
000090     03  WCANCELA-RECURSO         PIC  X(08).
000100     03  WCANCELA-OPERACION       PIC  X(10).
000110     03  WCANCELA-CODRET          PIC  X(02).
000120     03  WCANCELA-MENSAJE         PIC  X(80).
000130     03  FILLER                   PIC  X(026).
