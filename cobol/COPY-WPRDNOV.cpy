000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO DE NOVEDADES DE PRODUCTOS                     *
000030* COD-NOVEDAD: A-ALTA  M-MODIFICACION  E-CAMBIO DE ESTADO         *
000040* EN MODIFICACION, CAMPO = SPACES/LOW-VALUES/ZEROS SIGNIFICA      *
000050* "NO INFORMADO" (SALVO PRDNOV-ESTADO, QUE TIENE TRATAMIENTO      *
000060* ESPECIAL DESCRIPTO EN 20xxx-DERIVO-ESTADO)                      *
000070*----------------------------------------------------------------*
000080 01  REG-PRDNOV.
000090     03  PRDNOV-CLAVE.
000100         05  PRDNOV-CODIGO         PIC  X(30).
000110     03  PRDNOV-COD-NOVEDAD        PIC  X(01).
000120         88  88-PRDNOV-ES-ALTA               VALUE 'A'.
000130         88  88-PRDNOV-ES-MODIF              VALUE 'M'.
000140         88  88-PRDNOV-ES-CAMBIO-ESTADO      VALUE 'E'.
000150     03  PRDNOV-NOMBRE             PIC  X(120).
000160     03  PRDNOV-DESCRIPCION        PIC  X(500).
000170     03  PRDNOV-CATEGORIA-ID       PIC  9(09).
000180     03  PRDNOV-PRECIO             PIC  S9(9)V99.
000190     03  PRDNOV-STOCK              PIC  S9(7).
000200     03  PRDNOV-IMAGEN-URL         PIC  X(255).
000210     03  PRDNOV-MARCA              PIC  X(100).
000220     03  PRDNOV-GARANTIA           PIC  9(05).
000230     03  PRDNOV-ESTADO             PIC  X(30).
000240     03  FILLER                    PIC  X(005).
