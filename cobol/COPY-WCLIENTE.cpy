000010*----------------------------------------------------------------*
000020* COPY DE REGISTRO MAESTRO DE CLIENTES                           *
000030* CLAVE PRIMARIA DE TABLA: CLI-CEDULA (ASCENDENTE)                *
000040* LONGITUD DE REGISTRO (335)                                     *
000050*----------------------------------------------------------------*
000060 01  REG-CLIENTE.
000070     03  CLI-CLAVE.
000080         05  CLI-CEDULA            PIC  X(15).
000090     03  CLI-ID                    PIC  9(09).
000100     03  CLI-NOMBRE                PIC  X(120).
000110     03  CLI-CORREO                PIC  X(150).
000120     03  CLI-TIPO                  PIC  X(20).
000130     03  CLI-FECHA-REGISTRO        PIC  9(08).
000140     03  CLI-FECHA-REGISTRO-R REDEFINES CLI-FECHA-REGISTRO.
000150         05  CLI-FECREG-CCYY       PIC  9(04).
000160         05  CLI-FECREG-MM         PIC  9(02).
000170         05  CLI-FECREG-DD         PIC  9(02).
000180     03  FILLER                    PIC  X(013).
