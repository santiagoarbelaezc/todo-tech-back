000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       CANCELA.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     03/11/1989.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* RUTINA COMUN DE CANCELACION DE PROCESOS BATCH.             *
000130* TODO PROGRAMA DEL SISTEMA DE ORDENES/PAGOS QUE DETECTE UN  *
000140* FILE STATUS DISTINTO DE '00'/'02'/'04'/'05'/'07'/'10' EN   *
000150* UN OPEN/READ/WRITE/REWRITE/DELETE/CLOSE ARMA WCANCELA Y    *
000160* LLAMA A ESTA RUTINA, QUE MUESTRA EL DIAGNOSTICO Y DETIENE  *
000170* LA CORRIDA.                                                *
000180*-----------------------------------------------------------*
000190* HISTORIAL DE CAMBIOS                                       *
000200*-----------------------------------------------------------*
000210* 03/11/1989 EPB ----- VERSION ORIGINAL (CATEDRA SISTEMAS    *    ORIGINAL
000220*                      LEGADOS, EJERCICIO DE CANCELACION).   *    ORIGINAL
000230* 17/04/1991 EPB ----- SE AGREGAN CODIGOS DE FILE STATUS     *    CHG     
000240*                      37/38/39/61 QUE FALTABAN EN LA TABLA. *    CHG     
000250* 22/09/1994 RQ  ----- TK-0341: SE INCORPORA AL NUEVO        *    TK-0341 
000260*                      SISTEMA DE ORDENES DE TODOTECH COMO   *    TK-0341 
000270*                      RUTINA UNICA DE CANCELACION PARA LOS  *    TK-0341 
000280*                      PROGRAMAS ABMCLIEN/ABMUSUAR/ABMCATEG/ *    TK-0341 
000290*                      ABMPRODU/ABMMETPA/PRCORDEN/ABMPAGOS.  *    TK-0341 
000300* 14/12/1998 RQ  ----- TK-0512 (Y2K): WCANCELA-PROGRAMA Y LOS*    TK-0512 
000310*                      CAMPOS DE FECHA DE LOS MAESTROS PASAN *    TK-0512 
000320*                      A CCYYMMDD; ESTA RUTINA NO GUARDABA   *    TK-0512 
000330*                      FECHA, NO REQUIRIO CAMBIOS DE DATOS.  *    TK-0512 
000340* 09/03/2001 MVZ ----- TK-0688: SE AGREGA MENSAJE DE NEGOCIO  *   TK-0688 
000350*                      (WCANCELA-MENSAJE) AL DISPLAY FINAL,  *    TK-0688 
000360*                      ANTES SOLO SE MOSTRABA EL CODIGO.     *    TK-0688 
000370* 30/06/2006 MVZ ----- TK-0901: ESTANDARIZACION DE COMENTARIOS*   TK-0901 
000380*                      DE CABECERA POR NORMA DE AUDITORIA.   *    TK-0901 
000390* 14/03/2011 MVZ ----- TK-1102: SE TRADUCEN AL ESPANOL LOS   *    TK-1102 
000400*                      MENSAJES DE FILE STATUS (ANTES EN     *    TK-1102 
000410*                      INGLES, HEREDADOS DE LA RUTINA DE     *    TK-1102 
000420*                      CATEDRA); SE AGREGA WHEN OTHER PARA    *   TK-1102 
000430*                      CODIGOS NO CATALOGADOS.                *   TK-1102 
000440*-----------------------------------------------------------*
000450
000460 ENVIRONMENT DIVISION.
000470*-------------------------------------------------------------*
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES. C01 IS TOP-OF-FORM.
000500
000510 DATA DIVISION.
000520*-------------------------------------------------------------*
000530
000540 WORKING-STORAGE SECTION.
000550*-------------------------------------------------------------*
000560 77  CTE-PROGRAMA                         PIC X(20)
000570                                           VALUE 'CANCELA'.
000580 77  WS-MJE-FILESTATUS                    PIC X(40) VALUE SPACES.
000590*-------------------------------------------------------------*
000600 LINKAGE SECTION.
000610*-------------------------------------------------------------*
000620* AREA DE COMUNICACION QUE ARMA EL PROGRAMA LLAMANTE ANTES DE
000630* HACER CALL 'CANCELA' USING WCANCELA (VER COPY-WCANCELA.CPY).
000640
000650 COPY WCANCELA.
000660
000670*-------------------------------------------------------------*
000680 PROCEDURE DIVISION USING WCANCELA.
000690*-------------------------------------------------------------*
000700
000710 0000-CUERPO-PRINCIPAL SECTION.
000720*-----------------------------
000730
000740     EVALUATE WCANCELA-CODRET (1:2)
000750          WHEN '00' MOVE 'OPERACION EXITOSA'
000760                                          TO WS-MJE-FILESTATUS
000770          WHEN '02' MOVE 'EXITO - CLAVE DUPLICADA'
000780                                          TO WS-MJE-FILESTATUS
000790          WHEN '04' MOVE 'EXITO - LONGITUD INCOMPLETA'
000800                                          TO WS-MJE-FILESTATUS
000810          WHEN '05' MOVE 'EXITO - CAMPO OPCIONAL AUSENTE'
000820                                          TO WS-MJE-FILESTATUS
000830          WHEN '07' MOVE 'EXITO - UNIDAD NO SOPORTA OPERACION'
000840                                          TO WS-MJE-FILESTATUS
000850          WHEN '10' MOVE 'FIN DE ARCHIVO'
000860                                          TO WS-MJE-FILESTATUS
000870          WHEN '14' MOVE 'CLAVE RELATIVA FUERA DE RANGO'
000880                                          TO WS-MJE-FILESTATUS
000890          WHEN '21' MOVE 'CLAVE INVALIDA'
000900                                          TO WS-MJE-FILESTATUS
000910          WHEN '22' MOVE 'CLAVE YA EXISTE'
000920                                          TO WS-MJE-FILESTATUS
000930          WHEN '23' MOVE 'CLAVE NO EXISTE'
000940                                          TO WS-MJE-FILESTATUS
000950          WHEN '30' MOVE 'ERROR PERMANENTE DE E/S'
000960                                          TO WS-MJE-FILESTATUS
000970          WHEN '31' MOVE 'NOMBRE DE ARCHIVO INCONSISTENTE'
000980                                          TO WS-MJE-FILESTATUS
000990          WHEN '34' MOVE 'LIMITE DE ARCHIVO SUPERADO'
001000                                          TO WS-MJE-FILESTATUS
001010          WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO'
001020                                          TO WS-MJE-FILESTATUS
001030          WHEN '37' MOVE 'PERMISO DENEGADO'
001040                                          TO WS-MJE-FILESTATUS
001050          WHEN '38' MOVE 'ARCHIVO CERRADO CON LOCK'
001060                                          TO WS-MJE-FILESTATUS
001070          WHEN '39' MOVE 'ATRIBUTO EN CONFLICTO'
001080                                          TO WS-MJE-FILESTATUS
001090          WHEN '41' MOVE 'ARCHIVO YA ABIERTO'
001100                                          TO WS-MJE-FILESTATUS
001110          WHEN '42' MOVE 'ARCHIVO NO ABIERTO'
001120                                          TO WS-MJE-FILESTATUS
001130          WHEN '43' MOVE 'READ NO EJECUTADO PREVIAMENTE'
001140                                          TO WS-MJE-FILESTATUS
001150          WHEN '44' MOVE 'REGISTRO EXCEDE LONGITUD DEFINIDA'
001160                                          TO WS-MJE-FILESTATUS
001170          WHEN '46' MOVE 'ERROR DE LECTURA'
001180                                          TO WS-MJE-FILESTATUS
001190          WHEN '47' MOVE 'ACCESO DE ENTRADA DENEGADO'
001200                                          TO WS-MJE-FILESTATUS
001210          WHEN '48' MOVE 'ACCESO DE SALIDA DENEGADO'
001220                                          TO WS-MJE-FILESTATUS
001230          WHEN '49' MOVE 'ACCESO DE E/S DENEGADO'
001240                                          TO WS-MJE-FILESTATUS
001250          WHEN '51' MOVE 'REGISTRO BLOQUEADO POR OTRO PROCESO'
001260                                          TO WS-MJE-FILESTATUS
001270          WHEN '52' MOVE 'FIN DE PAGINA'
001280                                          TO WS-MJE-FILESTATUS
001290          WHEN '57' MOVE 'ERROR DE LINAGE'
001300                                          TO WS-MJE-FILESTATUS
001310          WHEN '61' MOVE 'FALLA DE COMPARTICION DE ARCHIVO'
001320                                          TO WS-MJE-FILESTATUS
001330          WHEN '91' MOVE 'ARCHIVO NO DISPONIBLE'
001340                                          TO WS-MJE-FILESTATUS
001350          WHEN OTHER MOVE 'CODIGO DE FILE STATUS NO CATALOGADO'
001360                                          TO WS-MJE-FILESTATUS
001370     END-EVALUATE.
001380
001390
001400     DISPLAY ' '.
001410     DISPLAY '****************************************************'.
001420     DISPLAY '*  TODOTECH - CORTE ANORMAL DE PROCESO BATCH        *'.
001430     DISPLAY '****************************************************'.
001440     DISPLAY '*                                                    '.
001450     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
001460     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
001470     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
001480     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
001490     DISPLAY '* FILE STATUS  : ' WCANCELA-CODRET.
001500     DISPLAY '* DIAGNOSTICO  : ' WS-MJE-FILESTATUS.
001510     DISPLAY '* DETALLE      : ' WCANCELA-MENSAJE.
001520     DISPLAY '*                                                    '.
001530     DISPLAY '****************************************************'.
001540     DISPLAY '*  FIN ANORMAL DE CORRIDA - AVISAR A SOPORTE        *'.
001550     DISPLAY '****************************************************'.
001560
001570     GOBACK.
