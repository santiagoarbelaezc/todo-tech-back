000010*----------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-----------------------
000040 PROGRAM-ID.       ABMUSUAR.
000050 AUTHOR.           E. PALMEYRO.
000060 INSTALLATION.     TODOTECH - CENTRO DE COMPUTOS.
000070 DATE-WRITTEN.     14/05/1990.
000080 DATE-COMPILED.
000090 SECURITY.         USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO
000100*                  DE COMPUTOS.
000110*-----------------------------------------------------------*
000120* ESTE PROGRAMA REALIZA ABM DE USUARIOS (VENDEDORES Y         *
000130* ADMINISTRADORES DEL SISTEMA DE ORDENES).                    *
000140* SE LEE EL ARCHIVO DE NOVEDADES DE USUARIOS (USRNOV) Y POR   *
000150* CADA NOVEDAD SE ACTUALIZA UNA TABLA EN MEMORIA CARGADA      *
000160* DESDE EL MAESTRO DE USUARIOS; AL FINALIZAR LA CORRIDA LA    *
000170* TABLA SE VUELCA COMPLETA AL MAESTRO.                        *
000180*-----------------------------------------------------------*
000190* IMPORTANTE: A DIFERENCIA DE CLIENTES Y PRODUCTOS, LA        *
000200* MODIFICACION DE USUARIO PISA TODOS LOS CAMPOS SIN           *
000210* EXCEPCION (NO HAY "CAMPO EN BLANCO = NO TOCAR"). EL ALTA    *
000220* SIEMPRE FUERZA USR-ESTADO = 1 (ACTIVO) SIN IMPORTAR LO QUE  *
000230* TRAIGA LA NOVEDAD, Y LA BAJA ES LOGICA (USR-ESTADO = 0,     *
000240* EL REGISTRO NO SE ELIMINA DEL MAESTRO).                     *
000250*-----------------------------------------------------------*
000260* HISTORIAL DE CAMBIOS                                       *
000270*-----------------------------------------------------------*
000280* 14/05/1990 EPB ----- VERSION ORIGINAL.                      *   ORIGINAL
000290* 08/08/1994 RQ  ----- TK-0352: SE INCORPORA LA BAJA LOGICA   *   TK-0352 
000300*                      (COD-NOVEDAD 'B'); ANTES SOLO EXISTIA  *   TK-0352 
000310*                      ALTA Y MODIFICACION.                   *   TK-0352 
000320* 14/12/1998 RQ  ----- TK-0512 (Y2K): USR-FECHA-CREACION PASA *   TK-0512 
000330*                      DE AAMMDD A CCYYMMDD EN EL MAESTRO.    *   TK-0512 
000340* 02/09/2004 MVZ ----- TK-0801: SE DEJA CONSTANCIA EXPRESA EN  *  TK-0801 
000350*                      COMENTARIOS DE QUE LA MODIFICACION NO  *   TK-0801 
000360*                      RESPETA CAMPOS EN BLANCO (A PEDIDO DE  *   TK-0801 
000370*                      AUDITORIA, TRAS UNA CONSULTA).         *   TK-0801 
000380*-----------------------------------------------------------*
000390
000400 ENVIRONMENT DIVISION.
000410*--------------------
000420
000430 CONFIGURATION SECTION.
000440*---------------------
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490*--------------------
000500
000510 FILE-CONTROL.
000520*------------
000530
000540     SELECT USRNOV           ASSIGN TO "USRNOV"
000550                             ORGANIZATION IS LINE SEQUENTIAL
000560                             FILE STATUS  IS FS-USRNOV.
000570
000580     SELECT USUARIO          ASSIGN TO "USUARIO"
000590                             ORGANIZATION IS SEQUENTIAL
000600                             FILE STATUS  IS FS-USUARIO.
000610
000620     SELECT LISTADO          ASSIGN TO "LISTADO"
000630                             ORGANIZATION IS LINE SEQUENTIAL
000640                             FILE STATUS  IS FS-LISTADO.
000650
000660 DATA DIVISION.
000670*-------------
000680
000690 FILE SECTION.
000700*------------
000710
000720 FD  USRNOV
000730     RECORDING MODE IS F
000740     BLOCK 0.
000750 01  REG-USRNOV-FD                 PIC  X(651).
000760
000770 FD  USUARIO
000780     RECORDING MODE IS F
000790     BLOCK 0.
000800 01  REG-USUARIO-FD                PIC  X(688).
000810
000820 FD  LISTADO
000830     RECORDING MODE IS F
000840     BLOCK 0.
000850 01  REG-LISTADO-FD                PIC  X(132).
000860
000870
000880 WORKING-STORAGE SECTION.
000890*-----------------------
000900 77  CTE-PROGRAMA                  PIC  X(20) VALUE 'ABMUSUAR'.
000910
000920 77  FS-USRNOV                     PIC  X(02) VALUE ' '.
000930     88 88-FS-USRNOV-OK                       VALUE '00'.
000940     88 88-FS-USRNOV-EOF                      VALUE '10'.
000950
000960 77  FS-USUARIO                    PIC  X(02) VALUE ' '.
000970     88 88-FS-USUARIO-OK                      VALUE '00'.
000980     88 88-FS-USUARIO-EOF                     VALUE '10'.
000990
001000 77  FS-LISTADO                    PIC  X(02) VALUE ' '.
001010     88 88-FS-LISTADO-OK                      VALUE '00'.
001020
001030 77  WS-OPEN-USRNOV                PIC  X     VALUE 'N'.
001040     88 88-OPEN-USRNOV-SI                     VALUE 'S'.
001050 77  WS-OPEN-USUARIO               PIC  X     VALUE 'N'.
001060     88 88-OPEN-USUARIO-SI                    VALUE 'S'.
001070 77  WS-OPEN-LISTADO               PIC  X     VALUE 'N'.
001080     88 88-OPEN-LISTADO-SI                    VALUE 'S'.
001090
001100 77  WS-USRNOV-ERROR               PIC  X     VALUE 'N'.
001110     88 88-USRNOV-ERROR-SI                    VALUE 'S'.
001120     88 88-USRNOV-ERROR-NO                     VALUE 'N'.
001130
001140 77  WCN-MAX-USUARIOS              PIC  9(05) COMP VALUE 1000.
001150 77  WS-LEIDOS-USRNOV              PIC  9(09) COMP VALUE 0.
001160 77  WS-LEIDOS-USUARIO             PIC  9(09) COMP VALUE 0.
001170 77  WS-GRABADOS-USUARIO           PIC  9(09) COMP VALUE 0.
001180 77  WS-CANT-ALTAS                 PIC  9(09) COMP VALUE 0.
001190 77  WS-CANT-MODIFICACIONES        PIC  9(09) COMP VALUE 0.
001200 77  WS-CANT-BAJAS                 PIC  9(09) COMP VALUE 0.
001210 77  WS-CANT-ERRONEOS              PIC  9(09) COMP VALUE 0.
001220 77  WS-PROX-USR-ID                PIC  9(09) COMP VALUE 0.
001230 77  WS-SUBE                       PIC  9(05) COMP VALUE 0.
001240 77  WS-CANT-ED                    PIC  ZZZ,ZZZ,ZZ9.
001250
001260 77  WS-PARRAFO                    PIC  X(50) VALUE ' '.
001270 77  WS-MJE-ERROR                  PIC  X(80) VALUE ' '.
001280
001290 01  WS-FECHA-PROCESO              PIC  9(08) VALUE 0.
001300 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
001310     03  WS-FEC-PROC-CCYY          PIC  9(04).
001320     03  WS-FEC-PROC-MM            PIC  9(02).
001330     03  WS-FEC-PROC-DD            PIC  9(02).
001340
001350*-----------------------------------------------
001360* TABLA EN MEMORIA DEL MAESTRO DE USUARIOS
001370*-----------------------------------------------
001380 01  TBL-USUARIOS.
001390     05  TBL-USR-CANT              PIC  9(05) COMP VALUE 0.
001400     05  TBL-USR-ENTRY OCCURS 1 TO 1000 TIMES
001410                       DEPENDING ON TBL-USR-CANT
001420                       INDEXED BY IX-USR.
001430         10  TBL-USR-CEDULA        PIC  X(15).
001440         10  TBL-USR-ID            PIC  9(09).
001450         10  TBL-USR-ID-R REDEFINES TBL-USR-ID
001460                                   PIC  X(09).
001470         10  TBL-USR-NOMBRE        PIC  X(120).
001480         10  TBL-USR-CORREO        PIC  X(150).
001490         10  TBL-USR-TELEFONO      PIC  X(10).
001500         10  TBL-USR-NOMUSR        PIC  X(60).
001510         10  TBL-USR-CONTRASENA    PIC  X(255).
001520         10  TBL-USR-TIPO          PIC  X(30).
001530         10  TBL-USR-FECHA-CREAC   PIC  9(08).
001540         10  TBL-USR-ESTADO        PIC  9(01).
001550         10  FILLER                PIC  X(08).
001560
001570*------------------------------------
001580* DEFINICION DEL REGISTRO MAESTRO
001590*------------------------------------
001600 COPY WUSUARIO.
001610
001620*-----------------------------------------------
001630* DEFINICION DEL REGISTRO DE NOVEDAD
001640*-----------------------------------------------
001650 COPY WUSRNOV.
001660
001670*------------------------------------
001680* DEFINICION DE LINEA DE IMPRESION
001690*------------------------------------
001700 COPY WLINEA132.
001710
001720*-----------------------------------------------
001730* AREA DE COMUNICACION CON LA RUTINA CANCELA
001740*-----------------------------------------------
001750 COPY WCANCELA.
001760
001770
001780 PROCEDURE DIVISION.
001790*------------------
001800
001810 00000-CUERPO-PRINCIPAL.
001820*-----------------------
001830
001840     PERFORM 10000-INICIO.
001850
001860     PERFORM 20000-PROCESO
001870       UNTIL 88-FS-USRNOV-EOF.
001880
001890     PERFORM 30000-FINALIZO.
001900
001910     STOP RUN.
001920
001930 10000-INICIO.
001940*-------------
001950
001960     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.
001970
001980     PERFORM 10100-ABRO-ARCHIVOS.
001990     PERFORM 10200-CARGO-TABLA-USUARIO.
002000     PERFORM 10300-CIERRO-USUARIO-ENTRADA.
002010     PERFORM 11000-READ-USRNOV.
002020
002030 FIN-10000.
002040     EXIT.
002050
002060 10100-ABRO-ARCHIVOS.
002070*-------------------
002080
002090     MOVE '10100-ABRO-ARCHIVOS'      TO WS-PARRAFO.
002100
002110     OPEN INPUT USRNOV.
002120     IF NOT 88-FS-USRNOV-OK
002130        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002140        MOVE 'USRNOV  '        TO WCANCELA-RECURSO
002150        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002160        MOVE FS-USRNOV         TO WCANCELA-CODRET
002170        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002180        PERFORM 99999-CANCELO
002190     END-IF.
002200     SET 88-OPEN-USRNOV-SI     TO TRUE.
002210
002220     OPEN INPUT USUARIO.
002230     IF NOT 88-FS-USUARIO-OK
002240        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002250        MOVE 'USUARIO '        TO WCANCELA-RECURSO
002260        MOVE 'OPEN INPUT'      TO WCANCELA-OPERACION
002270        MOVE FS-USUARIO        TO WCANCELA-CODRET
002280        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002290        PERFORM 99999-CANCELO
002300     END-IF.
002310     SET 88-OPEN-USUARIO-SI    TO TRUE.
002320
002330     OPEN OUTPUT LISTADO.
002340     IF NOT 88-FS-LISTADO-OK
002350        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002360        MOVE 'LISTADO '        TO WCANCELA-RECURSO
002370        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
002380        MOVE FS-LISTADO        TO WCANCELA-CODRET
002390        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
002400        PERFORM 99999-CANCELO
002410     END-IF.
002420     SET 88-OPEN-LISTADO-SI    TO TRUE.
002430
002440 FIN-10100.
002450     EXIT.
002460
002470 10200-CARGO-TABLA-USUARIO.
002480*--------------------------
002490
002500     MOVE '10200-CARGO-TABLA-USUARIO' TO WS-PARRAFO.
002510
002520     PERFORM 10210-LEO-UN-USUARIO.
002530
002540     PERFORM 10220-CARGA-UNA-ENTRADA THRU FIN-10220
002550         UNTIL 88-FS-USUARIO-EOF.
002560
002570 FIN-10200.
002580     EXIT.
002590
002600 10210-LEO-UN-USUARIO.
002610*----------------------
002620
002630     INITIALIZE REG-USUARIO.
002640     READ USUARIO INTO REG-USUARIO.
002650
002660     IF NOT 88-FS-USUARIO-OK AND NOT 88-FS-USUARIO-EOF
002670        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
002680        MOVE 'USUARIO '        TO WCANCELA-RECURSO
002690        MOVE 'READ'            TO WCANCELA-OPERACION
002700        MOVE FS-USUARIO        TO WCANCELA-CODRET
002710        MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
002720        PERFORM 99999-CANCELO
002730     END-IF.
002740
002750 FIN-10210.
002760     EXIT.
002770
002780 10220-CARGA-UNA-ENTRADA.
002790*------------------------
002800
002810     ADD 1                  TO WS-LEIDOS-USUARIO.
002820     ADD 1                  TO TBL-USR-CANT.
002830     SET IX-USR             TO TBL-USR-CANT.
002840     MOVE USR-CEDULA        TO TBL-USR-CEDULA(IX-USR).
002850     MOVE USR-ID            TO TBL-USR-ID(IX-USR).
002860     MOVE USR-NOMBRE        TO TBL-USR-NOMBRE(IX-USR).
002870     MOVE USR-CORREO        TO TBL-USR-CORREO(IX-USR).
002880     MOVE USR-TELEFONO      TO TBL-USR-TELEFONO(IX-USR).
002890     MOVE USR-NOMBRE-USUARIO
002900                            TO TBL-USR-NOMUSR(IX-USR).
002910     MOVE USR-CONTRASENA    TO TBL-USR-CONTRASENA(IX-USR).
002920     MOVE USR-TIPO          TO TBL-USR-TIPO(IX-USR).
002930     MOVE USR-FECHA-CREACION
002940                            TO TBL-USR-FECHA-CREAC(IX-USR).
002950     MOVE USR-ESTADO        TO TBL-USR-ESTADO(IX-USR).
002960     IF USR-ID > WS-PROX-USR-ID
002970        MOVE USR-ID         TO WS-PROX-USR-ID
002980     END-IF.
002990
003000     PERFORM 10210-LEO-UN-USUARIO.
003010
003020 FIN-10220.
003030     EXIT.
003040
003050 10300-CIERRO-USUARIO-ENTRADA.
003060*-----------------------------
003070
003080     CLOSE USUARIO.
003090     SET 88-OPEN-USUARIO-SI TO FALSE.
003100
003110 FIN-10300.
003120     EXIT.
003130
003140 11000-READ-USRNOV.
003150*------------------
003160
003170     MOVE '11000-READ-USRNOV'      TO WS-PARRAFO.
003180
003190     INITIALIZE REG-USRNOV.
003200     READ USRNOV INTO REG-USRNOV.
003210
003220     EVALUATE TRUE
003230         WHEN 88-FS-USRNOV-OK
003240              ADD 1               TO WS-LEIDOS-USRNOV
003250         WHEN 88-FS-USRNOV-EOF
003260              CONTINUE
003270         WHEN OTHER
003280              MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
003290              MOVE 'USRNOV  '        TO WCANCELA-RECURSO
003300              MOVE 'READ'            TO WCANCELA-OPERACION
003310              MOVE FS-USRNOV         TO WCANCELA-CODRET
003320              MOVE 'ERROR EN READ'   TO WCANCELA-MENSAJE
003330              PERFORM 99999-CANCELO
003340     END-EVALUATE.
003350
003360 FIN-11000.
003370     EXIT.
003380
003390 20000-PROCESO.
003400*-------------
003410
003420     SET 88-USRNOV-ERROR-NO TO TRUE.
003430     MOVE SPACES              TO WS-MJE-ERROR.
003440
003450     PERFORM 20100-VALIDO-NOVEDAD.
003460
003470     IF 88-USRNOV-ERROR-NO
003480        PERFORM 20200-ACTUALIZO-TABLA
003490     ELSE
003500        ADD 1                 TO WS-CANT-ERRONEOS
003510     END-IF.
003520
003530     PERFORM 21100-IMPRIMO-DETALLE.
003540
003550     PERFORM 11000-READ-USRNOV.
003560
003570 FIN-20000.
003580     EXIT.
003590
003600 20100-VALIDO-NOVEDAD.
003610*---------------------
003620
003630     IF USRNOV-CEDULA = SPACES
003640        SET 88-USRNOV-ERROR-SI TO TRUE
003650        MOVE 'CEDULA NO INFORMADA' TO WS-MJE-ERROR
003660     END-IF.
003670
003680     IF 88-USRNOV-ERROR-NO
003690        IF NOT 88-USRNOV-ES-ALTA  AND
003700           NOT 88-USRNOV-ES-MODIF AND
003710           NOT 88-USRNOV-ES-BAJA
003720           SET 88-USRNOV-ERROR-SI TO TRUE
003730           MOVE 'COD. NOVEDAD INVALIDO (A,M,B)' TO WS-MJE-ERROR
003740        END-IF
003750     END-IF.
003760
003770     IF 88-USRNOV-ERROR-NO
003780        PERFORM 20110-BUSCO-CEDULA
003790        EVALUATE TRUE
003800            WHEN 88-USRNOV-ES-ALTA
003810                 IF WS-SUBE > 0
003820                    SET 88-USRNOV-ERROR-SI TO TRUE
003830                    MOVE 'ALTA DE USUARIO EXISTENTE'
003840                      TO WS-MJE-ERROR
003850                 END-IF
003860            WHEN 88-USRNOV-ES-MODIF OR 88-USRNOV-ES-BAJA
003870                 IF WS-SUBE = 0
003880                    SET 88-USRNOV-ERROR-SI TO TRUE
003890                    MOVE 'USUARIO INEXISTENTE'
003900                      TO WS-MJE-ERROR
003910                 END-IF
003920        END-EVALUATE
003930     END-IF.
003940
003950     IF 88-USRNOV-ERROR-NO
003960        IF USRNOV-CORREO NOT = SPACES
003970           PERFORM 20120-BUSCO-CORREO-AJENO
003980           IF WS-SUBE > 0
003990              SET 88-USRNOV-ERROR-SI TO TRUE
004000              MOVE 'CORREO YA REGISTRADO' TO WS-MJE-ERROR
004010           END-IF
004020        END-IF
004030     END-IF.
004040
004050 FIN-20100.
004060     EXIT.
004070
004080 20110-BUSCO-CEDULA.
004090*-------------------
004100
004110     MOVE 0 TO WS-SUBE.
004120     SET IX-USR TO 1.
004130     SEARCH TBL-USR-ENTRY
004140         AT END CONTINUE
004150         WHEN TBL-USR-CEDULA(IX-USR) = USRNOV-CEDULA
004160              SET WS-SUBE TO IX-USR
004170     END-SEARCH.
004180
004190 FIN-20110.
004200     EXIT.
004210
004220 20120-BUSCO-CORREO-AJENO.
004230*-------------------------
004240
004250     MOVE 0 TO WS-SUBE.
004260     SET IX-USR TO 1.
004270     SEARCH TBL-USR-ENTRY
004280         AT END CONTINUE
004290         WHEN TBL-USR-CORREO(IX-USR) = USRNOV-CORREO
004300          AND TBL-USR-CEDULA(IX-USR) NOT = USRNOV-CEDULA
004310              SET WS-SUBE TO IX-USR
004320     END-SEARCH.
004330
004340 FIN-20120.
004350     EXIT.
004360
004370 20200-ACTUALIZO-TABLA.
004380*----------------------
004390
004400     EVALUATE TRUE
004410         WHEN 88-USRNOV-ES-ALTA
004420              PERFORM 20300-ALTA-USUARIO
004430         WHEN 88-USRNOV-ES-MODIF
004440              PERFORM 20400-MODIFICA-USUARIO
004450         WHEN 88-USRNOV-ES-BAJA
004460              PERFORM 20500-BAJA-LOGICA-USUARIO
004470     END-EVALUATE.
004480
004490 FIN-20200.
004500     EXIT.
004510
004520 20300-ALTA-USUARIO.
004530*-------------------
004540
004550     ADD 1                  TO TBL-USR-CANT.
004560     SET IX-USR             TO TBL-USR-CANT.
004570     ADD 1                  TO WS-PROX-USR-ID.
004580
004590     MOVE USRNOV-CEDULA     TO TBL-USR-CEDULA(IX-USR).
004600     MOVE WS-PROX-USR-ID    TO TBL-USR-ID(IX-USR).
004610     MOVE USRNOV-NOMBRE     TO TBL-USR-NOMBRE(IX-USR).
004620     MOVE USRNOV-CORREO     TO TBL-USR-CORREO(IX-USR).
004630     MOVE USRNOV-TELEFONO   TO TBL-USR-TELEFONO(IX-USR).
004640     MOVE USRNOV-NOMBRE-USUARIO
004650                            TO TBL-USR-NOMUSR(IX-USR).
004660     MOVE USRNOV-CONTRASENA TO TBL-USR-CONTRASENA(IX-USR).
004670     MOVE USRNOV-TIPO       TO TBL-USR-TIPO(IX-USR).
004680     MOVE WS-FECHA-PROCESO  TO TBL-USR-FECHA-CREAC(IX-USR).
004690
004700*    EL ALTA SIEMPRE FUERZA ACTIVO, NO IMPORTA LO QUE TRAIGA
004710*    LA NOVEDAD (LA NOVEDAD DE ALTA NI SIQUIERA TRAE ESTADO).
004720     MOVE 1                 TO TBL-USR-ESTADO(IX-USR).
004730
004740     ADD 1                  TO WS-CANT-ALTAS.
004750     MOVE 'ALTA DE USUARIO EFECTUADA' TO WS-MJE-ERROR.
004760
004770 FIN-20300.
004780     EXIT.
004790
004800 20400-MODIFICA-USUARIO.
004810*-----------------------
004820
004830*    LA MODIFICACION DE USUARIO PISA TODOS LOS CAMPOS SIN
004840*    EXCEPCION, A DIFERENCIA DE CLIENTE/PRODUCTO/DETALLE.
004850     MOVE USRNOV-NOMBRE        TO TBL-USR-NOMBRE(IX-USR).
004860     MOVE USRNOV-CORREO        TO TBL-USR-CORREO(IX-USR).
004870     MOVE USRNOV-TELEFONO      TO TBL-USR-TELEFONO(IX-USR).
004880     MOVE USRNOV-NOMBRE-USUARIO
004890                               TO TBL-USR-NOMUSR(IX-USR).
004900     MOVE USRNOV-CONTRASENA    TO TBL-USR-CONTRASENA(IX-USR).
004910     MOVE USRNOV-TIPO          TO TBL-USR-TIPO(IX-USR).
004920
004930     ADD 1                     TO WS-CANT-MODIFICACIONES.
004940     MOVE 'MODIFICACION EFECTUADA' TO WS-MJE-ERROR.
004950
004960 FIN-20400.
004970     EXIT.
004980
004990 20500-BAJA-LOGICA-USUARIO.
005000*--------------------------
005010
005020     MOVE 0                    TO TBL-USR-ESTADO(IX-USR).
005030
005040     ADD 1                     TO WS-CANT-BAJAS.
005050     MOVE 'BAJA LOGICA EFECTUADA' TO WS-MJE-ERROR.
005060
005070 FIN-20500.
005080     EXIT.
005090
005100 21100-IMPRIMO-DETALLE.
005110*---------------------
005120
005130     MOVE SPACES              TO WLINEA.
005140     MOVE USRNOV-CEDULA       TO P1.
005150     MOVE USRNOV-COD-NOVEDAD  TO P21(1:1).
005160     MOVE USRNOV-NOMBRE(1:20) TO P36.
005170     MOVE WS-MJE-ERROR(1:20)  TO P86.
005180
005190     PERFORM 21400-WRITE-LISTADO.
005200
005210 FIN-21100.
005220     EXIT.
005230
005240 21400-WRITE-LISTADO.
005250*-------------------
005260
005270     MOVE '21400-WRITE-LISTADO' TO WS-PARRAFO.
005280
005290     WRITE REG-LISTADO-FD FROM WLINEA.
005300
005310     IF NOT 88-FS-LISTADO-OK
005320        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005330        MOVE 'LISTADO '        TO WCANCELA-RECURSO
005340        MOVE 'WRITE'           TO WCANCELA-OPERACION
005350        MOVE FS-LISTADO        TO WCANCELA-CODRET
005360        MOVE WLINEA(1:50)      TO WCANCELA-MENSAJE
005370        PERFORM 99999-CANCELO
005380     END-IF.
005390
005400 FIN-21400.
005410     EXIT.
005420
005430 30000-FINALIZO.
005440*--------------
005450
005460     PERFORM 30100-GRABO-TABLA-A-MAESTRO.
005470     PERFORM 30200-TOTALES-CONTROL.
005480     PERFORM 31000-CIERRO-ARCHIVOS.
005490
005500 FIN-30000.
005510     EXIT.
005520
005530 30100-GRABO-TABLA-A-MAESTRO.
005540*----------------------------
005550
005560     MOVE '30100-GRABO-TABLA-A-MAESTRO' TO WS-PARRAFO.
005570
005580     OPEN OUTPUT USUARIO.
005590     IF NOT 88-FS-USUARIO-OK
005600        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005610        MOVE 'USUARIO '        TO WCANCELA-RECURSO
005620        MOVE 'OPEN OUTPUT'     TO WCANCELA-OPERACION
005630        MOVE FS-USUARIO        TO WCANCELA-CODRET
005640        MOVE 'ERROR EN OPEN'   TO WCANCELA-MENSAJE
005650        PERFORM 99999-CANCELO
005660     END-IF.
005670     SET 88-OPEN-USUARIO-SI TO TRUE.
005680
005690     PERFORM 30110-GRABO-UNA-ENTRADA THRU FIN-30110
005700         VARYING IX-USR FROM 1 BY 1
005710           UNTIL IX-USR > TBL-USR-CANT.
005720
005730 FIN-30100.
005740     EXIT.
005750
005760 30110-GRABO-UNA-ENTRADA.
005770*------------------------
005780
005790     INITIALIZE REG-USUARIO.
005800     MOVE TBL-USR-CEDULA(IX-USR)     TO USR-CEDULA.
005810     MOVE TBL-USR-ID(IX-USR)         TO USR-ID.
005820     MOVE TBL-USR-NOMBRE(IX-USR)     TO USR-NOMBRE.
005830     MOVE TBL-USR-CORREO(IX-USR)     TO USR-CORREO.
005840     MOVE TBL-USR-TELEFONO(IX-USR)   TO USR-TELEFONO.
005850     MOVE TBL-USR-NOMUSR(IX-USR)     TO USR-NOMBRE-USUARIO.
005860     MOVE TBL-USR-CONTRASENA(IX-USR) TO USR-CONTRASENA.
005870     MOVE TBL-USR-TIPO(IX-USR)       TO USR-TIPO.
005880     MOVE TBL-USR-FECHA-CREAC(IX-USR)
005890                                     TO USR-FECHA-CREACION.
005900     MOVE TBL-USR-ESTADO(IX-USR)     TO USR-ESTADO.
005910     WRITE REG-USUARIO-FD FROM REG-USUARIO.
005920     IF 88-FS-USUARIO-OK
005930        ADD 1                TO WS-GRABADOS-USUARIO
005940     ELSE
005950        MOVE WS-PARRAFO        TO WCANCELA-PARRAFO
005960        MOVE 'USUARIO '        TO WCANCELA-RECURSO
005970        MOVE 'WRITE'           TO WCANCELA-OPERACION
005980        MOVE FS-USUARIO        TO WCANCELA-CODRET
005990        MOVE 'ERROR EN WRITE'  TO WCANCELA-MENSAJE
006000        PERFORM 99999-CANCELO
006010     END-IF.
006020
006030 FIN-30110.
006040     EXIT.
006050
006060 30200-TOTALES-CONTROL.
006070*---------------------
006080
006090     DISPLAY ' '.
006100     DISPLAY '****************************************'.
006110     DISPLAY 'TOTALES DE CONTROL PGM: ABMUSUAR        '.
006120     DISPLAY '****************************************'.
006130
006140     MOVE WS-LEIDOS-USRNOV     TO WS-CANT-ED.
006150     DISPLAY '* NOVEDADES LEIDAS                  : '
006160                                 WS-CANT-ED.
006170     MOVE WS-CANT-ALTAS        TO WS-CANT-ED.
006180     DISPLAY '* ALTAS                              : '
006190                                 WS-CANT-ED.
006200     MOVE WS-CANT-MODIFICACIONES TO WS-CANT-ED.
006210     DISPLAY '* MODIFICACIONES                     : '
006220                                 WS-CANT-ED.
006230     MOVE WS-CANT-BAJAS        TO WS-CANT-ED.
006240     DISPLAY '* BAJAS LOGICAS                      : '
006250                                 WS-CANT-ED.
006260     MOVE WS-CANT-ERRONEOS     TO WS-CANT-ED.
006270     DISPLAY '* RECHAZADAS POR ERROR               : '
006280                                 WS-CANT-ED.
006290     MOVE WS-GRABADOS-USUARIO  TO WS-CANT-ED.
006300     DISPLAY '* USUARIOS GRABADOS EN MAESTRO NUEVO : '
006310                                 WS-CANT-ED.
006320     DISPLAY '****************************************'.
006330
006340 FIN-30200.
006350     EXIT.
006360
006370 31000-CIERRO-ARCHIVOS.
006380*---------------------
006390
006400     IF 88-OPEN-USRNOV-SI
006410        CLOSE USRNOV
006420     END-IF.
006430     IF 88-OPEN-USUARIO-SI
006440        CLOSE USUARIO
006450     END-IF.
006460     IF 88-OPEN-LISTADO-SI
006470        CLOSE LISTADO
006480     END-IF.
006490
006500 FIN-31000.
006510     EXIT.
006520
006530 99999-CANCELO.
006540*-------------
006550
006560     MOVE CTE-PROGRAMA TO WCANCELA-PROGRAMA.
006570     PERFORM 31000-CIERRO-ARCHIVOS.
006580     CALL 'CANCELA' USING WCANCELA.
006590     STOP RUN.
006600
006610 FIN-99999.
006620     EXIT.
